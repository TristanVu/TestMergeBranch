000100*SLCFPR.CBL -- CF_PROVIDER reference extract, read once at the
000200*start of the run and loaded into CFPR-TABLE.
000300     SELECT CF-PROVIDER-REF-FILE
000400            ASSIGN TO "CFPROVIDERREF"
000500            ORGANIZATION IS LINE SEQUENTIAL.
