000100*SLDEOUT.CBL -- device parent/child edge extract written by the
000200*export walk of DEVICE-ITEM-TRANSFORM.
000300     SELECT DEVICE-EDGE-OUT-FILE
000400            ASSIGN TO "DEVICEEDGEOUT"
000500            ORGANIZATION IS LINE SEQUENTIAL.
