000100*WSDEVTBL.CBL
000200*-------------------------------------------------------------
000300*    DI-TABLE is the working ID-to-DEVICE_ITEM map built by
000400*    pass 1 of DEVICE-ITEM-TRANSFORM and consulted by pass 2
000500*    (edges) and by the export walk.  It stands in for the
000600*    project version's live device tree for the life of one
000800*-------------------------------------------------------------
000900 01  DI-TABLE.
001000     05  DI-COUNT                 PIC 9(4) COMP VALUE ZERO.
001100     05  FILLER                   PIC X(04).
001200     05  DI-ENTRY OCCURS 0 TO 2000 TIMES
001300             DEPENDING ON DI-COUNT
001400             INDEXED BY DI-IDX DI-PIDX DI-CIDX.
001500         10  DI-ID                PIC 9(9).
001600         10  DI-ID-ALPHA REDEFINES DI-ID
001700                                  PIC X(9).
001800*        Set unconditionally from RUN-PROJECT-VERSION-ID on every
001900*        pass 1 import -- this is an internal link only, never
002000*        part of the DEVICE_ITEM output record (DEVICE_ITEM has
002100*        no PROJECT_VERSION_ID column, unlike CFNODE).
002200         10  DI-PROJECT-VERSION-ID PIC 9(9).
002300         10  DI-PARENT-ID         PIC 9(9).
002400         10  DI-PARENT-PRESENT    PIC X(1).
002500             88  DI-HAS-PARENT         VALUE "Y".
002600         10  DI-NAME              PIC X(100).
002700         10  DI-NOTES             PIC X(500).
002800         10  DI-UID               PIC X(64).
002900         10  DI-LAST-UPDATE       PIC 9(8).
003000         10  DI-LAST-UPDATE-YMD REDEFINES DI-LAST-UPDATE.
003100             15  DI-LU-CCYY       PIC 9(4).
003200             15  DI-LU-MM         PIC 9(2).
003300             15  DI-LU-DD         PIC 9(2).
003400         10  DI-VENDOR            PIC X(100).
003500         10  DI-VERSION           PIC X(40).
003600         10  DI-MODEL-NUMBER      PIC X(100).
003700         10  DI-TROUBLESHOOTING   PIC X(2000).
003800         10  DI-CERTIFIED         PIC X(1).
003900             88  DI-IS-CERTIFIED       VALUE "Y".
004000         10  DI-EQUIPMENT         PIC X(1).
004100             88  DI-IS-EQUIPMENT       VALUE "Y".
004200         10  DI-HIDDEN            PIC X(1).
004300             88  DI-IS-HIDDEN          VALUE "Y".
004400         10  DI-TEMPLATE          PIC X(1).
004500             88  DI-IS-TEMPLATE        VALUE "Y".
004600         10  DI-PROTOCOL-VER-RANGE PIC X(40).
004700         10  DI-PROP-COUNT        PIC 9(2) COMP.
004800         10  DI-PROP OCCURS 10 TIMES.
004900             15  DI-PROP-KEY      PIC X(40).
005000             15  DI-PROP-VALUE    PIC X(200).
005100         10  DI-MASTER-TEMPLATE-NAME    PIC X(100).
005200         10  DI-MASTER-TEMPLATE-VENDOR  PIC X(100).
005300         10  DI-MASTER-TEMPLATE-MODEL   PIC X(100).
005400         10  DI-MASTER-TEMPLATE-VERSION PIC X(40).
005500         10  DI-ZONE-ID           PIC 9(9).
005600         10  DI-ZONE-PRESENT      PIC X(1).
005700             88  DI-HAS-ZONE           VALUE "Y".
005800         10  DI-LAST-UPDATE-USER-EMAIL PIC X(100).
005900         10  DI-PROTOCOL-ADAPTER-NAME    PIC X(100).
006000         10  DI-PROTOCOL-ADAPTER-VERSION PIC X(40).
006100         10  DI-TYPE-COUNT        PIC 9(2) COMP.
006200         10  DI-TYPE OCCURS 10 TIMES.
006300             15  DI-TYPE-NAME     PIC X(100).
006400             15  DI-TYPE-CATEGORY-NAME PIC X(100).
006500         10  DI-CLASS-COUNT       PIC 9(2) COMP.
006600         10  DI-CLASS OCCURS 10 TIMES.
006700             15  DI-CLASS-NAME    PIC X(100).
006800         10  FILLER               PIC X(20).
