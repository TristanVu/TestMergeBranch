000100*SLDIOUT.CBL -- FILE-CONTROL entry for the flattened device-item
000200*extract written by the export walk of DEVICE-ITEM-TRANSFORM.
000300     SELECT DEVICE-ITEM-OUT-FILE
000400            ASSIGN TO "DEVICEITEMOUT"
000500            ORGANIZATION IS LINE SEQUENTIAL.
