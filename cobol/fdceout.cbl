000100*FDCEOUT.CBL -- outgoing CFNODE_CFNODE edge row, one per child
000200*reached from the visited-set walk.
000300     FD  CFNODE-EDGE-OUT-FILE
000400         LABEL RECORDS ARE STANDARD.
000500     01  CE-OUT-RECORD.
000600         05  CE-OUT-PARENT-ID               PIC 9(9).
000700         05  CE-OUT-CHILD-ID                PIC 9(9).
000800         05  FILLER                         PIC X(20).
