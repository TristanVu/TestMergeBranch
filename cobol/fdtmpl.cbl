000100*FDTMPL.CBL -- one master-template catalog row.
000200     FD  DEVICE-TEMPLATE-REF-FILE
000300         LABEL RECORDS ARE STANDARD.
000400     01  TM-RECORD.
000500         05  TM-ID                          PIC 9(9).
000600         05  TM-ID-ALPHA REDEFINES TM-ID    PIC X(9).
000700         05  TM-NAME                        PIC X(100).
000800         05  TM-VENDOR                      PIC X(100).
000900         05  TM-MODEL-NUMBER                PIC X(100).
001000         05  TM-VERSION                     PIC X(40).
001100         05  FILLER                         PIC X(10).
