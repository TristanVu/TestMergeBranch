000100*SLCNIN.CBL -- incoming CFNODE extract, read by pass 1 of
000200*CFNODE-TRANSFORM.
000300     SELECT CFNODE-IN-FILE
000400            ASSIGN TO "CFNODEIN"
000500            ORGANIZATION IS LINE SEQUENTIAL.
