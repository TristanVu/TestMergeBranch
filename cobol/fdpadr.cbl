000100*FDPADR.CBL -- one PROTOCOL_ADAPTER row.  Lookup key is
000200*NAME + "$$$" + VERSION, held as two fields.
000300     FD  PROTOCOL-ADAPTER-REF-FILE
000400         LABEL RECORDS ARE STANDARD.
000500     01  PADR-R-RECORD.
000600         05  PADR-R-NAME                    PIC X(100).
000700         05  PADR-R-VERSION                 PIC X(40).
000800         05  FILLER                         PIC X(10).
