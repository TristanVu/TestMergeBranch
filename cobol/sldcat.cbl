000100*SLDCAT.CBL -- DEVICE_CATEGORY reference extract, read once at
000200*the start of the run and loaded into DCAT-TABLE.
000300     SELECT DEVICE-CATEGORY-REF-FILE
000400            ASSIGN TO "DEVICECATEGORYREF"
000500            ORGANIZATION IS LINE SEQUENTIAL.
