000100*FDESRT.CBL -- SD record for the error-message sort, unloaded
000200*from ERR-TABLE by UNLOAD-ERROR-TABLE and reloaded sorted
000300*ascending into ERROR-OUT-FILE.
000400     SD  ERROR-SORT-FILE.
000500     01  ERR-SORT-RECORD.
000600         05  ERR-SORT-MESSAGE               PIC X(240).
000700         05  FILLER                         PIC X(10).
