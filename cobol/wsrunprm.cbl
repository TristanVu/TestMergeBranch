000100*WSRUNPRM.CBL
000200*-------------------------------------------------------------
000300*    Run-level working fields shared by the controller and
000400*    both transform sub-programs.  RUN-PROJECT-VERSION-ID is
000500*    the project version this whole run is exchanging against --
000600*    set once by the controller, never changed by either sub-program.
000700*-------------------------------------------------------------
000800 01  RUN-PARAMETERS.
000900     05  RUN-PROJECT-VERSION-ID       PIC 9(9).
001000     05  RUN-RETURN-CODE              PIC 9(2) COMP VALUE ZERO.
001100     05  RUN-DEVICE-ERROR-COUNT       PIC 9(4) COMP VALUE ZERO.
001200     05  RUN-CFNODE-ERROR-COUNT       PIC 9(4) COMP VALUE ZERO.
001300     05  RUN-DATE-OF-RUN              PIC 9(8) VALUE ZERO.
001400     05  RUN-DATE-OF-RUN-YMD REDEFINES RUN-DATE-OF-RUN.
001500         10  RUN-DOR-CCYY             PIC 9(4).
001600         10  RUN-DOR-MM               PIC 9(2).
001700         10  RUN-DOR-DD               PIC 9(2).
001800     05  USR-R-FILE-STATUS            PIC X(2) VALUE "00".
001900     05  TM-FILE-STATUS               PIC X(2) VALUE "00".
002000     05  FILLER                       PIC X(10).
