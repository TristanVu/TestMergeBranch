000100*WSCFNTBL.CBL
000200*-------------------------------------------------------------
000300*    CN-TABLE is the working ID-to-CFNODE map built by pass 1
000400*    of CFNODE-TRANSFORM and consulted by pass 2 (edges) and
000500*    by the recursive export walk.  CN-VISITED backs the
000600*    visited-set rule on export.
000700*-------------------------------------------------------------
000800 01  CN-TABLE.
000900     05  CN-COUNT                 PIC 9(4) COMP VALUE ZERO.
001000     05  FILLER                   PIC X(04).
001100     05  CN-ENTRY OCCURS 0 TO 2000 TIMES
001200             DEPENDING ON CN-COUNT
001300             INDEXED BY CN-IDX CN-PIDX CN-CIDX.
001400         10  CN-ID                PIC 9(9).
001500         10  CN-ID-ALPHA REDEFINES CN-ID
001600                                  PIC X(9).
001700         10  CN-PARENT-ID         PIC 9(9).
001800         10  CN-PARENT-PRESENT    PIC X(1).
001900             88  CN-HAS-PARENT         VALUE "Y".
002000         10  CN-VISITED           PIC X(1).
002100             88  CN-IS-VISITED         VALUE "Y".
002200         10  CN-NAME              PIC X(100).
002300         10  CN-NOTES             PIC X(500).
002400         10  CN-UID               PIC X(64).
002500         10  CN-PROVIDER-NAME        PIC X(100).
002600         10  CN-PROVIDER-NAME-IND    PIC X(1).
002700             88  CN-PROVIDER-NAME-PRESENT  VALUE "Y".
002800         10  CN-PROVIDER-TYPE-NAME   PIC X(40).
002900         10  CN-PROJECT-VERSION-ID      PIC 9(9).
003000         10  CN-PROJECT-VERSION-ID-IND  PIC X(1).
003100             88  CN-PROJECT-VERSION-ID-PRESENT VALUE "Y".
003200         10  CN-PROP-COUNT        PIC 9(2) COMP.
003300         10  CN-PROP OCCURS 20 TIMES.
003400             15  CN-PROP-KEY      PIC X(100).
003500             15  CN-PROP-VALUE    PIC X(500).
003600             15  CN-PROP-VALUE-GROUP REDEFINES CN-PROP-VALUE.
003700                 20  CN-PROP-VALUE-CHAR OCCURS 500 TIMES
003800                                  PIC X(1).
003900             15  CN-PROP-TYPE     PIC X(10).
004000         10  FILLER               PIC X(20).
