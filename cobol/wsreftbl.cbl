000100*WSREFTBL.CBL
000200*-------------------------------------------------------------
000300*    WORKING-STORAGE to be shared by the run controller and
000400*    both transform sub-programs.
000500*
000600*    Holds the six reference ("master") tables that are loaded
000700*    once at the start of a run and then only ever searched
000800*    (never re-read), plus the small lazy-loaded USER cache.
000900*    Each table is built in ascending key order by the loader
001000*    paragraphs in PL-LOAD-REFERENCE-TABLES.CBL and is searched
001100*    with SEARCH ALL from PL-LOOKUP-SERVICES.CBL -- see
001200*    SRCHBIN in the course notes for the idiom this was built
001300*    from, there being no master-table load in any of our own
001400*    AP programs to copy it from.
001500*-------------------------------------------------------------
001600 01  CFPR-TABLE.
001700     05  CFPR-COUNT              PIC 9(4) COMP VALUE ZERO.
001800     05  CFPR-ENTRY OCCURS 0 TO 300 TIMES
001900             DEPENDING ON CFPR-COUNT
002000             ASCENDING KEY IS CFPR-NAME CFPR-TYPE-NAME
002100             INDEXED BY CFPR-IDX.
002200         10  CFPR-NAME            PIC X(100).
002300         10  CFPR-TYPE-NAME       PIC X(40).
002400         10  FILLER               PIC X(10).
002500     05  CFPR-ENTRY-ALPHA REDEFINES CFPR-ENTRY
002600             OCCURS 0 TO 300 TIMES
002700             DEPENDING ON CFPR-COUNT
002800             INDEXED BY CFPR-AIDX.
002900         10  FILLER               PIC X(150).
003000
003100 01  DCAT-TABLE.
003200     05  DCAT-COUNT               PIC 9(4) COMP VALUE ZERO.
003300     05  DCAT-ENTRY OCCURS 0 TO 100 TIMES
003400             DEPENDING ON DCAT-COUNT
003500             ASCENDING KEY IS DCAT-NAME
003600             INDEXED BY DCAT-IDX.
003700         10  DCAT-NAME            PIC X(100).
003800         10  FILLER               PIC X(10).
003900
004000 01  DCLS-TABLE.
004100     05  DCLS-COUNT               PIC 9(4) COMP VALUE ZERO.
004200     05  DCLS-ENTRY OCCURS 0 TO 200 TIMES
004300             DEPENDING ON DCLS-COUNT
004400             ASCENDING KEY IS DCLS-NAME
004500             INDEXED BY DCLS-IDX.
004600         10  DCLS-NAME            PIC X(100).
004700         10  FILLER               PIC X(10).
004800
004900 01  DTYP-TABLE.
005000     05  DTYP-COUNT               PIC 9(4) COMP VALUE ZERO.
005100     05  DTYP-ENTRY OCCURS 0 TO 500 TIMES
005200             DEPENDING ON DTYP-COUNT
005300             ASCENDING KEY IS DTYP-NAME DTYP-CATEGORY-NAME
005400             INDEXED BY DTYP-IDX.
005500         10  DTYP-NAME            PIC X(100).
005600         10  DTYP-CATEGORY-NAME   PIC X(100).
005700         10  FILLER               PIC X(10).
005800
005900 01  PADR-TABLE.
006000     05  PADR-COUNT               PIC 9(4) COMP VALUE ZERO.
006100     05  PADR-ENTRY OCCURS 0 TO 200 TIMES
006200             DEPENDING ON PADR-COUNT
006300             ASCENDING KEY IS PADR-NAME PADR-VERSION
006400             INDEXED BY PADR-IDX.
006500         10  PADR-NAME            PIC X(100).
006600         10  PADR-VERSION         PIC X(40).
006700         10  FILLER               PIC X(10).
006800
006900 01  SDEF-TABLE.
007000     05  SDEF-COUNT               PIC 9(4) COMP VALUE ZERO.
007100     05  SDEF-ENTRY OCCURS 0 TO 500 TIMES
007200             DEPENDING ON SDEF-COUNT
007300             ASCENDING KEY IS SDEF-UID SDEF-VENDOR SDEF-VERSION
007400             INDEXED BY SDEF-IDX.
007500         10  SDEF-UID             PIC X(64).
007600         10  SDEF-VENDOR          PIC X(100).
007700         10  SDEF-VERSION         PIC X(40).
007800         10  FILLER               PIC X(10).
007900*
008000*    USR-TABLE is not preloaded -- it only ever receives an
008100*    entry after a successful indexed READ of USER-REF, so a
008200*    repeated e-mail in the same run can be satisfied from the
008300*    cache instead of re-reading the file.
008500*
008600*
008700*    Flags for the six preload loops and for every lookup
008800*    paragraph in PL-LOOKUP-SERVICES.CBL -- same "W-FOUND-xxx
008900*    set Y/N, test the 88" idiom used throughout this shop's
009000*    keyed master-file lookups.
009100*
009200 01  W-REFERENCE-FLAGS.
009300     05  W-END-OF-CFPR            PIC X(1) VALUE "N".
009400         88  END-OF-CFPR               VALUE "Y".
009500     05  W-END-OF-DCAT            PIC X(1) VALUE "N".
009600         88  END-OF-DCAT               VALUE "Y".
009700     05  W-END-OF-DCLS            PIC X(1) VALUE "N".
009800         88  END-OF-DCLS               VALUE "Y".
009900     05  W-END-OF-DTYP            PIC X(1) VALUE "N".
010000         88  END-OF-DTYP               VALUE "Y".
010100     05  W-END-OF-PADR            PIC X(1) VALUE "N".
010200         88  END-OF-PADR               VALUE "Y".
010300     05  W-END-OF-SDEF            PIC X(1) VALUE "N".
010400         88  END-OF-SDEF               VALUE "Y".
010500     05  W-FOUND-CFPR             PIC X(1).
010600         88  FOUND-CFPR                VALUE "Y".
010700     05  W-FOUND-DCAT             PIC X(1).
010800         88  FOUND-DCAT                VALUE "Y".
010900     05  W-FOUND-DCLS             PIC X(1).
011000         88  FOUND-DCLS                VALUE "Y".
011100     05  W-FOUND-DTYP             PIC X(1).
011200         88  FOUND-DTYP                VALUE "Y".
011300     05  W-FOUND-PADR             PIC X(1).
011400         88  FOUND-PADR                VALUE "Y".
011500     05  W-FOUND-SDEF             PIC X(1).
011600         88  FOUND-SDEF                VALUE "Y".
011700     05  W-FOUND-USER             PIC X(1).
011800         88  FOUND-USER                VALUE "Y".
011900     05  W-FOUND-TEMPLATE         PIC X(1).
012000         88  FOUND-TEMPLATE            VALUE "Y".
012100     05  W-TEMPLATE-MATCH-COUNT   PIC 9(4) COMP VALUE ZERO.
012200     05  W-ERROR-TEXT             PIC X(240).
012300     05  FILLER                   PIC X(10).
012400*
012500*    Generic lookup-argument slots -- moved by the caller just
012600*    ahead of a PERFORM on a lookup paragraph below, the same
012700*    way a caller elsewhere in this shop moves a key field into
012800*    the target record area before a keyed file lookup.
012900*
013000 01  W-LOOKUP-ARGUMENTS.
013100     05  W-LKP-KEY-1              PIC X(100).
013200     05  W-LKP-KEY-2              PIC X(100).
013300     05  W-LKP-KEY-3              PIC X(100).
013400     05  FILLER                   PIC X(10).
013500
013600 01  USR-CACHE.
013700     05  USR-COUNT                PIC 9(4) COMP VALUE ZERO.
013800     05  USR-ENTRY OCCURS 0 TO 500 TIMES
013900             DEPENDING ON USR-COUNT
014000             INDEXED BY USR-IDX.
014100         10  USR-EMAIL            PIC X(100).
014200         10  FILLER               PIC X(10).
