000100*WSERRTBL.CBL
000200*-------------------------------------------------------------
000300*    ERR-TABLE holds the run's error collection.  It is a SET,
000400*    not a list -- APPEND-ERROR-IF-NEW in PL-ERROR-SERVICES.CBL
000500*    runs a linear search before every insert so the same
000600*    message text never occupies two slots.  At end of run the
000700*    table is unloaded through SLESRT.CBL's SD work file and
000800*    sorted ascending into ERROR-OUT.
000900*-------------------------------------------------------------
001000 01  ERR-TABLE.
001100     05  ERR-COUNT                PIC 9(4) COMP VALUE ZERO.
001200     05  FILLER                   PIC X(04).
001300     05  ERR-ENTRY OCCURS 0 TO 1000 TIMES
001400             DEPENDING ON ERR-COUNT
001500             INDEXED BY ERR-IDX.
001600         10  ERR-MESSAGE          PIC X(240).
001700         10  FILLER               PIC X(10).
001800     05  W-FOUND-ERROR-MATCH      PIC X(1).
001900         88  FOUND-ERROR-MATCH        VALUE "Y".
002000     05  FILLER                   PIC X(09).
