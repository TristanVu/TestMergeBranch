000100*FDDIOUT.CBL -- outgoing DEVICE_ITEM record, one row per device,
000200*written by EXPORT-DEVICE-ITEMS with every lookup group already
000300*flattened back to its natural key.
000400     FD  DEVICE-ITEM-OUT-FILE
000500         LABEL RECORDS ARE STANDARD.
000600     01  DI-OUT-RECORD.
000700         05  DI-OUT-ID                      PIC 9(9).
000800         05  DI-OUT-ID-ALPHA REDEFINES DI-OUT-ID
000900                                            PIC X(9).
001000         05  DI-OUT-NAME                    PIC X(100).
001100         05  DI-OUT-NOTES                   PIC X(500).
001200         05  DI-OUT-UID                     PIC X(64).
001300         05  DI-OUT-LAST-UPDATE             PIC 9(8).
001400         05  DI-OUT-VENDOR                  PIC X(100).
001500         05  DI-OUT-VERSION                 PIC X(40).
001600         05  DI-OUT-MODEL-NUMBER            PIC X(100).
001700         05  DI-OUT-TROUBLESHOOTING         PIC X(2000).
001800         05  DI-OUT-CERTIFIED               PIC X(1).
001900         05  DI-OUT-EQUIPMENT               PIC X(1).
002000         05  DI-OUT-HIDDEN                  PIC X(1).
002100         05  DI-OUT-TEMPLATE                PIC X(1).
002200         05  DI-OUT-PROTOCOL-VER-RANGE      PIC X(40).
002300         05  DI-OUT-PROP-COUNT              PIC 9(2).
002400         05  DI-OUT-PROP OCCURS 10 TIMES.
002500             10  DI-OUT-PROP-KEY            PIC X(40).
002600             10  DI-OUT-PROP-VALUE          PIC X(200).
002700         05  DI-OUT-MASTER-TEMPLATE-NAME    PIC X(100).
002800         05  DI-OUT-MASTER-TEMPLATE-NAME-IND PIC X(1).
002900         05  DI-OUT-MASTER-TEMPLATE-VENDOR  PIC X(100).
003000         05  DI-OUT-MASTER-TEMPLATE-MODEL   PIC X(100).
003100         05  DI-OUT-MASTER-TEMPLATE-VERSION PIC X(40).
003200         05  DI-OUT-LAST-UPDATE-USER-EMAIL  PIC X(100).
003300         05  DI-OUT-LAST-UPDATE-USER-EMAIL-IND PIC X(1).
003400         05  DI-OUT-ZONE-ID                 PIC 9(9).
003500         05  DI-OUT-ZONE-ID-IND             PIC X(1).
003600         05  DI-OUT-PROTOCOL-ADAPTER-NAME   PIC X(100).
003700         05  DI-OUT-PROTOCOL-ADAPTER-VERSION PIC X(40).
003800         05  DI-OUT-TYPE-COUNT              PIC 9(2).
003900         05  DI-OUT-TYPE OCCURS 10 TIMES.
004000             10  DI-OUT-TYPE-NAME           PIC X(100).
004100             10  DI-OUT-TYPE-CATEGORY-NAME  PIC X(100).
004200         05  DI-OUT-CLASS-COUNT             PIC 9(2).
004300         05  DI-OUT-CLASS OCCURS 10 TIMES.
004400             10  DI-OUT-CLASS-NAME          PIC X(100).
004500         05  FILLER                         PIC X(20).
