000100*SLTMPL.CBL -- DEVICE-TEMPLATE-REF, the master-template catalog
000200*that the two-branch template-resolution rule reads against.
000300*Organized the way VENDOR-FILE is in the old AP system: primary
000400*key for the direct-id branch, alternate key (duplicates allowed)
000500*for the name-then-filter branch's START/READ NEXT scan.
000600     SELECT DEVICE-TEMPLATE-REF-FILE
000700            ASSIGN TO "DEVICETEMPLATEREF"
000800            ORGANIZATION IS INDEXED
000900            ACCESS MODE IS DYNAMIC
001000            RECORD KEY IS TM-ID
001100            ALTERNATE RECORD KEY IS TM-NAME WITH DUPLICATES
001200            FILE STATUS IS TM-FILE-STATUS.
