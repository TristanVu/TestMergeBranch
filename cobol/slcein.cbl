000100*SLCEIN.CBL -- CFNode parent/child edge extract, read by pass 2
000200*of CFNODE-TRANSFORM.
000300     SELECT CFNODE-EDGE-IN-FILE
000400            ASSIGN TO "CFNODEEDGEIN"
000500            ORGANIZATION IS LINE SEQUENTIAL.
