000100*PL-LOAD-REFERENCE-TABLES.CBL
000200*-------------------------------------------------------------
000300*    W-FOUND-xxx is reset to "N" on entry to every ONE-RECORD
000400*    paragraph and set to "Y" only when the SEARCH ALL below it
000500*    lands on a match -- the same switch-per-table convention as
000600*    W-END-OF-xxx above, just tested the other direction.
000700*    Every table here is append-only once loaded -- nothing in
000800*    this member or its caller ever deletes or updates a row
000900*    already placed in CFPR-TABLE, DCAT-TABLE, DCLS-TABLE,
001000*    DTYP-TABLE, PADR-TABLE or SDEF-TABLE.
001100*    One load paragraph per preloaded table.  Each opens its
001200*    REF file, reads it straight through, and for every row
001300*    searches the table built so far before appending -- first
001400*    one in wins the slot, a repeat key is logged as a "not
001500*    unique" error and dropped, per the uniqueness-on-load rule.
001600*    Copied whole into PROJECT-VERSION-TRANSFORM.COB.
001700*-------------------------------------------------------------
001800 LOAD-ALL-REFERENCE-TABLES.
001900
002000*    Open/prime/loop/close -- the same four-step shape every
002100*    table loader in this member follows.
002200*    Order here does not matter to any one load -- none of the
002300*    six tables is keyed off another -- but CF_PROVIDER runs
002400*    first simply because it is CFNODE's only reference table
002500*    and CFNODE is the smaller of the two imports.
002600    PERFORM LOAD-CFPR-TABLE.
002700*    Single-field key -- DEVICE_CATEGORY has no compound natural
002800*    key the way CF_PROVIDER above does.
002900*    DEVICE_CATEGORY next -- order among the remaining five is
003000*    arbitrary, same as CF_PROVIDER's own position above.
003100    PERFORM LOAD-DCAT-TABLE.
003200*    Another single-field key table, same shape as DEVICE_CATEGORY
003300*    above.
003400*    DEVICE_CLASS loaded independently of DEVICE_CATEGORY --
003500*    neither loader reads the other's table.
003600    PERFORM LOAD-DCLS-TABLE.
003700*    Compound key again -- DEVICE_TYPE is unique on NAME plus
003800*    CATEGORY_NAME, the same two-field shape CF_PROVIDER uses,
003900*    just against a different pair of fields.
004000*    DEVICE_TYPE loaded after both DEVICE_CLASS and DEVICE_
004100*    CATEGORY, though nothing in this member actually depends on
004200*    that order.
004300    PERFORM LOAD-DTYP-TABLE.
004400*    PROTOCOL_ADAPTER's compound key -- NAME plus VERSION, the
004500*    one table in this member keyed on a version number rather
004600*    than a second name field.
004700*    PROTOCOL_ADAPTER loaded fifth.
004800    PERFORM LOAD-PADR-TABLE.
004900*    SERVICE_DEFINITION's three-part key -- UID/VENDOR/VERSION
005000*    together -- the widest natural key this member loads.
005100*    SERVICE_DEFINITION loaded last -- the table LOOKUP-SERVICE-
005200*    DEFINITION would search if it were ever called.
005300    PERFORM LOAD-SDEF-TABLE.
005400
005500*    All six tables fully loaded by the time control reaches
005600*    here -- nothing downstream re-enters this paragraph mid-run.
005700 LOAD-ALL-REFERENCE-TABLES-EXIT.
005800    EXIT.
005900*-----------------------------------------------------------------
006000
006100 LOAD-CFPR-TABLE.
006200
006300*    Sequential read from front to back -- no START/indexed
006400*    access on the load side, unlike LOOKUP-TEMPLATE's own scan.
006500    OPEN INPUT CF-PROVIDER-REF-FILE.
006600*    First OPEN in this member.
006700    MOVE "N" TO W-END-OF-CFPR.
006800*    One record at a time, same READ/AT-END shape repeated for
006900*    each of this member's six REF files.
007000*    Priming read -- same READ-then-PERFORM-UNTIL shape as every
007100*    pass-1 import loop in the sibling sub-programs.
007200    PERFORM READ-CFPR-NEXT-RECORD.
007300    PERFORM LOAD-CFPR-ONE-RECORD UNTIL END-OF-CFPR.
007400*    Closed as soon as this one table is fully loaded -- the six
007500*    REF files are never open at the same time.
007600    CLOSE CF-PROVIDER-REF-FILE.
007700*    First CLOSE in this member.
007800
007900*    CF_PROVIDER fully loaded -- control returns to LOAD-ALL-
008000*    REFERENCE-TABLES to start the next table.
008100 LOAD-CFPR-TABLE-EXIT.
008200    EXIT.
008300*-----------------------------------------------------------------
008400
008500*    Compound key -- NAME plus TYPE-NAME -- searched against
008600*    whatever has been appended so far, same two-field test
008700*    LOOKUP-PROVIDER itself runs at CFNODE import time.
008800 LOAD-CFPR-ONE-RECORD.
008900
009000*    A zero count just means this is the first row read -- not
009100*    an error, the same rule every lookup in this shop applies
009200*    to an empty table.
009300    MOVE "N" TO W-FOUND-CFPR.
009400    IF CFPR-COUNT NOT = ZERO
009500*    Required ahead of SEARCH ALL on this compiler, even though
009600*    the binary search does not walk from this starting point
009700*    the way a plain SEARCH would.
009800       SET CFPR-IDX TO 1
009900*    SEARCH ALL against the rows loaded so far -- CFPR-TABLE
010000*    stays in ascending NAME order because every new row is
010100*    appended, never inserted mid-table, and the REF file itself
010200*    is maintained in that order upstream.
010300       SEARCH ALL CFPR-ENTRY
010400          AT END
010500             NEXT SENTENCE
010600          WHEN CFPR-NAME (CFPR-IDX) = CFPR-R-NAME
010700           AND CFPR-TYPE-NAME (CFPR-IDX) = CFPR-R-TYPE-NAME
010800             MOVE "Y" TO W-FOUND-CFPR.
010900
011000*    Uniqueness-on-load rule -- the first row for a given key
011100*    wins the table slot, every later duplicate is logged and
011200*    dropped rather than overwriting the first.
011300    IF FOUND-CFPR
011400       STRING "CF_PROVIDER NOT UNIQUE: " DELIMITED BY SIZE
011500              CFPR-R-NAME DELIMITED BY SPACE
011600              " $$$ " DELIMITED BY SIZE
011700*    DELIMITED BY SPACE trims trailing blanks off the key value
011800*    before it lands in the error text.
011900              CFPR-R-TYPE-NAME DELIMITED BY SPACE
012000              INTO W-ERROR-TEXT
012100       END-STRING
012200*    CF_PROVIDER's own duplicate-key log call.
012300       PERFORM APPEND-ERROR-IF-NEW
012400    ELSE
012500*    New row appended at the next free slot -- CFPR-COUNT both
012600*    sizes the table for every SEARCH ALL above and addresses
012700*    this one MOVE pair below.
012800       ADD 1 TO CFPR-COUNT
012900*    Both key fields copied into the new slot, field for field --
013000*    no re-formatting of either value on the way into the table.
013100       MOVE CFPR-R-NAME TO CFPR-NAME (CFPR-COUNT)
013200       MOVE CFPR-R-TYPE-NAME TO CFPR-TYPE-NAME (CFPR-COUNT).
013300
013400*    Next record read whether this one was kept or dropped as a
013500*    duplicate -- the loop does not retry or skip ahead specially
013600*    either way.
013700    PERFORM READ-CFPR-NEXT-RECORD.
013800
013900*    One row handled, next record already queued by the PERFORM
014000*    just above.
014100 LOAD-CFPR-ONE-RECORD-EXIT.
014200    EXIT.
014300*-----------------------------------------------------------------
014400
014500 READ-CFPR-NEXT-RECORD.
014600
014700*    Plain sequential READ -- no key, no INVALID KEY clause, this
014800*    file has no indexed access anywhere in this member.
014900    READ CF-PROVIDER-REF-FILE
015000       AT END SET END-OF-CFPR TO TRUE
015100    END-READ.
015200
015300*    Either a fresh record is staged or W-END-OF-CFPR is now
015400*    true -- the caller's PERFORM UNTIL tests which.
015500 READ-CFPR-NEXT-RECORD-EXIT.
015600    EXIT.
015700*-----------------------------------------------------------------
015800
015900 LOAD-DCAT-TABLE.
016000
016100*    Same open/prime/loop/close shape as LOAD-CFPR-TABLE above.
016200    OPEN INPUT DEVICE-CATEGORY-REF-FILE.
016300*    Second OPEN in this member, same discipline as the first.
016400*    Reset on every entry, same as W-END-OF-CFPR above -- this
016500*    paragraph only runs once per job step, but the flag is set
016600*    explicitly rather than relied on.
016700    MOVE "N" TO W-END-OF-DCAT.
016800*    Mirror of READ-CFPR-NEXT-RECORD above, against DEVICE-
016900*    CATEGORY-REF-FILE instead.
017000    PERFORM READ-DCAT-NEXT-RECORD.
017100    PERFORM LOAD-DCAT-ONE-RECORD UNTIL END-OF-DCAT.
017200*    Closed before LOAD-DCLS-TABLE opens its own file -- one REF
017300*    file open at a time throughout this whole member.
017400    CLOSE DEVICE-CATEGORY-REF-FILE.
017500*    Second CLOSE in this member.
017600
017700*    DEVICE_CATEGORY fully loaded.
017800 LOAD-DCAT-TABLE-EXIT.
017900    EXIT.
018000*-----------------------------------------------------------------
018100
018200 LOAD-DCAT-ONE-RECORD.
018300
018400*    Reset ahead of the SEARCH ALL -- same rule as every loader
018500*    in this member.
018600    MOVE "N" TO W-FOUND-DCAT.
018700    IF DCAT-COUNT NOT = ZERO
018800*    Same zero-count exception as CF_PROVIDER's own loader
018900*    above -- a zero count just means the first row in.
019000*    Same SET-before-SEARCH-ALL requirement as CF_PROVIDER's own
019100*    loader above.
019200       SET DCAT-IDX TO 1
019300*    Single WHEN clause, single key field -- nothing compound to
019400*    test the way CF_PROVIDER's loader does.
019500       SEARCH ALL DCAT-ENTRY
019600          AT END
019700             NEXT SENTENCE
019800          WHEN DCAT-NAME (DCAT-IDX) = DCAT-R-NAME
019900*    Single-field key -- the simplest WHEN clause in this
020000*    member, nothing compound to test.
020100             MOVE "Y" TO W-FOUND-DCAT.
020200
020300*    Same NOT UNIQUE / append-or-drop shape as every table
020400*    loader in this member.
020500    IF FOUND-DCAT
020600*    Single-key message, no $$$ separator needed.
020700       STRING "DEVICE_CATEGORY NOT UNIQUE: " DELIMITED BY SIZE
020800*    Message text mirrors CF_PROVIDER's own, minus the $$$
020900*    separator this single-key table does not need.
021000              DCAT-R-NAME DELIMITED BY SPACE
021100              INTO W-ERROR-TEXT
021200       END-STRING
021300*    DEVICE_CATEGORY's own duplicate-key log call.
021400       PERFORM APPEND-ERROR-IF-NEW
021500    ELSE
021600*    Appended at the next free slot, same as CF_PROVIDER's own
021700*    append above.
021800       ADD 1 TO DCAT-COUNT
021900*    One field, one MOVE -- the simplest append in this member.
022000       MOVE DCAT-R-NAME TO DCAT-NAME (DCAT-COUNT).
022100*    Table now one row longer -- DCAT-COUNT both sized the
022200*    SEARCH ALL just run and addresses this new slot.
022300
022400*    Next record read regardless of whether this one was kept or
022500*    logged as a duplicate.
022600    PERFORM READ-DCAT-NEXT-RECORD.
022700
022800*    Same per-row shape as LOAD-CFPR-ONE-RECORD above.
022900 LOAD-DCAT-ONE-RECORD-EXIT.
023000    EXIT.
023100*-----------------------------------------------------------------
023200
023300 READ-DCAT-NEXT-RECORD.
023400
023500*    Same plain sequential READ as every REF file in this
023600*    member.
023700    READ DEVICE-CATEGORY-REF-FILE
023800       AT END SET END-OF-DCAT TO TRUE
023900    END-READ.
024000
024100*    Same AT-END shape as READ-CFPR-NEXT-RECORD above.
024200 READ-DCAT-NEXT-RECORD-EXIT.
024300    EXIT.
024400*-----------------------------------------------------------------
024500
024600 LOAD-DCLS-TABLE.
024700
024800*    DEVICE_CLASS and DEVICE_CATEGORY are two separate reference
024900*    tables despite the similar names -- neither one's loader
025000*    reads the other's REF file.
025100    OPEN INPUT DEVICE-CLASS-REF-FILE.
025200*    Third OPEN in this member.
025300*    Same reset rule as every loader above.
025400    MOVE "N" TO W-END-OF-DCLS.
025500*    Same one-record READ/AT-END shape, fourth repetition in
025600*    this member.
025700    PERFORM READ-DCLS-NEXT-RECORD.
025800    PERFORM LOAD-DCLS-ONE-RECORD UNTIL END-OF-DCLS.
025900*    Same one-file-at-a-time discipline as every loader above.
026000    CLOSE DEVICE-CLASS-REF-FILE.
026100
026200*    DEVICE_CLASS fully loaded.
026300 LOAD-DCLS-TABLE-EXIT.
026400    EXIT.
026500*-----------------------------------------------------------------
026600
026700 LOAD-DCLS-ONE-RECORD.
026800
026900*    Reset-then-search, identical shape to every loader above.
027000    MOVE "N" TO W-FOUND-DCLS.
027100    IF DCLS-COUNT NOT = ZERO
027200*    Same zero-count exception as DEVICE_CATEGORY's own loader
027300*    above -- a zero count just means the first row in.
027400*    Same requirement, third repetition in this member.
027500       SET DCLS-IDX TO 1
027600       SEARCH ALL DCLS-ENTRY
027700          AT END
027800             NEXT SENTENCE
027900          WHEN DCLS-NAME (DCLS-IDX) = DCLS-R-NAME
028000*    Single-field key, same shape as DEVICE_CATEGORY's own WHEN
028100*    clause above -- DEVICE_CLASS has no compound key to test.
028200             MOVE "Y" TO W-FOUND-DCLS.
028300
028400*    Logged and dropped, never overwriting the first row loaded
028500*    under this key.
028600    IF FOUND-DCLS
028700*    Same single-key shape as DEVICE_CATEGORY's own message
028800*    above.
028900       STRING "DEVICE_CLASS NOT UNIQUE: " DELIMITED BY SIZE
029000*    Same single-key message shape as DEVICE_CATEGORY above.
029100              DCLS-R-NAME DELIMITED BY SPACE
029200              INTO W-ERROR-TEXT
029300       END-STRING
029400*    DEVICE_CLASS's own duplicate-key log call.
029500       PERFORM APPEND-ERROR-IF-NEW
029600    ELSE
029700*    Single MOVE follows -- one key field, one table column to
029800*    fill in.
029900       ADD 1 TO DCLS-COUNT
030000*    Same single-field append as DEVICE_CATEGORY above.
030100       MOVE DCLS-R-NAME TO DCLS-NAME (DCLS-COUNT).
030200*    Same single-field append shape as DEVICE_CATEGORY above.
030300
030400*    Same unconditional-advance shape as every loader above.
030500    PERFORM READ-DCLS-NEXT-RECORD.
030600
030700*    Same per-row shape, third repetition.
030800 LOAD-DCLS-ONE-RECORD-EXIT.
030900    EXIT.
031000*-----------------------------------------------------------------
031100
031200 READ-DCLS-NEXT-RECORD.
031300
031400*    Same shape, third repetition.
031500    READ DEVICE-CLASS-REF-FILE
031600       AT END SET END-OF-DCLS TO TRUE
031700    END-READ.
031800
031900*    Same AT-END shape, third repetition.
032000 READ-DCLS-NEXT-RECORD-EXIT.
032100    EXIT.
032200*-----------------------------------------------------------------
032300
032400 LOAD-DTYP-TABLE.
032500
032600*    DEVICE_TYPE's CATEGORY_NAME here is carried as plain text,
032700*    not cross-checked against DEVICE_CATEGORY-TABLE -- the two
032800*    reference tables are loaded independently of each other.
032900    OPEN INPUT DEVICE-TYPE-REF-FILE.
033000*    Fourth OPEN in this member -- same single-file-at-a-time
033100*    discipline as CF_PROVIDER, DEVICE_CATEGORY and DEVICE_CLASS
033200*    above.
033300*    Same reset rule, fourth repetition.
033400    MOVE "N" TO W-END-OF-DTYP.
033500*    Same shape again, against DEVICE-TYPE-REF-FILE.
033600    PERFORM READ-DTYP-NEXT-RECORD.
033700    PERFORM LOAD-DTYP-ONE-RECORD UNTIL END-OF-DTYP.
033800*    Closed once the whole REF file has been read through.
033900    CLOSE DEVICE-TYPE-REF-FILE.
034000*    Fourth CLOSE in this member, same one-table-at-a-time rule.
034100
034200*    DEVICE_TYPE fully loaded.
034300 LOAD-DTYP-TABLE-EXIT.
034400    EXIT.
034500*-----------------------------------------------------------------
034600
034700 LOAD-DTYP-ONE-RECORD.
034800
034900*    Same reset-then-search-ALL shape used throughout this
035000*    member.
035100    MOVE "N" TO W-FOUND-DTYP.
035200    IF DTYP-COUNT NOT = ZERO
035300*    Same zero-count exception as DEVICE_CLASS's own loader
035400*    above -- a zero count just means the first row in.
035500*    Same requirement, fourth repetition.
035600       SET DTYP-IDX TO 1
035700       SEARCH ALL DTYP-ENTRY
035800          AT END
035900             NEXT SENTENCE
036000*    Both key fields tested in the one WHEN, same reason
036100*    CF_PROVIDER's own compound key is tested in one.
036200          WHEN DTYP-NAME (DTYP-IDX) = DTYP-R-NAME
036300           AND DTYP-CATEGORY-NAME (DTYP-IDX) = DTYP-R-CATEGORY-NAME
036400             MOVE "Y" TO W-FOUND-DTYP.
036500
036600*    Two-key NOT UNIQUE message -- one $$$ separator between
036700*    the two reported fields.
036800    IF FOUND-DTYP
036900*    Two-key message, one $$$ separator.
037000       STRING "DEVICE_TYPE NOT UNIQUE: " DELIMITED BY SIZE
037100*    Two-field message, same $$$ convention as CF_PROVIDER's
037200*    own above.
037300              DTYP-R-NAME DELIMITED BY SPACE
037400              " $$$ " DELIMITED BY SIZE
037500*    Same trailing-blank trim as CF_PROVIDER's own error text.
037600              DTYP-R-CATEGORY-NAME DELIMITED BY SPACE
037700              INTO W-ERROR-TEXT
037800       END-STRING
037900*    DEVICE_TYPE's own duplicate-key log call.
038000       PERFORM APPEND-ERROR-IF-NEW
038100    ELSE
038200*    Two MOVEs follow, one per key field -- same pairing CF_
038300*    PROVIDER's own append uses.
038400       ADD 1 TO DTYP-COUNT
038500*    Both key fields copied straight across, same pairing as
038600*    CF_PROVIDER's own two-field append.
038700       MOVE DTYP-R-NAME TO DTYP-NAME (DTYP-COUNT)
038800*    First of the two key fields for this new slot.
038900       MOVE DTYP-R-CATEGORY-NAME TO DTYP-CATEGORY-NAME (DTYP-COUNT).
039000*    Second of the two key fields -- both land in the same new
039100*    slot ADD 1 TO DTYP-COUNT just opened above.
039200
039300*    Same shape, fourth repetition.
039400    PERFORM READ-DTYP-NEXT-RECORD.
039500
039600*    Same per-row shape, fourth repetition.
039700 LOAD-DTYP-ONE-RECORD-EXIT.
039800    EXIT.
039900*-----------------------------------------------------------------
040000
040100 READ-DTYP-NEXT-RECORD.
040200
040300*    Same shape, fourth repetition.
040400    READ DEVICE-TYPE-REF-FILE
040500*    Fourth plain sequential READ in this member -- same shape
040600*    as CF_PROVIDER, DEVICE_CATEGORY and DEVICE_CLASS above.
040700       AT END SET END-OF-DTYP TO TRUE
040800    END-READ.
040900
041000*    Same AT-END shape, fourth repetition.
041100 READ-DTYP-NEXT-RECORD-EXIT.
041200    EXIT.
041300*-----------------------------------------------------------------
041400
041500 LOAD-PADR-TABLE.
041600
041700*    Same shape as every other loader -- open, prime, loop,
041800*    close.
041900    OPEN INPUT PROTOCOL-ADAPTER-REF-FILE.
042000*    Fifth OPEN in this member -- same discipline as the four
042100*    tables loaded above.
042200*    Same reset rule, fifth repetition.
042300    MOVE "N" TO W-END-OF-PADR.
042400*    Same shape, against PROTOCOL-ADAPTER-REF-FILE.
042500    PERFORM READ-PADR-NEXT-RECORD.
042600    PERFORM LOAD-PADR-ONE-RECORD UNTIL END-OF-PADR.
042700*    Closed the same way as every other REF file in this
042800*    member.
042900    CLOSE PROTOCOL-ADAPTER-REF-FILE.
043000
043100*    PROTOCOL_ADAPTER fully loaded.
043200 LOAD-PADR-TABLE-EXIT.
043300    EXIT.
043400*-----------------------------------------------------------------
043500
043600 LOAD-PADR-ONE-RECORD.
043700
043800*    Reset ahead of the SEARCH ALL, same as every table above.
043900    MOVE "N" TO W-FOUND-PADR.
044000    IF PADR-COUNT NOT = ZERO
044100*    Same zero-count exception as DEVICE_TYPE's own loader
044200*    above -- a zero count just means the first row in.
044300*    Same requirement, fifth repetition.
044400       SET PADR-IDX TO 1
044500       SEARCH ALL PADR-ENTRY
044600          AT END
044700             NEXT SENTENCE
044800*    NAME plus VERSION together -- a protocol adapter can be
044900*    re-released under the same NAME at a new VERSION, so
045000*    neither field alone identifies a row.
045100          WHEN PADR-NAME (PADR-IDX) = PADR-R-NAME
045200           AND PADR-VERSION (PADR-IDX) = PADR-R-VERSION
045300             MOVE "Y" TO W-FOUND-PADR.
045400
045500*    Same append-or-log-and-drop rule as every loader in this
045600*    member.
045700    IF FOUND-PADR
045800*    Same two-key shape as DEVICE_TYPE's own message above, just
045900*    a VERSION in the second slot instead of a CATEGORY_NAME.
046000       STRING "PROTOCOL_ADAPTER NOT UNIQUE: " DELIMITED BY SIZE
046100*    Same two-field $$$ shape as DEVICE_TYPE's own message.
046200              PADR-R-NAME DELIMITED BY SPACE
046300              " $$$ " DELIMITED BY SIZE
046400*    Same DELIMITED BY SPACE trim used throughout this member.
046500              PADR-R-VERSION DELIMITED BY SPACE
046600              INTO W-ERROR-TEXT
046700       END-STRING
046800*    PROTOCOL_ADAPTER's own duplicate-key log call.
046900       PERFORM APPEND-ERROR-IF-NEW
047000    ELSE
047100*    NAME and VERSION both copied in together -- this table's
047200*    only two columns.
047300       ADD 1 TO PADR-COUNT
047400*    NAME and VERSION copied together -- this table's only two
047500*    columns.
047600       MOVE PADR-R-NAME TO PADR-NAME (PADR-COUNT)
047700*    First of PROTOCOL_ADAPTER's two key fields.
047800       MOVE PADR-R-VERSION TO PADR-VERSION (PADR-COUNT).
047900*    Second of PROTOCOL_ADAPTER's two key fields, same new slot.
048000
048100*    Same shape, fifth repetition.
048200    PERFORM READ-PADR-NEXT-RECORD.
048300
048400*    Same per-row shape, fifth repetition.
048500 LOAD-PADR-ONE-RECORD-EXIT.
048600    EXIT.
048700*-----------------------------------------------------------------
048800
048900 READ-PADR-NEXT-RECORD.
049000
049100*    Same shape, fifth repetition.
049200    READ PROTOCOL-ADAPTER-REF-FILE
049300*    Fifth plain sequential READ in this member, same shape.
049400       AT END SET END-OF-PADR TO TRUE
049500    END-READ.
049600
049700*    Same AT-END shape, fifth repetition.
049800 READ-PADR-NEXT-RECORD-EXIT.
049900    EXIT.
050000*-----------------------------------------------------------------
050100
050200 LOAD-SDEF-TABLE.
050300
050400*    Loaded here even though SERVICE_INSTANCE import itself is
050500*    out of scope for this job -- SDEF-TABLE is populated so
050600*    PL-LOOKUP-SERVICES.CBL's own LOOKUP-SERVICE-DEFINITION has
050700*    something to search against if it is ever called.
050800    OPEN INPUT SERVICE-DEFINITION-REF-FILE.
050900*    Sixth and last OPEN in this member.
051000*    Same reset rule, sixth and last repetition in this member.
051100    MOVE "N" TO W-END-OF-SDEF.
051200*    Sixth and final repetition of the same one-record READ
051300*    shape in this member.
051400    PERFORM READ-SDEF-NEXT-RECORD.
051500    PERFORM LOAD-SDEF-ONE-RECORD UNTIL END-OF-SDEF.
051600*    Last CLOSE in the member -- LOAD-ALL-REFERENCE-TABLES has
051700*    nothing left to do once this PERFORM returns.
051800    CLOSE SERVICE-DEFINITION-REF-FILE.
051900
052000*    SERVICE_DEFINITION fully loaded -- the sixth and last table
052100*    this member builds.
052200 LOAD-SDEF-TABLE-EXIT.
052300    EXIT.
052400*-----------------------------------------------------------------
052500
052600 LOAD-SDEF-ONE-RECORD.
052700
052800*    Reset-then-search, same shape repeated for the sixth and
052900*    final time in this member.
053000    MOVE "N" TO W-FOUND-SDEF.
053100    IF SDEF-COUNT NOT = ZERO
053200*    Same zero-count exception as PROTOCOL_ADAPTER's own loader
053300*    above -- a zero count just means the first row in.
053400*    Same requirement, sixth and last repetition in this member.
053500       SET SDEF-IDX TO 1
053600       SEARCH ALL SDEF-ENTRY
053700          AT END
053800             NEXT SENTENCE
053900*    All three key segments tested together -- none of UID,
054000*    VENDOR or VERSION alone is unique on this table.
054100          WHEN SDEF-UID (SDEF-IDX) = SDEF-R-UID
054200           AND SDEF-VENDOR (SDEF-IDX) = SDEF-R-VENDOR
054300           AND SDEF-VERSION (SDEF-IDX) = SDEF-R-VERSION
054400             MOVE "Y" TO W-FOUND-SDEF.
054500
054600*    Three-key NOT UNIQUE message, two $$$ separators -- same
054700*    one-fewer-separator-than-fields rule as every compound-key
054800*    error text in this shop's copybooks.
054900    IF FOUND-SDEF
055000*    Three-key message, two $$$ separators -- the widest error
055100*    text this member ever builds.
055200       STRING "SERVICE_DEFINITION NOT UNIQUE: " DELIMITED BY SIZE
055300*    Widest message in this member -- three fields, two $$$
055400*    separators.
055500              SDEF-R-UID DELIMITED BY SPACE
055600              " $$$ " DELIMITED BY SIZE
055700              SDEF-R-VENDOR DELIMITED BY SPACE
055800              " $$$ " DELIMITED BY SIZE
055900*    Third and last key segment trimmed the same way as the
056000*    first two above.
056100              SDEF-R-VERSION DELIMITED BY SPACE
056200              INTO W-ERROR-TEXT
056300       END-STRING
056400*    SERVICE_DEFINITION's own duplicate-key log call -- the
056500*    sixth and last in this member.
056600       PERFORM APPEND-ERROR-IF-NEW
056700    ELSE
056800*    Three MOVEs follow, one per key segment -- the widest
056900*    append in this member.
057000       ADD 1 TO SDEF-COUNT
057100*    All three key segments copied into the new slot -- the
057200*    widest append this member performs.
057300       MOVE SDEF-R-UID TO SDEF-UID (SDEF-COUNT)
057400*    First of SERVICE_DEFINITION's three key segments.
057500       MOVE SDEF-R-VENDOR TO SDEF-VENDOR (SDEF-COUNT)
057600*    Second of SERVICE_DEFINITION's three key segments.
057700       MOVE SDEF-R-VERSION TO SDEF-VERSION (SDEF-COUNT).
057800*    Third and last key segment, completing the new slot.
057900
058000*    Same shape, sixth and last repetition in this member.
058100    PERFORM READ-SDEF-NEXT-RECORD.
058200
058300*    Same per-row shape, sixth and last repetition.
058400 LOAD-SDEF-ONE-RECORD-EXIT.
058500    EXIT.
058600*-----------------------------------------------------------------
058700
058800 READ-SDEF-NEXT-RECORD.
058900
059000*    Same shape, sixth and last repetition in this member.
059100    READ SERVICE-DEFINITION-REF-FILE
059200*    Sixth and last plain sequential READ in this member.
059300       AT END SET END-OF-SDEF TO TRUE
059400    END-READ.
059500
059600*    Same AT-END shape, sixth and last repetition in this
059700*    member.
059800 READ-SDEF-NEXT-RECORD-EXIT.
059900    EXIT.
060000*-------------------------------------------------------------
060100*    All six reference tables are plain in-memory arrays by the
060200*    time control leaves LOAD-ALL-REFERENCE-TABLES -- nothing in
060300*    either transform sub-program re-reads a REF file directly,
060400*    every lookup goes through the SEARCH ALL paragraphs in
060500*    PL-LOOKUP-SERVICES.CBL against the tables built here.
060600*    A duplicate key on any one of the six is a logged error,
060700*    never an abend -- the run continues with the first row
060800*    under that key and drops every later one silently except
060900*    for the ERROR-LOG-FILE entry APPEND-ERROR-IF-NEW writes.
