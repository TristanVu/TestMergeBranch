000100*SLDCLS.CBL -- DEVICE_CLASS reference extract, read once at the
000200*start of the run and loaded into DCLS-TABLE.
000300     SELECT DEVICE-CLASS-REF-FILE
000400            ASSIGN TO "DEVICECLASSREF"
000500            ORGANIZATION IS LINE SEQUENTIAL.
