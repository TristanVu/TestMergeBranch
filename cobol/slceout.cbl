000100*SLCEOUT.CBL -- CFNode parent/child edge extract written while
000200*recursing through the export walk of CFNODE-TRANSFORM.
000300     SELECT CFNODE-EDGE-OUT-FILE
000400            ASSIGN TO "CFNODEEDGEOUT"
000500            ORGANIZATION IS LINE SEQUENTIAL.
