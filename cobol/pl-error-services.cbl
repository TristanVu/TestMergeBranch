000100*PL-ERROR-SERVICES.CBL
000200*-------------------------------------------------------------
000300*    The run's error collection is a set, not a list -- every
000400*    insert is guarded by a linear search of what is already
000500*    there.  Copied whole into PROJECT-VERSION-TRANSFORM.COB,
000600*    DEVICE-ITEM-TRANSFORM.COB and CFNODE-TRANSFORM.COB, since
000700*    all three append to the one shared ERR-TABLE passed in on
000800*    the CALL.  The final sort/unload lives apart from this
000900*    member, in PL-ERROR-SORT.CBL, because only the controller
001000*    owns the sort work file.
001100*-------------------------------------------------------------
001200 APPEND-ERROR-IF-NEW.
001300
001400    SET ERR-IDX TO 1.
001500    MOVE "N" TO W-FOUND-ERROR-MATCH.
001600    PERFORM TEST-ONE-ERROR-SLOT
001700       UNTIL ERR-IDX > ERR-COUNT
001800          OR FOUND-ERROR-MATCH.
001900
002000    IF NOT FOUND-ERROR-MATCH
002100       ADD 1 TO ERR-COUNT
002200       MOVE W-ERROR-TEXT TO ERR-MESSAGE (ERR-COUNT).
002300
002400 APPEND-ERROR-IF-NEW-EXIT.
002500    EXIT.
002600*-----------------------------------------------------------------
002700
002800 TEST-ONE-ERROR-SLOT.
002900
003000    IF ERR-MESSAGE (ERR-IDX) = W-ERROR-TEXT
003100       MOVE "Y" TO W-FOUND-ERROR-MATCH
003200    ELSE
003300       SET ERR-IDX UP BY 1.
003400
003500 TEST-ONE-ERROR-SLOT-EXIT.
003600    EXIT.
