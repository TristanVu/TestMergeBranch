000100*SLERRO.CBL -- ERROR-OUT, written once at end of run, sorted
000200*ascending, by PL-ERROR-SORT.CBL's SORT-AND-WRITE-ERRORS.
000300     SELECT ERROR-OUT-FILE
000400            ASSIGN TO "ERROROUT"
000500            ORGANIZATION IS LINE SEQUENTIAL.
