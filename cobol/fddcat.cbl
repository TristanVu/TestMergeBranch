000100*FDDCAT.CBL -- one DEVICE_CATEGORY row, keyed on NAME alone.
000200     FD  DEVICE-CATEGORY-REF-FILE
000300         LABEL RECORDS ARE STANDARD.
000400     01  DCAT-R-RECORD.
000500         05  DCAT-R-NAME                    PIC X(100).
000600         05  FILLER                         PIC X(10).
