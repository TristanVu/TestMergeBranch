000100*SLDIIN.CBL -- FILE-CONTROL entry for the incoming device-item
000200*extract read by pass 1 of DEVICE-ITEM-TRANSFORM.
000300     SELECT DEVICE-ITEM-IN-FILE
000400            ASSIGN TO "DEVICEITEMIN"
000500            ORGANIZATION IS LINE SEQUENTIAL.
