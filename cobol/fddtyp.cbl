000100*FDDTYP.CBL -- one DEVICE_TYPE row.  Lookup key is
000200*NAME + "$$$" + DEVICE-CATEGORY-NAME, held as two fields.
000300     FD  DEVICE-TYPE-REF-FILE
000400         LABEL RECORDS ARE STANDARD.
000500     01  DTYP-R-RECORD.
000600         05  DTYP-R-NAME                    PIC X(100).
000700         05  DTYP-R-CATEGORY-NAME           PIC X(100).
000800         05  FILLER                         PIC X(10).
