000100*FDDEOUT.CBL -- outgoing DEVICE_DEVICE edge row, one per child
000200*encountered while walking DI-TABLE.
000300     FD  DEVICE-EDGE-OUT-FILE
000400         LABEL RECORDS ARE STANDARD.
000500     01  DE-OUT-RECORD.
000600         05  DE-OUT-PARENT-ID               PIC 9(9).
000700         05  DE-OUT-CHILD-ID                PIC 9(9).
000800         05  FILLER                         PIC X(20).
