000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*----------------------------------------------------------------
000400 PROGRAM-ID.       device-item-transform.
000500 AUTHOR.           R. HUTCHINS.
000600 INSTALLATION.     CENTRAL STATE UTILITIES - DATA PROCESSING.
000700 DATE-WRITTEN.     04/02/1989.
000800 DATE-COMPILED.
000900 SECURITY.         COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001000*
001100*    This program and CFNODE-TRANSFORM are near-twins in shape --
001200*    two-pass import, flat export walk -- but share no COPY member
001300*    between their WORKING-STORAGE SECTIONs beyond the five common
001400*    LINKAGE members; each keeps its own local flags and its own
001500*    flavor of the re-import guard, since DEVICE_ITEM's natural key
001600*    is a plain id while CFNODE's id/name handling differs slightly
001700*    (see CFNODE-TRANSFORM's own change log).
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    040289 RH  INITIAL WRITE-UP.  TWO-PASS DEVICE-ITEM IMPORT    040289RH
002200*               (SCALARS + FOUR LOOKUP GROUPS ON PASS 1, EDGE     040289RH
002300*               LINKING ON PASS 2) PLUS THE EXPORT WALK THAT      040289RH
002400*               FLATTENS THE WORKING MAP BACK TO DEVICEITEMOUT    040289RH
002500*               AND DEVICEEDGEOUT.  CALLED FROM                   040289RH
002600*               PROJECT-VERSION-TRANSFORM.                        040289RH
002700*    100989 RH  ADDED THE MASTER-TEMPLATE TWO-BRANCH LOOKUP       100989RH
002800*               (DIRECT ID VS. NAME-THEN-FILTER).  TICKET         100989RH
002900*               DP-0131.                                          100989RH
003000*    061590 RH  FIXED: DEVICE-CLASS LIST WAS SKIPPING A SLOT      061590RH
003100*               WHEN A CLASS NAME DID NOT RESOLVE.  PER           061590RH
003200*               ENGINEERING, THE ORIGINAL CLASS LIST IS MEANT TO  061590RH
003300*               CARRY A BLANK ENTRY IN THAT CASE (UNLIKE THE      061590RH
003400*               TYPE LIST, WHICH DROPS IT) -- DO NOT "FIX" THIS   061590RH
003500*               AGAIN, IT IS INTENTIONAL.  TICKET DP-0178.        061590RH
003600*    110792 TO  PICKED UP MAINTENANCE.                            110792TO
003700*    042694 TO  ZONE LOOKUP WAS RAISING "NOT FOUND" ON EVERY      042694TO
003800*               DEVICE WITH A ZONE SINCE WE CARRY NO ZONE         042694TO
003900*               MASTER HERE -- CHANGED TO A SILENT PASS-THROUGH   042694TO
004000*               PER ENGINEERING, TICKET DP-0410.                  042694TO
004100*    081595 TO  CLEANED UP COPYBOOK NAMES TO MATCH THE SHOP       081595TO
004200*               STANDARD.                                         081595TO
004300*    030398 MD  Y2K REVIEW -- LAST-UPDATE AND TEMPLATE-VERSION    030398MD
004400*               FIELDS CARRY NO 2-DIGIT YEAR ANYWHERE IN THIS     030398MD
004500*               PROGRAM.  SIGNED OFF DP-0512.                     030398MD
004600*    062401 JP  ADDED DEVICE-TEMPLATE-REF (SLTMPL/FDTMPL) FOR     062401JP
004700*               THE NEW MASTER TEMPLATE LOOKUP BRANCH.  TICKET    062401JP
004800*               DP-0618.                                          062401JP
004900*    091403 JP  MINOR: TIGHTENED UP COMMENTS PER DP AUDIT.        091403JP
005000*    101403 JP  ADDED DI-PROJECT-VERSION-ID TO THE WORKING MAP -- 101403JP
005100*               PROJECT VERSION CONVERSION NEEDS IT CARRIED       101403JP
005200*               INTERNALLY ON EVERY DEVICE EVEN THOUGH IT NEVER   101403JP
005300*               GOES OUT ON DEVICEITEMOUT.  SET UNCONDITIONALLY   101403JP
005400*               ON PASS 1, NOT GATED LIKE CFNODE'S COPY OF THE    101403JP
005500*               SAME FIELD.  TICKET DP-0640.                      101403JP
005600*----------------------------------------------------------------
005700 ENVIRONMENT DIVISION.
005800*----------------------------------------------------------------
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS W-ALPHA-CLASS IS "A" THRU "Z"
006300     UPSI-0 ON STATUS IS W-RERUN-REQUESTED
006400            OFF STATUS IS W-NORMAL-RUN.
006500
006600*
006700*    UPSI-0 is the rerun switch Operations sets in the JCL UPSI
006800*    parameter when this job is being repeated over a project version
006900*    that already partially imported -- same convention as the run
007000*    controller.  DEVICE_ITEM import is itself idempotent (see the
007100*    re-import guard in 0040-IMPORT-ONE-DEVICE-ITEM below), so a rerun
007200*    needs no special branch today; the switch is carried here only
007300*    so the run controller and both sub-programs agree on one set of
007400*    condition names if that ever changes.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800
007900*
008000*    Six SELECTs: two DEVICE_ITEM files (in/out), two DEVICE_DEVICE
008100*    edge files (in/out), plus the USER cache and the new master
008200*    template reference file this program alone needs for template
008300*    resolution.  DEVICE-ITEM-IN and DEVICE-EDGE-IN drive the two
008400*    import passes; DEVICE-ITEM-OUT and DEVICE-EDGE-OUT are written
008500*    once apiece on the export walk.
008600
008700     COPY "SLDIIN.CBL".
008800     COPY "SLDIOUT.CBL".
008900     COPY "SLDEIN.CBL".
009000     COPY "SLDEOUT.CBL".
009100     COPY "SLUSER.CBL".
009200     COPY "SLTMPL.CBL".
009300*
009400*    SLUSER and SLTMPL are read-only lookups -- opened, searched or
009500*    STARTed, never written by this program.  The four DEVICE_ITEM/
009600*    DEVICE_DEVICE files are the ones this program actually owns end
009700*    to end across the two import passes and the export walk.
009800
009900
010000*----------------------------------------------------------------
010100 DATA DIVISION.
010200*----------------------------------------------------------------
010300 FILE SECTION.
010400
010500     COPY "FDDIIN.CBL".
010600     COPY "FDDIOUT.CBL".
010700     COPY "FDDEIN.CBL".
010800     COPY "FDDEOUT.CBL".
010900     COPY "FDUSER.CBL".
011000     COPY "FDTMPL.CBL".
011100
011200*
011300*    FD layouts for all six files live in their own FDxxxx members;
011400*    none of the eight 01-levels COPY'd in above is referenced by
011500*    name anywhere in this PROCEDURE DIVISION -- only the record
011600*    names declared inside each member (DI-IN-RECORD, DI-OUT-RECORD,
011700*    DE-IN-RECORD, DE-OUT-RECORD, and so on) are.
011800
011900 WORKING-STORAGE SECTION.
012000
012100     77  W-RERUN-REQUESTED         PIC X(1).
012200*    Both 77-levels above mirror PROJECT-VERSION-TRANSFORM's own --
012300*    set by the identical SPECIAL-NAMES UPSI-0 clause, tested
012400*    nowhere in this program today.
012500     77  W-NORMAL-RUN              PIC X(1).
012600
012700*    Local flags -- not passed on the CALL, since nothing
012800*    outside this program needs them.
012900*    END-OF-DI-IN/END-OF-DE-IN drive the two read loops below;
013000*    FOUND-DI-ID backs the SEARCH in the re-import guard; FOUND-
013100*    PARENT-DI/FOUND-CHILD-DI back the two SEARCHes pass 2 runs per
013200*    edge record.  W-SUB is the one subscript every property/type/
013300*    class PERFORM ... VARYING below shares; nothing nests two of
013400*    those loops at once, so one subscript is always enough.
013500     01  W-DI-LOCAL-FLAGS.
013600         05  W-END-OF-DI-IN        PIC X(1) VALUE "N".
013700             88  END-OF-DI-IN           VALUE "Y".
013800         05  W-END-OF-DE-IN        PIC X(1) VALUE "N".
013900             88  END-OF-DE-IN           VALUE "Y".
014000         05  W-FOUND-DI-ID         PIC X(1).
014100             88  FOUND-DI-ID            VALUE "Y".
014200         05  W-FOUND-PARENT-DI     PIC X(1).
014300             88  FOUND-PARENT-DI        VALUE "Y".
014400         05  W-FOUND-CHILD-DI      PIC X(1).
014500             88  FOUND-CHILD-DI         VALUE "Y".
014600*    9(2) COMP is enough range for W-SUB -- no repeating group on
014700*    either wire format in this design runs past 99 occurrences.
014800         05  W-SUB                 PIC 9(2) COMP.
014900*    FILLER above pads the group to a round width -- not wired to
015000*    anything, kept purely to leave room for a later flag without
015100*    re-leveling the whole group.
015200         05  FILLER                PIC X(10).
015300
015400 LINKAGE SECTION.
015500
015600*
015700*    WSRUNPRM carries the one run parameter and the return-code work
015800*    area; WSREFTBL carries the six reference tables preloaded by the
015900*    run controller plus the shared lookup scratch fields every
016000*    LOOKUP-xxx paragraph in PL-LOOKUP-SERVICES.CBL uses; WSDEVTBL is
016100*    the working DEVICE_ITEM map this program fills on pass 1, links
016200*    on pass 2, and flattens back out on the export walk; WSERRTBL is
016300*    the error table both this program and CFNODE-TRANSFORM append to
016400*    -- all five arrive here the same way they left the caller, by
016500*    reference.
016600
016700     COPY "WSRUNPRM.CBL".
016800     COPY "WSREFTBL.CBL".
016900     COPY "WSDEVTBL.CBL".
017000     COPY "WSERRTBL.CBL".
017100
017200*----------------------------------------------------------------
017300*
017400*    Parameter order below must track the CALL statement in
017500*    PROJECT-VERSION-TRANSFORM exactly -- COBOL CALL BY REFERENCE
017600*    matches position, not name.
017700 PROCEDURE DIVISION USING
017800     RUN-PARAMETERS
017900     CFPR-TABLE DCAT-TABLE DCLS-TABLE
018000     DTYP-TABLE PADR-TABLE SDEF-TABLE
018100     USR-CACHE
018200     W-REFERENCE-FLAGS W-LOOKUP-ARGUMENTS
018300     DI-TABLE
018400     ERR-TABLE.
018500*----------------------------------------------------------------
018600*
018700*    Four steps in strict order -- DEVICE_ITEM scalars/properties/
018800*    lookups/type-class lists on pass 1, DEVICE_DEVICE edge linking
018900*    on pass 2 (which needs every DEVICE_ITEM already sitting in
019000*    DI-TABLE), then the two export walks that flatten the working
019100*    map back out to DEVICEITEMOUT and DEVICEEDGEOUT.  RUN-DEVICE-
019200*    ERROR-COUNT is handed back to the caller before EXIT PROGRAM so
019300*    PROJECT-VERSION-TRANSFORM can fold it into the combined total
019400*    without re-scanning ERR-TABLE itself.
019500 0010-MAINLINE.
019600
019700    PERFORM 0020-IMPORT-DEVICE-ITEMS-PASS-1
019800*    DI-COUNT on exit from this paragraph is the final tally for the
019900*    whole run -- pass 2 neither adds nor removes a DEVICE_ITEM
020000*    entry, only links the ones already here.
020100       THRU 0020-IMPORT-DEVICE-ITEMS-PASS-1-EXIT.
020200    PERFORM 0130-IMPORT-DEVICE-EDGES-PASS-2
020300*    Nothing in this paragraph touches DI-TABLE's scalar fields --
020400*    pass 2 only ever sets DI-PARENT-ID and DI-PARENT-PRESENT, both
020500*    declared alongside the rest of the working DEVICE_ITEM entry in
020600*    WSDEVTBL.CBL.
020700       THRU 0130-IMPORT-DEVICE-EDGES-PASS-2-EXIT.
020800    PERFORM 0180-EXPORT-DEVICE-ITEMS
020900*    DI-IDX here plays the role of a sequential cursor over the
021000*    whole table -- unrelated to the DI-PIDX/DI-CIDX pair pass 2 and
021100*    the edge export below use for the same table.
021200       THRU 0180-EXPORT-DEVICE-ITEMS-EXIT.
021300    PERFORM 0230-EXPORT-DEVICE-EDGES
021400*    DEVICEEDGEOUT carries no field beyond the parent/child id pair
021500*    -- everything else about an edge is implicit in which of the
021600*    two DEVICE_ITEM records it connects.
021700       THRU 0230-EXPORT-DEVICE-EDGES-EXIT.
021800
021900    MOVE ERR-COUNT TO RUN-DEVICE-ERROR-COUNT.
022000
022100*    EXIT PROGRAM, not STOP RUN -- this is a CALLed sub-program, and
022200*    control returns to PROJECT-VERSION-TRANSFORM's own mainline,
022300*    which alone issues the job's STOP RUN once both sub-programs
022400*    have been run.
022500    EXIT PROGRAM.
022600
022700*    Nothing past this EXIT in the mainline itself -- the four
022800*    PERFORM ... THRU steps above are the whole job.
022900 0010-MAINLINE-EXIT.
023000    EXIT.
023100*-----------------------------------------------------------------
023200*    PASS 1 -- IMPORT DEVICE_ITEM SCALARS, PROPERTIES, LOOKUP
023300*    GROUPS AND TYPE/CLASS LISTS.  IDEMPOTENT RE-IMPORT GUARD,
023400*    BOOLEAN-DEFAULT-FALSE, TYPE/CLASS LIST ASYMMETRY ALL
023500*    HANDLED BELOW.
023600*-----------------------------------------------------------------
023700 0020-IMPORT-DEVICE-ITEMS-PASS-1.
023800
023900*    Standard priming-read shape: open, prime the first record, then
024000*    drive the body paragraph off the AT END condition until it
024100*    trips.
024200    OPEN INPUT DEVICE-ITEM-IN-FILE.
024300    MOVE "N" TO W-END-OF-DI-IN.
024400    PERFORM 0030-READ-DI-IN-NEXT-RECORD.
024500    PERFORM 0040-IMPORT-ONE-DEVICE-ITEM UNTIL END-OF-DI-IN.
024600    CLOSE DEVICE-ITEM-IN-FILE.
024700
024800 0020-IMPORT-DEVICE-ITEMS-PASS-1-EXIT.
024900    EXIT.
025000*-----------------------------------------------------------------
025100
025200*
025300*    Single READ wrapped in its own paragraph so both the priming
025400*    read in 0020 and the end-of-loop read at the bottom of 0040 go
025500*    through the identical AT END handling.
025600 0030-READ-DI-IN-NEXT-RECORD.
025700
025800    READ DEVICE-ITEM-IN-FILE
025900       AT END SET END-OF-DI-IN TO TRUE
026000    END-READ.
026100
026200*    No field other than END-OF-DI-IN is touched here -- the record
026300*    area itself (DI-IN-RECORD) is refreshed by the READ statement
026400*    as a side effect, the normal COBOL way.
026500 0030-READ-DI-IN-NEXT-RECORD-EXIT.
026600    EXIT.
026700*-----------------------------------------------------------------
026800
026900*
027000*    Idempotent re-import guard: a DI-IN-ID already present in
027100*    DI-TABLE is a device this run has already imported once this
027200*    pass (a duplicate record on the extract, or a rerun that did
027300*    not clear the table first) and is skipped outright rather than
027400*    appended a second time or merged into the existing slot.  A new
027500*    id gets all four import steps -- scalars, lookups, properties,
027600*    type/class lists -- before the next record is read.
027700 0040-IMPORT-ONE-DEVICE-ITEM.
027800
027900    MOVE "N" TO W-FOUND-DI-ID.
028000    IF DI-COUNT NOT = ZERO
028100*    The NOT = ZERO guard avoids SEARCHing an OCCURS table with zero
028200*    active entries -- DI-COUNT is the driving index, not DI-TABLE's
028300*    declared maximum, so a SEARCH before the first device is ever
028400*    added would walk uninitialized slots.
028500       SET DI-IDX TO 1
028600       SEARCH DI-ENTRY
028700          AT END
028800             NEXT SENTENCE
028900          WHEN DI-ID (DI-IDX) = DI-IN-ID
029000             MOVE "Y" TO W-FOUND-DI-ID.
029100
029200    IF NOT FOUND-DI-ID
029300*    DI-COUNT is declared COMP in WSDEVTBL.CBL -- every table count
029400*    and every subscript this program touches (DI-IDX, DI-PIDX,
029500*    DI-CIDX, W-SUB) is COMP for the same reason: subscript
029600*    arithmetic runs far more often than it is ever displayed.
029700       ADD 1 TO DI-COUNT
029800       SET DI-IDX TO DI-COUNT
029900*    Fixed order below matters only in that 0050 must run before
030000*    0060 -- RESOLVE-DEVICE-ITEM-LOOKUPS reads several of the fields
030100*    0050 just copied (the protocol-adapter name/version pair, the
030200*    zone indicator) straight back out of DI-TABLE rather than off
030300*    the input record a second time.
030400       PERFORM 0050-COPY-DEVICE-ITEM-SCALARS
030500       PERFORM 0060-RESOLVE-DEVICE-ITEM-LOOKUPS
030600       PERFORM 0080-COPY-DEVICE-ITEM-PROPERTIES
030700       PERFORM 0100-COPY-DEVICE-ITEM-TYPES-AND-CLASSES.
030800
030900    PERFORM 0030-READ-DI-IN-NEXT-RECORD.
031000
031100*    Falls through to the next READ unconditionally, whether the
031200*    record was a fresh import or a skipped duplicate -- the loop in
031300*    0020 is driven purely by END-OF-DI-IN.
031400 0040-IMPORT-ONE-DEVICE-ITEM-EXIT.
031500    EXIT.
031600*-----------------------------------------------------------------
031700
031800*
031900*    Straight field-for-field carry of every scalar DEVICE_ITEM
032000*    column, plus the four optional/boolean fields below that need
032100*    an indicator test rather than a plain MOVE.
032200 0050-COPY-DEVICE-ITEM-SCALARS.
032300
032400*    Parent is resolved in pass 2, not here.
032500    MOVE ZERO TO DI-PARENT-ID (DI-IDX).
032600    MOVE "N" TO DI-PARENT-PRESENT (DI-IDX).
032700
032800*    Set unconditionally to the run's current project version --
032900*    unlike CFNODE, DEVICE_ITEM carries no PROJECT_VERSION_ID
033000*    field on the wire, so there is no presence flag to test.
033100    MOVE RUN-PROJECT-VERSION-ID TO DI-PROJECT-VERSION-ID (DI-IDX).
033200
033300*    Identity and descriptive fields -- no lookup, no indicator,
033400*    straight across.
033500    MOVE DI-IN-ID TO DI-ID (DI-IDX).
033600*    NAME/NOTES/UID/LAST-UPDATE/VENDOR/VERSION/MODEL-NUMBER/
033700*    TROUBLESHOOTING/PROTOCOL-VER-RANGE -- nine descriptive scalars,
033800*    none of them subject to any edit or lookup on the way in.
033900    MOVE DI-IN-NAME TO DI-NAME (DI-IDX).
034000    MOVE DI-IN-NOTES TO DI-NOTES (DI-IDX).
034100    MOVE DI-IN-UID TO DI-UID (DI-IDX).
034200    MOVE DI-IN-LAST-UPDATE TO DI-LAST-UPDATE (DI-IDX).
034300    MOVE DI-IN-VENDOR TO DI-VENDOR (DI-IDX).
034400    MOVE DI-IN-VERSION TO DI-VERSION (DI-IDX).
034500    MOVE DI-IN-MODEL-NUMBER TO DI-MODEL-NUMBER (DI-IDX).
034600    MOVE DI-IN-TROUBLESHOOTING TO DI-TROUBLESHOOTING (DI-IDX).
034700    MOVE DI-IN-PROTOCOL-VER-RANGE TO DI-PROTOCOL-VER-RANGE (DI-IDX).
034800    MOVE DI-IN-PROTOCOL-ADAPTER-NAME
034900      TO DI-PROTOCOL-ADAPTER-NAME (DI-IDX).
035000    MOVE DI-IN-PROTOCOL-ADAPTER-VERSION
035100      TO DI-PROTOCOL-ADAPTER-VERSION (DI-IDX).
035200
035300*    Boolean fields default to false -- no tri-state.
035400*    CERTIFIED/EQUIPMENT/HIDDEN/TEMPLATE are the four plain boolean
035500*    flags on DEVICE_ITEM -- each one gets the identical two-branch
035600*    pattern rather than a shared sub-routine, since COBOL 85 here
035700*    has no way to pass a field name as a parameter.
035800    IF DI-IN-CERTIFIED = "Y"
035900       MOVE "Y" TO DI-CERTIFIED (DI-IDX)
036000    ELSE
036100       MOVE "N" TO DI-CERTIFIED (DI-IDX).
036200
036300    IF DI-IN-EQUIPMENT = "Y"
036400       MOVE "Y" TO DI-EQUIPMENT (DI-IDX)
036500    ELSE
036600       MOVE "N" TO DI-EQUIPMENT (DI-IDX).
036700
036800    IF DI-IN-HIDDEN = "Y"
036900       MOVE "Y" TO DI-HIDDEN (DI-IDX)
037000    ELSE
037100       MOVE "N" TO DI-HIDDEN (DI-IDX).
037200
037300    IF DI-IN-TEMPLATE = "Y"
037400       MOVE "Y" TO DI-TEMPLATE (DI-IDX)
037500    ELSE
037600       MOVE "N" TO DI-TEMPLATE (DI-IDX).
037700
037800*    ZONE is DEVICE_ITEM's one optional scalar with its own presence
037900*    indicator on the wire -- ZONE-PRESENT and the id itself both
038000*    come from the same indicator byte, there being no separate
038100*    ZONE lookup table carried in this design (see the zone
038200*    pass-through note in the change log above).
038300    IF DI-IN-ZONE-ID-IND = "Y"
038400       MOVE "Y" TO DI-ZONE-PRESENT (DI-IDX)
038500       MOVE DI-IN-ZONE-ID TO DI-ZONE-ID (DI-IDX)
038600    ELSE
038700       MOVE "N" TO DI-ZONE-PRESENT (DI-IDX)
038800       MOVE ZERO TO DI-ZONE-ID (DI-IDX).
038900
039000*    Last-update-by email is the other optional scalar, same
039100*    presence-indicator shape as ZONE above but with no lookup at
039200*    all behind it -- the email text is carried verbatim, blank when
039300*    the indicator is off.
039400    IF DI-IN-LAST-UPDATE-USER-EMAIL-IND = "Y"
039500       MOVE DI-IN-LAST-UPDATE-USER-EMAIL
039600         TO DI-LAST-UPDATE-USER-EMAIL (DI-IDX)
039700    ELSE
039800       MOVE SPACES TO DI-LAST-UPDATE-USER-EMAIL (DI-IDX).
039900
040000*    Every DI-xxx (DI-IDX) field this paragraph sets is read back
040100*    out, unchanged, by 0190-EXPORT-ONE-DEVICE-ITEM on the export
040200*    walk -- nothing further down the pipeline re-derives a scalar
040300*    field once it lands in DI-TABLE.
040400 0050-COPY-DEVICE-ITEM-SCALARS-EXIT.
040500    EXIT.
040600*-----------------------------------------------------------------
040700
040800*
040900*    Four lookup groups per device: the required protocol-adapter
041000*    pair (every device carries one), the two optional single-key
041100*    lookups gated by their own presence indicator, and the two-
041200*    branch template resolution.  A failed required lookup logs an
041300*    error through LOOKUP-PROTOCOL-ADAPTER itself and leaves the
041400*    field blank; a failed optional lookup resolves silently per the
041500*    optional-lookup rule and is never logged at all.
041600 0060-RESOLVE-DEVICE-ITEM-LOOKUPS.
041700
041800*    Required lookup -- called unconditionally.
041900*    W-LKP-KEY-1/W-LKP-KEY-2 are the two general-purpose lookup-
042000*    argument fields declared in WSREFTBL.CBL -- every LOOKUP-xxx
042100*    paragraph in PL-LOOKUP-SERVICES.CBL reads its key(s) from these
042200*    same two fields regardless of which reference table it is
042300*    searching, so only one is ever loaded for a single-key lookup.
042400    MOVE DI-IN-PROTOCOL-ADAPTER-NAME TO W-LKP-KEY-1.
042500    MOVE DI-IN-PROTOCOL-ADAPTER-VERSION TO W-LKP-KEY-2.
042600*    LOOKUP-PROTOCOL-ADAPTER, LOOKUP-ZONE, LOOKUP-USER, LOOKUP-
042700*    DEVICE-TYPE, LOOKUP-DEVICE-CLASS and LOOKUP-TEMPLATE all live in
042800*    PL-LOOKUP-SERVICES.CBL, COPY'd in at the bottom of this program
042900*    -- none of them is declared locally here.
043000    PERFORM LOOKUP-PROTOCOL-ADAPTER.
043100
043200*    Optional lookups, guarded by the presence flag from the
043300*    extract -- a blank key resolves quietly per the
043400*    optional-lookup rule.
043500    IF DI-IN-ZONE-ID-IND = "Y"
043600       PERFORM LOOKUP-ZONE.
043700
043800    IF DI-IN-LAST-UPDATE-USER-EMAIL-IND = "Y"
043900       MOVE DI-IN-LAST-UPDATE-USER-EMAIL TO W-LKP-KEY-1
044000       PERFORM LOOKUP-USER.
044100
044200*    Template resolution -- the two mutually exclusive
044300*    branches live inside LOOKUP-TEMPLATE itself; it reads
044400*    DI-IN-TEMPLATE-ID-IND and DI-IN-MASTER-TEMPLATE-NAME-IND
044500*    straight off the current input record.
044600*    A device record may set either indicator, both, or neither --
044700*    LOOKUP-TEMPLATE itself decides which of the two branches to
044800*    take when more than one is on, direct-id resolution taking
044900*    priority over the name-then-filter path.
045000    IF DI-IN-TEMPLATE-ID-IND = "Y"
045100    OR DI-IN-MASTER-TEMPLATE-NAME-IND = "Y"
045200       PERFORM LOOKUP-TEMPLATE
045300       IF FOUND-TEMPLATE
045400          MOVE TM-NAME TO DI-MASTER-TEMPLATE-NAME (DI-IDX)
045500          MOVE TM-VENDOR TO DI-MASTER-TEMPLATE-VENDOR (DI-IDX)
045600          MOVE TM-MODEL-NUMBER TO DI-MASTER-TEMPLATE-MODEL (DI-IDX)
045700          MOVE TM-VERSION TO DI-MASTER-TEMPLATE-VERSION (DI-IDX)
045800       ELSE
045900          PERFORM 0070-CLEAR-DEVICE-ITEM-TEMPLATE-GROUP
046000    ELSE
046100       PERFORM 0070-CLEAR-DEVICE-ITEM-TEMPLATE-GROUP.
046200
046300*    Every lookup failure logged from inside any of the LOOKUP-xxx
046400*    paragraphs this one PERFORMs goes to the same shared ERR-TABLE
046500*    -- this paragraph itself never inspects ERR-COUNT.
046600 0060-RESOLVE-DEVICE-ITEM-LOOKUPS-EXIT.
046700    EXIT.
046800*-----------------------------------------------------------------
046900
047000*
047100*    Neither template indicator was on, or the one that was on
047200*    failed to resolve -- either way the four MASTER-TEMPLATE fields
047300*    go out blank rather than carrying a stale value forward from
047400*    whatever DI-IDX previously held (DI-TABLE is not initialized
047500*    between runs).
047600 0070-CLEAR-DEVICE-ITEM-TEMPLATE-GROUP.
047700
047800    MOVE SPACES TO DI-MASTER-TEMPLATE-NAME (DI-IDX).
047900    MOVE SPACES TO DI-MASTER-TEMPLATE-VENDOR (DI-IDX).
048000    MOVE SPACES TO DI-MASTER-TEMPLATE-MODEL (DI-IDX).
048100    MOVE SPACES TO DI-MASTER-TEMPLATE-VERSION (DI-IDX).
048200
048300*    Called from two places in 0060 -- the ELSE of the inner IF on
048400*    a failed lookup, and the ELSE of the outer IF when neither
048500*    indicator was on in the first place. Same blank-out result
048600*    either way.
048700 0070-CLEAR-DEVICE-ITEM-TEMPLATE-GROUP-EXIT.
048800    EXIT.
048900*-----------------------------------------------------------------
049000
049100*
049200*    DI-IN-PROP-COUNT drives the VARYING below directly -- unlike
049300*    the type/class lists this group has no lookup to fail, so the
049400*    working count always matches the input count one for one.
049500 0080-COPY-DEVICE-ITEM-PROPERTIES.
049600
049700*    DI-IN-PROP-COUNT/DI-PROP-COUNT and their matching OCCURS
049800*    DEPENDING clauses are declared in FDDIIN.CBL and WSDEVTBL.CBL
049900*    respectively -- both capped at the same maximum so the VARYING
050000*    loop below can never subscript past either table's declared
050100*    size.
050200    MOVE DI-IN-PROP-COUNT TO DI-PROP-COUNT (DI-IDX).
050300    PERFORM 0090-COPY-ONE-DEVICE-PROPERTY
050400       VARYING W-SUB FROM 1 BY 1
050500          UNTIL W-SUB > DI-IN-PROP-COUNT.
050600
050700*    Properties are a flat key/value repeating group with no type
050800*    system of their own on DEVICE_ITEM, unlike CFNODE's typed
050900*    property list -- see CFNODE-TRANSFORM's own property-copy
051000*    paragraph for the contrast.
051100 0080-COPY-DEVICE-ITEM-PROPERTIES-EXIT.
051200    EXIT.
051300*-----------------------------------------------------------------
051400
051500*
051600*    Key/value pair, carried through untouched -- DEVICE_ITEM
051700*    properties have no TYPE tag to branch on the way a CFNODE
051800*    property does; the value is opaque text on both sides of the
051900*    wire.
052000 0090-COPY-ONE-DEVICE-PROPERTY.
052100
052200    MOVE DI-IN-PROP-KEY (W-SUB) TO DI-PROP-KEY (DI-IDX W-SUB).
052300    MOVE DI-IN-PROP-VALUE (W-SUB) TO DI-PROP-VALUE (DI-IDX W-SUB).
052400
052500*    W-SUB here is the same subscript 0080 is VARYING through --
052600*    this paragraph never touches it directly, only reads it.
052700 0090-COPY-ONE-DEVICE-PROPERTY-EXIT.
052800    EXIT.
052900*-----------------------------------------------------------------
053000
053100*
053200*    Both counts start at zero regardless of what the extract
053300*    reports -- DI-TYPE-COUNT and DI-CLASS-COUNT are built back up
053400*    one resolved (or, for classes, one attempted) entry at a time
053500*    by the two PERFORM ... VARYING loops below, not copied straight
053600*    across the way DI-PROP-COUNT is.
053700 0100-COPY-DEVICE-ITEM-TYPES-AND-CLASSES.
053800
053900    MOVE ZERO TO DI-TYPE-COUNT (DI-IDX).
054000    MOVE ZERO TO DI-CLASS-COUNT (DI-IDX).
054100
054200    PERFORM 0110-COPY-ONE-DEVICE-TYPE
054300       VARYING W-SUB FROM 1 BY 1
054400          UNTIL W-SUB > DI-IN-TYPE-COUNT.
054500
054600    PERFORM 0120-COPY-ONE-DEVICE-CLASS
054700       VARYING W-SUB FROM 1 BY 1
054800          UNTIL W-SUB > DI-IN-CLASS-COUNT.
054900
055000*    Two independent VARYING loops, not one combined pass -- a
055100*    device's type list and class list are unrelated repeating
055200*    groups on the wire, sized by two different input counts
055300*    (DI-IN-TYPE-COUNT, DI-IN-CLASS-COUNT).
055400 0100-COPY-DEVICE-ITEM-TYPES-AND-CLASSES-EXIT.
055500    EXIT.
055600*-----------------------------------------------------------------
055700
055800 0110-COPY-ONE-DEVICE-TYPE.
055900
056000*    Additive only -- an unresolved pair is simply not added,
056100*    the lookup error having already been logged.
056200*    DEVICE_TYPE is a two-part natural key -- type name plus the
056300*    category name it is filed under -- so both fields load the two
056400*    lookup-argument slots before LOOKUP-DEVICE-TYPE runs, the same
056500*    shape as the protocol-adapter lookup above.
056600    MOVE DI-IN-TYPE-NAME (W-SUB) TO W-LKP-KEY-1.
056700    MOVE DI-IN-TYPE-CATEGORY-NAME (W-SUB) TO W-LKP-KEY-2.
056800    PERFORM LOOKUP-DEVICE-TYPE.
056900
057000    IF FOUND-DTYP
057100       ADD 1 TO DI-TYPE-COUNT (DI-IDX)
057200       MOVE DI-IN-TYPE-NAME (W-SUB)
057300         TO DI-TYPE-NAME (DI-IDX DI-TYPE-COUNT (DI-IDX))
057400       MOVE DI-IN-TYPE-CATEGORY-NAME (W-SUB)
057500         TO DI-TYPE-CATEGORY-NAME (DI-IDX DI-TYPE-COUNT (DI-IDX)).
057600
057700*    The subscript written to is DI-TYPE-COUNT (DI-IDX), which this
057800*    paragraph itself just incremented -- not W-SUB, which only
057900*    indexes the input occurrence being read.
058000 0110-COPY-ONE-DEVICE-TYPE-EXIT.
058100    EXIT.
058200*-----------------------------------------------------------------
058300
058400 0120-COPY-ONE-DEVICE-CLASS.
058500
058600*    NOTE THE ASYMMETRY (SEE CHANGE LOG 061590) -- A CLASS NAME
058700*    THAT DOES NOT RESOLVE STILL TAKES A SLOT IN THE LIST, AS A
058800*    BLANK ENTRY, WHILE THE TYPE LIST ABOVE DROPS IT.  THIS IS
058900*    CARRIED OVER FROM THE SOURCE SYSTEM AS-IS, NOT A BUG IN
059000*    THIS PROGRAM.
059100*    DEVICE_CLASS resolves on name alone -- a single-key lookup,
059200*    unlike DEVICE_TYPE just above.
059300    MOVE DI-IN-CLASS-NAME (W-SUB) TO W-LKP-KEY-1.
059400    PERFORM LOOKUP-DEVICE-CLASS.
059500
059600    ADD 1 TO DI-CLASS-COUNT (DI-IDX).
059700    IF FOUND-DCLS
059800       MOVE DI-IN-CLASS-NAME (W-SUB)
059900         TO DI-CLASS-NAME (DI-IDX DI-CLASS-COUNT (DI-IDX))
060000    ELSE
060100       MOVE SPACES
060200         TO DI-CLASS-NAME (DI-IDX DI-CLASS-COUNT (DI-IDX)).
060300
060400*    ADD 1 TO DI-CLASS-COUNT happens before the FOUND-DCLS test,
060500*    not after -- the slot is claimed unconditionally, matching the
060600*    asymmetry documented above the paragraph header.
060700 0120-COPY-ONE-DEVICE-CLASS-EXIT.
060800    EXIT.
060900*-----------------------------------------------------------------
061000*    PASS 2 -- DEVICE_DEVICE EDGE LINKING.  BOTH ENDPOINTS ARE
061100*    ALREADY IN DI-TABLE SINCE PASS 1 HAS COMPLETED.
061200*-----------------------------------------------------------------
061300 0130-IMPORT-DEVICE-EDGES-PASS-2.
061400
061500*    Same priming-read shape as pass 1 above, against the edge file
061600*    instead of the item file.
061700    OPEN INPUT DEVICE-EDGE-IN-FILE.
061800    MOVE "N" TO W-END-OF-DE-IN.
061900    PERFORM 0140-READ-DE-IN-NEXT-RECORD.
062000    PERFORM 0150-IMPORT-ONE-DEVICE-EDGE UNTIL END-OF-DE-IN.
062100    CLOSE DEVICE-EDGE-IN-FILE.
062200
062300 0130-IMPORT-DEVICE-EDGES-PASS-2-EXIT.
062400    EXIT.
062500*-----------------------------------------------------------------
062600
062700*
062800*    Mirrors 0030 for the edge file -- primed once from 0130, then
062900*    called again at the bottom of every 0150 iteration.
063000 0140-READ-DE-IN-NEXT-RECORD.
063100
063200    READ DEVICE-EDGE-IN-FILE
063300       AT END SET END-OF-DE-IN TO TRUE
063400    END-READ.
063500
063600*    DE-IN-RECORD is refreshed the same way DI-IN-RECORD is in 0030
063700*    -- a READ statement side effect, not an explicit MOVE.
063800 0140-READ-DE-IN-NEXT-RECORD-EXIT.
063900    EXIT.
064000*-----------------------------------------------------------------
064100
064200*
064300*    Both endpoints of the edge are looked up by DEVICE_ITEM id
064400*    against the table pass 1 already built.  The edge only takes
064500*    effect -- DI-PARENT-ID and DI-PARENT-PRESENT are only set -- when
064600*    BOTH the parent and the child resolve; an edge naming an id pass
064700*    1 never saw (a dangling reference on the extract) is silently
064800*    dropped rather than logged, since DEVICE_DEVICE carries no error
064900*    channel of its own in this design.
065000 0150-IMPORT-ONE-DEVICE-EDGE.
065100
065200    PERFORM 0160-FIND-DEVICE-BY-ID-AS-PARENT.
065300    PERFORM 0170-FIND-DEVICE-BY-ID-AS-CHILD.
065400
065500    IF FOUND-PARENT-DI AND FOUND-CHILD-DI
065600       MOVE "Y" TO DI-PARENT-PRESENT (DI-CIDX)
065700       MOVE DI-ID (DI-PIDX) TO DI-PARENT-ID (DI-CIDX).
065800
065900    PERFORM 0140-READ-DE-IN-NEXT-RECORD.
066000
066100*    DI-CIDX, not DI-PIDX, is the subscript that actually gets
066200*    written to -- the edge's PARENT-ID field lives on the child's
066300*    own table entry, which is how the export walk in 0240/0250 is
066400*    able to re-derive every edge from a single parent-pointer scan.
066500 0150-IMPORT-ONE-DEVICE-EDGE-EXIT.
066600    EXIT.
066700*-----------------------------------------------------------------
066800
066900*
067000*    Linear SEARCH of DI-ENTRY by DI-ID -- DI-TABLE carries no index
067100*    structure beyond the occurs table itself, so every edge record
067200*    costs two full scans, one per endpoint.  DI-COUNT driving
067300*    volumes in this shop's data is never large enough for that to
067400*    matter.
067500 0160-FIND-DEVICE-BY-ID-AS-PARENT.
067600
067700    MOVE "N" TO W-FOUND-PARENT-DI.
067800    IF DI-COUNT NOT = ZERO
067900       SET DI-PIDX TO 1
068000       SEARCH DI-ENTRY
068100          AT END
068200             NEXT SENTENCE
068300          WHEN DI-ID (DI-PIDX) = DE-IN-PARENT-ID
068400             MOVE "Y" TO W-FOUND-PARENT-DI.
068500
068600*    A second INDEXED-file START/READ pair against a DEVICE_ITEM
068700*    master keyed by id was considered and rejected for this design
068800*    -- DI-TABLE already holds every device this run imported, in
068900*    memory, and pass 2 cannot reference a device pass 1 has not
069000*    already loaded, so the in-memory SEARCH is both simpler and
069100*    sufficient.
069200 0160-FIND-DEVICE-BY-ID-AS-PARENT-EXIT.
069300    EXIT.
069400*-----------------------------------------------------------------
069500
069600*
069700*    Identical shape to 0160 above, against DI-CIDX instead of
069800*    DI-PIDX -- kept as two separate paragraphs rather than one
069900*    parameterized search so each SEARCH's WHEN clause stays a plain
070000*    literal subscript comparison.
070100 0170-FIND-DEVICE-BY-ID-AS-CHILD.
070200
070300    MOVE "N" TO W-FOUND-CHILD-DI.
070400    IF DI-COUNT NOT = ZERO
070500       SET DI-CIDX TO 1
070600       SEARCH DI-ENTRY
070700          AT END
070800             NEXT SENTENCE
070900          WHEN DI-ID (DI-CIDX) = DE-IN-CHILD-ID
071000             MOVE "Y" TO W-FOUND-CHILD-DI.
071100
071200*    W-FOUND-PARENT-DI and W-FOUND-CHILD-DI are tested together back
071300*    in 0150 -- an edge needs both ends to resolve before either
071400*    working-storage field is touched.
071500 0170-FIND-DEVICE-BY-ID-AS-CHILD-EXIT.
071600    EXIT.
071700*-----------------------------------------------------------------
071800*    EXPORT -- FLATTEN DI-TABLE BACK TO DEVICEITEMOUT AND
071900*    DEVICEEDGEOUT.  NO RECURSION GUARD NEEDED (SINGLE-PARENT
072000*    TREE), SO A STRAIGHT PASS OVER THE TABLE COVERS BOTH.
072100*-----------------------------------------------------------------
072200 0180-EXPORT-DEVICE-ITEMS.
072300
072400*    A PERFORM ... VARYING DI-IDX walk, not a SEARCH -- every slot
072500*    DI-TABLE holds gets written exactly once, in table order, which
072600*    is import order, not any sorted order.
072700    OPEN OUTPUT DEVICE-ITEM-OUT-FILE.
072800    PERFORM 0190-EXPORT-ONE-DEVICE-ITEM
072900       VARYING DI-IDX FROM 1 BY 1 UNTIL DI-IDX > DI-COUNT.
073000    CLOSE DEVICE-ITEM-OUT-FILE.
073100
073200 0180-EXPORT-DEVICE-ITEMS-EXIT.
073300    EXIT.
073400*-----------------------------------------------------------------
073500
073600*
073700*    Reverse of 0050/0060/0080/0100 -- every scalar goes out plain,
073800*    every optional field re-derives its OUT indicator from whether
073900*    the working value is non-blank/non-zero rather than carrying a
074000*    separate working-storage flag forward from import time, and the
074100*    three repeating groups (properties, types, classes) are each
074200*    walked by their own export paragraph below keyed off the count
074300*    this paragraph sets first.
074400 0190-EXPORT-ONE-DEVICE-ITEM.
074500
074600*    Identity/descriptive fields go out the same way they came in --
074700*    no lookup was needed on the way in, none is needed on the way
074800*    back out.
074900    MOVE DI-ID (DI-IDX) TO DI-OUT-ID.
075000    MOVE DI-NAME (DI-IDX) TO DI-OUT-NAME.
075100    MOVE DI-NOTES (DI-IDX) TO DI-OUT-NOTES.
075200    MOVE DI-UID (DI-IDX) TO DI-OUT-UID.
075300    MOVE DI-LAST-UPDATE (DI-IDX) TO DI-OUT-LAST-UPDATE.
075400    MOVE DI-VENDOR (DI-IDX) TO DI-OUT-VENDOR.
075500    MOVE DI-VERSION (DI-IDX) TO DI-OUT-VERSION.
075600    MOVE DI-MODEL-NUMBER (DI-IDX) TO DI-OUT-MODEL-NUMBER.
075700    MOVE DI-TROUBLESHOOTING (DI-IDX) TO DI-OUT-TROUBLESHOOTING.
075800    MOVE DI-CERTIFIED (DI-IDX) TO DI-OUT-CERTIFIED.
075900    MOVE DI-EQUIPMENT (DI-IDX) TO DI-OUT-EQUIPMENT.
076000    MOVE DI-HIDDEN (DI-IDX) TO DI-OUT-HIDDEN.
076100    MOVE DI-TEMPLATE (DI-IDX) TO DI-OUT-TEMPLATE.
076200    MOVE DI-PROTOCOL-VER-RANGE (DI-IDX) TO DI-OUT-PROTOCOL-VER-RANGE.
076300    MOVE DI-PROTOCOL-ADAPTER-NAME (DI-IDX)
076400      TO DI-OUT-PROTOCOL-ADAPTER-NAME.
076500    MOVE DI-PROTOCOL-ADAPTER-VERSION (DI-IDX)
076600      TO DI-OUT-PROTOCOL-ADAPTER-VERSION.
076700
076800*    The OUT record's master-template group re-derives its own
076900*    presence indicator from the working NAME field rather than
077000*    carrying one forward from import -- a blank NAME after 0060/0070
077100*    means no template resolved, full stop, regardless of which of
077200*    the two input indicators had been on.
077300    MOVE DI-MASTER-TEMPLATE-NAME (DI-IDX)
077400      TO DI-OUT-MASTER-TEMPLATE-NAME.
077500    IF DI-MASTER-TEMPLATE-NAME (DI-IDX) NOT = SPACES
077600       MOVE "Y" TO DI-OUT-MASTER-TEMPLATE-NAME-IND
077700    ELSE
077800       MOVE "N" TO DI-OUT-MASTER-TEMPLATE-NAME-IND.
077900    MOVE DI-MASTER-TEMPLATE-VENDOR (DI-IDX)
078000      TO DI-OUT-MASTER-TEMPLATE-VENDOR.
078100    MOVE DI-MASTER-TEMPLATE-MODEL (DI-IDX)
078200      TO DI-OUT-MASTER-TEMPLATE-MODEL.
078300    MOVE DI-MASTER-TEMPLATE-VERSION (DI-IDX)
078400      TO DI-OUT-MASTER-TEMPLATE-VERSION.
078500
078600*    DI-HAS-ZONE is an 88-level on DI-ZONE-PRESENT, declared in
078700*    WSDEVTBL.CBL -- same re-derive-on-export pattern as the
078800*    template group just above.
078900    MOVE DI-ZONE-ID (DI-IDX) TO DI-OUT-ZONE-ID.
079000    IF DI-HAS-ZONE (DI-IDX)
079100       MOVE "Y" TO DI-OUT-ZONE-ID-IND
079200    ELSE
079300       MOVE "N" TO DI-OUT-ZONE-ID-IND.
079400
079500    MOVE DI-LAST-UPDATE-USER-EMAIL (DI-IDX)
079600      TO DI-OUT-LAST-UPDATE-USER-EMAIL.
079700    IF DI-LAST-UPDATE-USER-EMAIL (DI-IDX) NOT = SPACES
079800       MOVE "Y" TO DI-OUT-LAST-UPDATE-USER-EMAIL-IND
079900    ELSE
080000       MOVE "N" TO DI-OUT-LAST-UPDATE-USER-EMAIL-IND.
080100
080200    MOVE DI-PROP-COUNT (DI-IDX) TO DI-OUT-PROP-COUNT.
080300    PERFORM 0200-EXPORT-ONE-DEVICE-PROPERTY
080400       VARYING W-SUB FROM 1 BY 1
080500          UNTIL W-SUB > DI-PROP-COUNT (DI-IDX).
080600
080700    MOVE DI-TYPE-COUNT (DI-IDX) TO DI-OUT-TYPE-COUNT.
080800    PERFORM 0210-EXPORT-ONE-DEVICE-TYPE
080900       VARYING W-SUB FROM 1 BY 1
081000          UNTIL W-SUB > DI-TYPE-COUNT (DI-IDX).
081100
081200    MOVE DI-CLASS-COUNT (DI-IDX) TO DI-OUT-CLASS-COUNT.
081300    PERFORM 0220-EXPORT-ONE-DEVICE-CLASS
081400       VARYING W-SUB FROM 1 BY 1
081500          UNTIL W-SUB > DI-CLASS-COUNT (DI-IDX).
081600
081700    WRITE DI-OUT-RECORD.
081800
081900*    WRITE DI-OUT-RECORD happens exactly once per call, after every
082000*    field including the three repeating groups has been moved into
082100*    the record area -- COBOL sequential WRITE has no concept of a
082200*    partial record, so all of it must be staged first.
082300 0190-EXPORT-ONE-DEVICE-ITEM-EXIT.
082400    EXIT.
082500*-----------------------------------------------------------------
082600
082700*
082800*    Mirrors 0090 -- key/value pair carried straight back out.
082900*
083000 0200-EXPORT-ONE-DEVICE-PROPERTY.
083100
083200*    (DI-IDX W-SUB) -- two subscripts, table row then occurrence,
083300*    the same ordering every doubly-subscripted reference in this
083400*    program uses.
083500    MOVE DI-PROP-KEY (DI-IDX W-SUB) TO DI-OUT-PROP-KEY (W-SUB).
083600    MOVE DI-PROP-VALUE (DI-IDX W-SUB) TO DI-OUT-PROP-VALUE (W-SUB).
083700
083800*    W-SUB here walks the OUT side's property list in lock step with
083900*    the IN side's -- the two counts (DI-PROP-COUNT, DI-OUT-PROP-
084000*    COUNT) are always identical by the time this paragraph runs.
084100 0200-EXPORT-ONE-DEVICE-PROPERTY-EXIT.
084200    EXIT.
084300*-----------------------------------------------------------------
084400
084500*
084600*    Only entries that made it into DI-TYPE-COUNT on import (that is,
084700*    only pairs that resolved against DEVICE_TYPE) are walked here --
084800*    there is no gap to skip the way DI-CLASS-COUNT below can have.
084900 0210-EXPORT-ONE-DEVICE-TYPE.
085000
085100*    Same two-subscript ordering as the property export above.
085200    MOVE DI-TYPE-NAME (DI-IDX W-SUB) TO DI-OUT-TYPE-NAME (W-SUB).
085300    MOVE DI-TYPE-CATEGORY-NAME (DI-IDX W-SUB)
085400      TO DI-OUT-TYPE-CATEGORY-NAME (W-SUB).
085500
085600*    DI-TYPE-COUNT (DI-IDX) was built by 0110 above, entry by
085700*    resolved entry -- it can be smaller than the original DI-IN-
085800*    TYPE-COUNT if any pair failed to resolve against DEVICE_TYPE.
085900 0210-EXPORT-ONE-DEVICE-TYPE-EXIT.
086000    EXIT.
086100*-----------------------------------------------------------------
086200
086300*
086400*    DI-CLASS-NAME may be blank at this subscript per the asymmetry
086500*    noted in 0120 above -- a blank class name is written out to
086600*    DEVICEITEMOUT exactly as it sits in the table, same as every
086700*    resolved name.
086800 0220-EXPORT-ONE-DEVICE-CLASS.
086900
087000*    Same two-subscript ordering once more -- row, then occurrence.
087100    MOVE DI-CLASS-NAME (DI-IDX W-SUB) TO DI-OUT-CLASS-NAME (W-SUB).
087200
087300*    DI-CLASS-COUNT (DI-IDX), unlike DI-TYPE-COUNT above, always
087400*    equals the original input count -- every class name takes a
087500*    slot, resolved or not.
087600 0220-EXPORT-ONE-DEVICE-CLASS-EXIT.
087700    EXIT.
087800*-----------------------------------------------------------------
087900
088000*
088100*    Outer loop over every DEVICE_ITEM as a candidate parent; the
088200*    inner paragraph below re-scans the whole table per candidate
088300*    looking for children, since DI-TABLE keeps a parent pointer on
088400*    the child side only.  Cost is DI-COUNT squared in the worst
088500*    case, which this shop's device counts have never come close to
088600*    making a problem.
088700 0230-EXPORT-DEVICE-EDGES.
088800
088900*    Same table-order walk as the item export above, keyed by
089000*    DI-PIDX as the outer (parent) subscript this time.
089100    OPEN OUTPUT DEVICE-EDGE-OUT-FILE.
089200    PERFORM 0240-EXPORT-EDGES-FOR-ONE-PARENT
089300       VARYING DI-PIDX FROM 1 BY 1 UNTIL DI-PIDX > DI-COUNT.
089400    CLOSE DEVICE-EDGE-OUT-FILE.
089500
089600 0230-EXPORT-DEVICE-EDGES-EXIT.
089700    EXIT.
089800*-----------------------------------------------------------------
089900
090000 0240-EXPORT-EDGES-FOR-ONE-PARENT.
090100
090200*    For each device, scan the whole table for children --
090300*    the working map carries only a parent pointer, never a
090400*    child list, so this is the one place that walk is needed.
090500    PERFORM 0250-EXPORT-EDGE-IF-CHILD
090600       VARYING DI-CIDX FROM 1 BY 1 UNTIL DI-CIDX > DI-COUNT.
090700
090800*    DI-PIDX is fixed for the whole inner walk -- the candidate
090900*    parent identity this invocation is testing every other device
091000*    against.
091100 0240-EXPORT-EDGES-FOR-ONE-PARENT-EXIT.
091200    EXIT.
091300*-----------------------------------------------------------------
091400
091500 0250-EXPORT-EDGE-IF-CHILD.
091600
091700    IF DI-HAS-PARENT (DI-CIDX)
091800       IF DI-PARENT-ID (DI-CIDX) = DI-ID (DI-PIDX)
091900          MOVE DI-ID (DI-PIDX) TO DE-OUT-PARENT-ID
092000          MOVE DI-ID (DI-CIDX) TO DE-OUT-CHILD-ID
092100          WRITE DE-OUT-RECORD.
092200
092300*    A child can only ever match one parent -- DI-PARENT-ID (DI-
092400*    CIDX) holds a single id, never a list -- so at most one WRITE
092500*    happens per DI-CIDX across the whole outer/inner walk.
092600 0250-EXPORT-EDGE-IF-CHILD-EXIT.
092700    EXIT.
092800*-----------------------------------------------------------------
092900
093000*
093100*    The two COPY members below are shared verbatim with CFNODE-
093200*    TRANSFORM -- PL-LOOKUP-SERVICES.CBL holds every LOOKUP-xxx
093300*    paragraph referenced above, PL-ERROR-SERVICES.CBL holds APPEND-
093400*    ERROR-IF-NEW, which every LOOKUP-xxx paragraph calls in turn
093500*    when a key fails to resolve.  Neither member is declared a
093600*    second time in CFNODE-TRANSFORM; each program COPYs its own
093700*    text-substituted copy at compile time the normal COBOL way.
093800    COPY "PL-LOOKUP-SERVICES.CBL".
093900    COPY "PL-ERROR-SERVICES.CBL".
