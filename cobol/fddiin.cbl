000100*FDDIIN.CBL -- incoming DEVICE_ITEM record, one row per device,
000200*read in array order by IMPORT-DEVICE-ITEMS-PASS-1.
000300     FD  DEVICE-ITEM-IN-FILE
000400         LABEL RECORDS ARE STANDARD.
000500     01  DI-IN-RECORD.
000600         05  DI-IN-ID                       PIC 9(9).
000700         05  DI-IN-ID-ALPHA REDEFINES DI-IN-ID
000800                                            PIC X(9).
000900         05  DI-IN-NAME                     PIC X(100).
001000         05  DI-IN-NOTES                    PIC X(500).
001100         05  DI-IN-UID                      PIC X(64).
001200         05  DI-IN-LAST-UPDATE              PIC 9(8).
001300         05  DI-IN-VENDOR                   PIC X(100).
001400         05  DI-IN-VERSION                  PIC X(40).
001500         05  DI-IN-MODEL-NUMBER             PIC X(100).
001600         05  DI-IN-TROUBLESHOOTING          PIC X(2000).
001700         05  DI-IN-CERTIFIED                PIC X(1).
001800         05  DI-IN-EQUIPMENT                PIC X(1).
001900         05  DI-IN-HIDDEN                   PIC X(1).
002000         05  DI-IN-TEMPLATE                 PIC X(1).
002100         05  DI-IN-PROTOCOL-VER-RANGE       PIC X(40).
002200         05  DI-IN-PROP-COUNT               PIC 9(2).
002300         05  DI-IN-PROP OCCURS 10 TIMES.
002400             10  DI-IN-PROP-KEY             PIC X(40).
002500             10  DI-IN-PROP-VALUE           PIC X(200).
002600*        DI-IN-TEMPLATE-ID is the internal template id used by
002700*        the direct-id resolution branch in PL-LOOKUP-SERVICES --
002800*        it is not a field the interface document lists, but the
002900*        old system's own export carries it for this purpose.
003000         05  DI-IN-TEMPLATE-ID              PIC 9(9).
003100         05  DI-IN-TEMPLATE-ID-IND          PIC X(1).
003200         05  DI-IN-MASTER-TEMPLATE-NAME     PIC X(100).
003300         05  DI-IN-MASTER-TEMPLATE-NAME-IND PIC X(1).
003400         05  DI-IN-MASTER-TEMPLATE-VENDOR   PIC X(100).
003500         05  DI-IN-MASTER-TEMPLATE-MODEL    PIC X(100).
003600         05  DI-IN-MASTER-TEMPLATE-VERSION  PIC X(40).
003700         05  DI-IN-LAST-UPDATE-USER-EMAIL   PIC X(100).
003800         05  DI-IN-LAST-UPDATE-USER-EMAIL-IND PIC X(1).
003900         05  DI-IN-ZONE-ID                  PIC 9(9).
004000         05  DI-IN-ZONE-ID-IND              PIC X(1).
004100         05  DI-IN-PROTOCOL-ADAPTER-NAME    PIC X(100).
004200         05  DI-IN-PROTOCOL-ADAPTER-VERSION PIC X(40).
004300         05  DI-IN-TYPE-COUNT               PIC 9(2).
004400         05  DI-IN-TYPE OCCURS 10 TIMES.
004500             10  DI-IN-TYPE-NAME            PIC X(100).
004600             10  DI-IN-TYPE-CATEGORY-NAME   PIC X(100).
004700         05  DI-IN-CLASS-COUNT              PIC 9(2).
004800         05  DI-IN-CLASS OCCURS 10 TIMES.
004900             10  DI-IN-CLASS-NAME           PIC X(100).
005000         05  FILLER                         PIC X(20).
