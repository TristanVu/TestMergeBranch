000100*FDDCLS.CBL -- one DEVICE_CLASS row, keyed on NAME alone.
000200     FD  DEVICE-CLASS-REF-FILE
000300         LABEL RECORDS ARE STANDARD.
000400     01  DCLS-R-RECORD.
000500         05  DCLS-R-NAME                    PIC X(100).
000600         05  FILLER                         PIC X(10).
