000100*FDSDEF.CBL -- one SERVICE_DEFINITION row.  Lookup key is
000200*UID + "$$$" + VENDOR + "$$$" + VERSION, held as three fields.
000300     FD  SERVICE-DEFINITION-REF-FILE
000400         LABEL RECORDS ARE STANDARD.
000500     01  SDEF-R-RECORD.
000600         05  SDEF-R-UID                     PIC X(64).
000700         05  SDEF-R-VENDOR                  PIC X(100).
000800         05  SDEF-R-VERSION                 PIC X(40).
000900         05  FILLER                         PIC X(10).
