000100*PL-ERROR-SORT.CBL
000200*-------------------------------------------------------------
000300*    Final unload of ERR-TABLE through the SD work file, sorted
000400*    ascending into ERROR-OUT.  Copied only into
000500*    PROJECT-VERSION-TRANSFORM.COB -- the two transform
000600*    sub-programs append to ERR-TABLE through PL-ERROR-SERVICES
000700*    but never sort or write it; only the run controller owns
000800*    ERROR-SORT-FILE and ERROR-OUT-FILE.
000900*-------------------------------------------------------------
001000 SORT-AND-WRITE-ERRORS.
001100
001200    SORT ERROR-SORT-FILE
001300       ON ASCENDING KEY ERR-SORT-MESSAGE
001400       INPUT PROCEDURE IS UNLOAD-ERROR-TABLE
001500       GIVING ERROR-OUT-FILE.
001600
001700 SORT-AND-WRITE-ERRORS-EXIT.
001800    EXIT.
001900*-----------------------------------------------------------------
002000
002100 UNLOAD-ERROR-TABLE.
002200
002300    SET ERR-IDX TO 1.
002400    PERFORM UNLOAD-ONE-ERROR UNTIL ERR-IDX > ERR-COUNT.
002500
002600 UNLOAD-ERROR-TABLE-EXIT.
002700    EXIT.
002800*-----------------------------------------------------------------
002900
003000 UNLOAD-ONE-ERROR.
003100
003200    MOVE ERR-MESSAGE (ERR-IDX) TO ERR-SORT-MESSAGE.
003300    RELEASE ERR-SORT-RECORD.
003400    SET ERR-IDX UP BY 1.
003500
003600 UNLOAD-ONE-ERROR-EXIT.
003700    EXIT.
