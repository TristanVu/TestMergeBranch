000100*FDERRO.CBL -- one error message line.
000200     FD  ERROR-OUT-FILE
000300         LABEL RECORDS ARE STANDARD.
000400     01  ERR-OUT-RECORD.
000500         05  ERR-OUT-MESSAGE                PIC X(240).
000600         05  FILLER                         PIC X(10).
