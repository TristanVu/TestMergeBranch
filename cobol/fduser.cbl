000100*FDUSER.CBL -- one USER row, keyed on EMAIL.
000200     FD  USER-REF-FILE
000300         LABEL RECORDS ARE STANDARD.
000400     01  USR-R-RECORD.
000500         05  USR-R-EMAIL                    PIC X(100).
000600         05  USR-R-DISPLAY-NAME             PIC X(100).
000700         05  FILLER                         PIC X(10).
