000100*SLESRT.CBL -- SD work file used only to put ERR-TABLE's set of
000200*messages into ascending string order, the same way
000300*deductibles-report.cob sorts VOUCHER-FILE through SORT-FILE.
000400     SELECT ERROR-SORT-FILE
000500            ASSIGN TO "ERRORSORTTMP".
