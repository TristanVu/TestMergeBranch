000100*SLUSER.CBL -- USER reference file.  Unlike the six preloaded
000200*tables this one is read on demand, one indexed READ per unique
000300*e-mail, the way LOOK-FOR-VENDOR-RECORD reads VENDOR-FILE.
000400     SELECT USER-REF-FILE
000500            ASSIGN TO "USERREF"
000600            ORGANIZATION IS INDEXED
000700            ACCESS MODE IS RANDOM
000800            RECORD KEY IS USR-R-EMAIL
000900            FILE STATUS IS USR-R-FILE-STATUS.
