000100*FDCNOUT.CBL -- outgoing CFNODE record, TYPE tag on each
000200*property inferred from how the value was stored at import time
000300*(this run's only source of "native runtime type").
000400     FD  CFNODE-OUT-FILE
000500         LABEL RECORDS ARE STANDARD.
000600     01  CN-OUT-RECORD.
000700         05  CN-OUT-ID                      PIC 9(9).
000800         05  CN-OUT-ID-ALPHA REDEFINES CN-OUT-ID
000900                                            PIC X(9).
001000         05  CN-OUT-NAME                    PIC X(100).
001100         05  CN-OUT-NOTES                   PIC X(500).
001200         05  CN-OUT-UID                     PIC X(64).
001300         05  CN-OUT-PROP-COUNT              PIC 9(2).
001400         05  CN-OUT-PROP OCCURS 20 TIMES.
001500             10  CN-OUT-PROP-KEY            PIC X(100).
001600             10  CN-OUT-PROP-VALUE          PIC X(500).
001700             10  CN-OUT-PROP-TYPE           PIC X(10).
001800         05  CN-OUT-PROVIDER-NAME           PIC X(100).
001900         05  CN-OUT-PROVIDER-NAME-IND       PIC X(1).
002000         05  CN-OUT-PROVIDER-TYPE-NAME      PIC X(40).
002100         05  CN-OUT-PROJECT-VERSION-ID      PIC 9(9).
002200         05  CN-OUT-PROJECT-VERSION-ID-IND  PIC X(1).
002300         05  FILLER                         PIC X(20).
