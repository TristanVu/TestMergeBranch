000100*FDCEIN.CBL -- incoming CFNODE_CFNODE edge row (parent id,
000200*child id).
000300     FD  CFNODE-EDGE-IN-FILE
000400         LABEL RECORDS ARE STANDARD.
000500     01  CE-IN-RECORD.
000600         05  CE-IN-PARENT-ID                PIC 9(9).
000700         05  CE-IN-CHILD-ID                 PIC 9(9).
000800         05  FILLER                         PIC X(20).
