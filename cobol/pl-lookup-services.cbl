000100*PL-LOOKUP-SERVICES.CBL
000200*    Nine functions in all -- PROTOCOL_ADAPTER, DEVICE_TYPE,
000300*    DEVICE_CLASS, DEVICE_CATEGORY, SERVICE_DEFINITION, PROVIDER,
000400*    USER, ZONE and TEMPLATE -- one PERFORM-able paragraph per
000500*    reference-table or special-case lookup this job ever needs.
000600*-------------------------------------------------------------
000700*    The keyed lookup paragraphs the run controller and both
000800*    transform sub-programs share.  Caller moves the key fields
000900*    into W-LKP-KEY-1/-2/-3 and PERFORMs the paragraph -- the
001000*    same calling convention used elsewhere in this shop for
001100*    keyed reference lookups.  Every paragraph follows the
001200*    optional-lookup rule: a blank key resolves quietly, a
001300*    populated-but-unmatched key logs a "not found" error,
001400*    nothing here ever stops the run.
001500*    Copied whole into DEVICE-ITEM-TRANSFORM.COB and
001600*    CFNODE-TRANSFORM.COB.
001700*-------------------------------------------------------------
001800 LOOKUP-PROTOCOL-ADAPTER.
001900
002000*    Required lookup -- called unconditionally, never guarded
002100*    by a presence test, per the required-lookup rule.
002200*    Reset ahead of every call -- this paragraph runs once per
002300*    DEVICE_ITEM property of type PROTOCOL_ADAPTER, so the flag
002400*    cannot be left set from a prior call.
002500    MOVE "N" TO W-FOUND-PADR.
002600    IF PADR-COUNT NOT = ZERO
002700       SET PADR-IDX TO 1
002800*    SEARCH ALL (binary search) rather than plain SEARCH -- the
002900*    load paragraph sorts PADR-TABLE by NAME before this program
003000*    ever runs.
003100       SEARCH ALL PADR-ENTRY
003200          AT END
003300             NEXT SENTENCE
003400*    Both halves of the compound key tested in the one WHEN --
003500*    SEARCH ALL only supports a single condition per WHEN clause
003600*    so the AND is written inline rather than as nested IFs.
003700          WHEN PADR-NAME (PADR-IDX) = W-LKP-KEY-1
003800           AND PADR-VERSION (PADR-IDX) = W-LKP-KEY-2
003900*    Set the instant a match is found -- the WHEN clause does
004000*    not stop the SEARCH ALL itself, but no second match is
004100*    possible once the table is confirmed unique on this key.
004200             MOVE "Y" TO W-FOUND-PADR.
004300
004400    IF NOT FOUND-PADR
004500*    DELIMITED BY SIZE on the literal, DELIMITED BY SPACE on the
004600*    key value -- the usual pairing so a short key does not drag
004700*    trailing blanks into the middle of the message.
004800       STRING "PROTOCOL_ADAPTER NOT FOUND: " DELIMITED BY SIZE
004900              W-LKP-KEY-1 DELIMITED BY SPACE
005000              " $$$ " DELIMITED BY SIZE
005100              W-LKP-KEY-2 DELIMITED BY SPACE
005200              INTO W-ERROR-TEXT
005300       END-STRING
005400*    Logged once per distinct missing key within the run --
005500*    APPEND-ERROR-IF-NEW itself does the dup-check, not this
005600*    caller.
005700       PERFORM APPEND-ERROR-IF-NEW.
005800
005900 LOOKUP-PROTOCOL-ADAPTER-EXIT.
006000    EXIT.
006100*-----------------------------------------------------------------
006200
006300*    Compound key, same shape as LOOKUP-PROTOCOL-ADAPTER above --
006400*    DEVICE_TYPE is unique on NAME plus CATEGORY_NAME, never on
006500*    NAME alone.
006600 LOOKUP-DEVICE-TYPE.
006700
006800*    Default to not-found ahead of the SEARCH -- DTYP-COUNT of
006900*    zero (reference tables not yet loaded for this run) falls
007000*    through without a false match.
007100    MOVE "N" TO W-FOUND-DTYP.
007200    IF DTYP-COUNT NOT = ZERO
007300       SET DTYP-IDX TO 1
007400       SEARCH ALL DTYP-ENTRY
007500          AT END
007600             NEXT SENTENCE
007700          WHEN DTYP-NAME (DTYP-IDX) = W-LKP-KEY-1
007800           AND DTYP-CATEGORY-NAME (DTYP-IDX) = W-LKP-KEY-2
007900*    Same one-MOVE-per-match shape as LOOKUP-PROTOCOL-ADAPTER.
008000             MOVE "Y" TO W-FOUND-DTYP.
008100
008200*    $$$ is this shop's multi-key error-text separator -- see
008300*    the same convention in LOOKUP-PROTOCOL-ADAPTER's own error
008400*    STRING above.
008500    IF NOT FOUND-DTYP
008600*    Same STRING shape as LOOKUP-PROTOCOL-ADAPTER's own error
008700*    text above, just with this table's own literal and fields.
008800       STRING "DEVICE_TYPE NOT FOUND: " DELIMITED BY SIZE
008900              W-LKP-KEY-1 DELIMITED BY SPACE
009000              " $$$ " DELIMITED BY SIZE
009100              W-LKP-KEY-2 DELIMITED BY SPACE
009200              INTO W-ERROR-TEXT
009300       END-STRING
009400*    Same logging call as every required lookup above.
009500       PERFORM APPEND-ERROR-IF-NEW.
009600
009700 LOOKUP-DEVICE-TYPE-EXIT.
009800    EXIT.
009900*-----------------------------------------------------------------
010000
010100*    Single-field key -- DEVICE_CLASS has no compound natural
010200*    key the way DEVICE_TYPE and PROTOCOL_ADAPTER do.
010300 LOOKUP-DEVICE-CLASS.
010400
010500*    Same reset-then-search shape as every paragraph above.
010600    MOVE "N" TO W-FOUND-DCLS.
010700    IF DCLS-COUNT NOT = ZERO
010800*    SET ... TO 1 ahead of every SEARCH ALL -- required by this
010900*    compiler even though SEARCH ALL does not walk the index the
011000*    way a plain SEARCH does.
011100       SET DCLS-IDX TO 1
011200*    SEARCH ALL requires DCLS-TABLE to be kept in NAME order --
011300*    the load paragraph that builds it is responsible for that,
011400*    not this lookup.
011500       SEARCH ALL DCLS-ENTRY
011600          AT END
011700             NEXT SENTENCE
011800          WHEN DCLS-NAME (DCLS-IDX) = W-LKP-KEY-1
011900*    Single WHEN, single key field -- nothing compound to test.
012000             MOVE "Y" TO W-FOUND-DCLS.
012100
012200    IF NOT FOUND-DCLS
012300*    Single-key error text -- no $$$ separator needed since
012400*    there is only the one key segment to report.
012500       STRING "DEVICE_CLASS NOT FOUND: " DELIMITED BY SIZE
012600              W-LKP-KEY-1 DELIMITED BY SPACE
012700              INTO W-ERROR-TEXT
012800       END-STRING
012900*    Logged the same way whether the missing key came from
013000*    DEVICE_ITEM or, indirectly, from CFNODE.
013100       PERFORM APPEND-ERROR-IF-NEW.
013200
013300 LOOKUP-DEVICE-CLASS-EXIT.
013400    EXIT.
013500*-----------------------------------------------------------------
013600
013700*    Single-field key, same shape as LOOKUP-DEVICE-CLASS above.
013800 LOOKUP-DEVICE-CATEGORY.
013900
014000*    Not reached by DEVICE_ITEM or CFNODE in this slice -- the
014100*    only category reference on a device item travels inside
014200*    the DEVICE_TYPE compound key above -- kept here because
014300*    the keyed lookup set this copybook provides runs to nine
014400*    functions, and this is one of them.
014500*    Same default-then-SEARCH-ALL-then-log shape used by every
014600*    required lookup in this member.
014700    MOVE "N" TO W-FOUND-DCAT.
014800    IF DCAT-COUNT NOT = ZERO
014900       SET DCAT-IDX TO 1
015000*    Kept sorted by the load paragraph, same as every other
015100*    table this member SEARCHes ALL.
015200       SEARCH ALL DCAT-ENTRY
015300          AT END
015400             NEXT SENTENCE
015500          WHEN DCAT-NAME (DCAT-IDX) = W-LKP-KEY-1
015600*    Same shape again -- this whole member repeats one pattern
015700*    nine times with a different table and key width each time.
015800             MOVE "Y" TO W-FOUND-DCAT.
015900
016000    IF NOT FOUND-DCAT
016100*    Same single-key shape as LOOKUP-DEVICE-CLASS's own error
016200*    text.
016300       STRING "DEVICE_CATEGORY NOT FOUND: " DELIMITED BY SIZE
016400              W-LKP-KEY-1 DELIMITED BY SPACE
016500              INTO W-ERROR-TEXT
016600       END-STRING
016700*    APPEND-ERROR-IF-NEW lives in PL-ERROR-SERVICES.CBL -- a
016800*    repeat of the identical error text within one run is
016900*    collapsed to a single row, not logged twice.
017000       PERFORM APPEND-ERROR-IF-NEW.
017100
017200 LOOKUP-DEVICE-CATEGORY-EXIT.
017300    EXIT.
017400*-----------------------------------------------------------------
017500
017600*    Three-part natural key -- UID/VENDOR/VERSION together,
017700*    the only three-key lookup in this whole member.
017800 LOOKUP-SERVICE-DEFINITION.
017900
018000*    Not reached by DEVICE_ITEM or CFNODE in this slice -- no
018100*    SERVICE_INSTANCE import runs in this job, so nothing ever
018200*    loads SDEF-TABLE.  Kept for the same reason as
018300*    LOOKUP-DEVICE-CATEGORY above.
018400*    SDEF-TABLE would be loaded by PL-LOAD-REFERENCE-TABLES.CBL
018500*    if SERVICE_INSTANCE import were ever added to this job.
018600    MOVE "N" TO W-FOUND-SDEF.
018700    IF SDEF-COUNT NOT = ZERO
018800       SET SDEF-IDX TO 1
018900*    All three key segments tested in one WHEN, same reason
019000*    LOOKUP-PROTOCOL-ADAPTER's compound key is tested in one.
019100       SEARCH ALL SDEF-ENTRY
019200          AT END
019300             NEXT SENTENCE
019400*    UID/VENDOR/VERSION tested together -- none of the three
019500*    alone is unique on SDEF-TABLE.
019600          WHEN SDEF-UID (SDEF-IDX) = W-LKP-KEY-1
019700           AND SDEF-VENDOR (SDEF-IDX) = W-LKP-KEY-2
019800           AND SDEF-VERSION (SDEF-IDX) = W-LKP-KEY-3
019900*    Set only when all three key segments in the WHEN above
020000*    match together.
020100             MOVE "Y" TO W-FOUND-SDEF.
020200
020300*    Error text carries all three key segments, same $$$
020400*    separator convention used throughout this member.
020500    IF NOT FOUND-SDEF
020600*    Two $$$ separators for the three key segments -- one fewer
020700*    separator than key fields, same rule as every compound-key
020800*    error text in this member.
020900       STRING "SERVICE_DEFINITION NOT FOUND: " DELIMITED BY SIZE
021000              W-LKP-KEY-1 DELIMITED BY SPACE
021100              " $$$ " DELIMITED BY SIZE
021200              W-LKP-KEY-2 DELIMITED BY SPACE
021300              " $$$ " DELIMITED BY SIZE
021400              W-LKP-KEY-3 DELIMITED BY SPACE
021500              INTO W-ERROR-TEXT
021600       END-STRING
021700       PERFORM APPEND-ERROR-IF-NEW.
021800
021900 LOOKUP-SERVICE-DEFINITION-EXIT.
022000    EXIT.
022100*-----------------------------------------------------------------
022200
022300*    Two-part key, NAME plus TYPE-NAME together -- CFNODE's one
022400*    and only reference-table lookup, called from
022500*    0060-RESOLVE-CFNODE-LOOKUPS in the sibling sub-program.
022600 LOOKUP-PROVIDER.
022700
022800*    CFNODE's provider lookup.  Caller already tested
022900*    CN-IN-PROVIDER-NAME-IND before performing this paragraph
023000*    -- the optional-lookup rule is enforced by the caller, not
023100*    repeated here, matching how the old system's lookup
023200*    functions only see a key once it is known non-null.
023300*    Same default-then-search-then-log shape as every other
023400*    required lookup above, just against CFPR-TABLE instead of
023500*    one of the DEVICE_ITEM reference tables.
023600    MOVE "N" TO W-FOUND-CFPR.
023700    IF CFPR-COUNT NOT = ZERO
023800       SET CFPR-IDX TO 1
023900       SEARCH ALL CFPR-ENTRY
024000          AT END
024100             NEXT SENTENCE
024200*    NAME plus TYPE-NAME -- a provider can reuse the same NAME
024300*    under a different TYPE-NAME, so neither field alone is
024400*    sufficient to identify a row.
024500          WHEN CFPR-NAME (CFPR-IDX) = W-LKP-KEY-1
024600           AND CFPR-TYPE-NAME (CFPR-IDX) = W-LKP-KEY-2
024700*    Set only on the combined NAME/TYPE-NAME match above.
024800             MOVE "Y" TO W-FOUND-CFPR.
024900
025000*    CF_PROVIDER is the label this shop's reference table uses
025100*    for what the interchange file calls PROVIDER -- kept in the
025200*    error text to match the table name a maintainer would look
025300*    up in PL-LOAD-REFERENCE-TABLES.CBL.
025400    IF NOT FOUND-CFPR
025500*    Two-key error text, same shape as LOOKUP-DEVICE-TYPE's own
025600*    compound-key message above.
025700       STRING "CF_PROVIDER NOT FOUND: " DELIMITED BY SIZE
025800              W-LKP-KEY-1 DELIMITED BY SPACE
025900              " $$$ " DELIMITED BY SIZE
026000              W-LKP-KEY-2 DELIMITED BY SPACE
026100              INTO W-ERROR-TEXT
026200       END-STRING
026300*    CFNODE's only error path into this log -- every other
026400*    CFNODE import error is raised back in the sibling sub-
026500*    program itself, not here.
026600       PERFORM APPEND-ERROR-IF-NEW.
026700
026800 LOOKUP-PROVIDER-EXIT.
026900    EXIT.
027000*-----------------------------------------------------------------
027100
027200*    The one lookup in this member that is not a straight table
027300*    SEARCH -- USR-CACHE only ever grows, an indexed READ against
027400*    USER-REF-FILE only runs the first time a given e-mail is
027500*    seen in the run.
027600 LOOKUP-USER.
027700
027800*    USER is lazy-loaded -- USR-CACHE only ever remembers a hit,
027900*    so a repeated e-mail in the same run skips the indexed READ
028000*    the second time around.
028100    MOVE "N" TO W-FOUND-USER.
028200*    A zero count here just means no e-mail has been resolved
028300*    yet this run -- not an error, unlike the required-lookup
028400*    tables above which are expected to be loaded before the
028500*    first call.
028600    IF USR-COUNT NOT = ZERO
028700       SET USR-IDX TO 1
028800       SEARCH USR-ENTRY
028900          AT END
029000             NEXT SENTENCE
029100*    Plain SEARCH, not SEARCH ALL -- USR-CACHE fills in hit
029200*    order, not sorted order, so a binary search would not be
029300*    safe here.
029400          WHEN USR-EMAIL (USR-IDX) = W-LKP-KEY-1
029500             MOVE "Y" TO W-FOUND-USER.
029600
029700    IF NOT FOUND-USER
029800*    USR-R-EMAIL is the indexed-READ key field in the USER-REF-
029900*    FILE record area -- a separate group from USR-EMAIL in
030000*    USR-CACHE, even though both hold the same value once a hit
030100*    is cached.
030200       MOVE W-LKP-KEY-1 TO USR-R-EMAIL
030300*    Indexed READ by e-mail -- the one file access in this whole
030400*    member outside of the template scan below.
030500       READ USER-REF-FILE
030600          INVALID KEY
030700*    Placeholder display name -- nothing downstream reads
030800*    USR-R-DISPLAY-NAME when the lookup itself failed, but the
030900*    field is not left holding whatever the last successful READ
031000*    happened to leave there.
031100             MOVE "NOT FOUND" TO USR-R-DISPLAY-NAME
031200       END-READ
031300*    A successful READ both answers this call and grows the
031400*    cache, so the next PERFORM of this paragraph with the same
031500*    e-mail hits the SEARCH above instead of reading the file
031600*    again.
031700       IF USR-R-FILE-STATUS = "00"
031800          MOVE "Y" TO W-FOUND-USER
031900*    Grown by exactly one entry per first-seen e-mail -- USR-
032000*    CACHE never shrinks or overwrites an existing slot.
032100          ADD 1 TO USR-COUNT
032200*    Cached under the same key value the caller passed in,
032300*    letter-for-letter -- no normalization happens on the way
032400*    into USR-CACHE.
032500          MOVE W-LKP-KEY-1 TO USR-EMAIL (USR-COUNT)
032600       ELSE
032700*    Logged only when the indexed READ itself fails -- a cache
032800*    hit never reaches this STRING.
032900          STRING "USER NOT FOUND: " DELIMITED BY SIZE
033000                 W-LKP-KEY-1 DELIMITED BY SPACE
033100                 INTO W-ERROR-TEXT
033200          END-STRING
033300          PERFORM APPEND-ERROR-IF-NEW.
033400
033500 LOOKUP-USER-EXIT.
033600    EXIT.
033700*-----------------------------------------------------------------
033800
033900 LOOKUP-ZONE.
034000
034100*    ZONE import is out of scope of this slice and no zone
034200*    table is loaded here, so this paragraph can only
034300*    ever confirm presence of the id, never its validity -- it
034400*    purposely never raises a lookup error, so as not to fault
034500*    a relationship this program has no master data to check.
034600*    CONTINUE, not EXIT -- this paragraph is PERFORMed like
034700*    every other lookup in this member even though it currently
034800*    does nothing at all.
034900    CONTINUE.
035000
035100 LOOKUP-ZONE-EXIT.
035200    EXIT.
035300*-----------------------------------------------------------------
035400
035500 LOOKUP-TEMPLATE.
035600
035700*    The two mutually-exclusive resolution branches the old
035800*    system's own template lookup used.  DI-IN-TEMPLATE-ID-IND
035900*    picks the direct-id branch (same database the export came
036000*    from); otherwise the
036100*    natural-key branch scans TM-NAME with START/READ NEXT,
036200*    filtering vendor/model/version in the loop, the same way
036300*    INQUIRY-VENDOR-BY-NAME scans VENDOR-FILE by name prefix.
036400*    Default to not-found -- both the direct-id branch and the
036500*    natural-key branch below explicitly flip this to "Y" on
036600*    their own success, never on entry.
036700    MOVE "N" TO W-FOUND-TEMPLATE.
036800*    Reset on every call -- a stale count from a prior template
036900*    lookup this run would otherwise mask a genuine zero-match
037000*    or multi-match result below.
037100    MOVE ZERO TO W-TEMPLATE-MATCH-COUNT.
037200
037300*    Direct-id branch -- a single indexed READ, no ambiguity
037400*    possible since TM-ID is the template file's own primary key.
037500    IF DI-IN-TEMPLATE-ID-IND = "Y"
037600*    TM-ID is set fresh on every call -- no stale key carried
037700*    over from a previous lookup in this same run.
037800       MOVE DI-IN-TEMPLATE-ID TO TM-ID
037900*    Indexed READ on TM-ID -- the direct-id branch's one and
038000*    only file access.
038100       READ DEVICE-TEMPLATE-REF-FILE
038200          INVALID KEY
038300             MOVE "N" TO W-FOUND-TEMPLATE
038400          NOT INVALID KEY
038500             MOVE "Y" TO W-FOUND-TEMPLATE
038600             ADD 1 TO W-TEMPLATE-MATCH-COUNT
038700       END-READ
038800    ELSE
038900*    Natural-key branch -- TEMPLATE_NAME alone is not unique, so
039000*    every matching row in name order must be scanned and
039100*    filtered on vendor/model/version before a match counts.
039200       IF DI-IN-MASTER-TEMPLATE-NAME-IND = "Y"
039300*    START positions the file cursor at the first row whose name
039400*    is NOT LESS THAN the key -- the READ NEXT loop in SCAN-
039500*    TEMPLATE-NAME-RANGE below does the actual row-by-row filter.
039600          MOVE DI-IN-MASTER-TEMPLATE-NAME TO TM-NAME
039700*    KEY NOT < rather than KEY = -- this positions the cursor
039800*    even when no row matches the name exactly, so the scan loop
039900*    below can tell a true zero-match from a cursor that simply
040000*    never moved.
040100          START DEVICE-TEMPLATE-REF-FILE KEY NOT < TM-NAME
040200             INVALID KEY
040300                MOVE "N" TO W-FOUND-TEMPLATE
040400             NOT INVALID KEY
040500                MOVE "Y" TO W-FOUND-TEMPLATE
040600          END-START
040700*    START alone only proves a row with this name or later
040800*    exists -- the scan below still has to confirm an exact name
040900*    match and count how many.
041000          IF W-FOUND-TEMPLATE NOT = "N"
041100             PERFORM SCAN-TEMPLATE-NAME-RANGE
041200                UNTIL TM-NAME NOT = DI-IN-MASTER-TEMPLATE-NAME
041300                   OR TM-FILE-STATUS NOT = "00".
041400
041500*    Zero matches after either branch above is always an error --
041600*    even the direct-id branch falls through to this same test,
041700*    since a failed READ there leaves the count at zero too.
041800    IF W-TEMPLATE-MATCH-COUNT = 0
041900       MOVE "N" TO W-FOUND-TEMPLATE
042000*    Only the template name goes into this message -- vendor,
042100*    model and version are the filter, not part of what
042200*    identifies the failed lookup to whoever reads the log.
042300       STRING "DEVICE_TEMPLATE NOT FOUND: " DELIMITED BY SIZE
042400              DI-IN-MASTER-TEMPLATE-NAME DELIMITED BY SPACE
042500              INTO W-ERROR-TEXT
042600       END-STRING
042700       PERFORM APPEND-ERROR-IF-NEW
042800    ELSE
042900*    More than one row with the same name/vendor/model/version
043000*    is a reference-data problem, not an input problem -- flagged
043100*    here rather than silently taking the first match.
043200       IF W-TEMPLATE-MATCH-COUNT > 1
043300          MOVE "N" TO W-FOUND-TEMPLATE
043400*    A different message text from the NOT FOUND case above --
043500*    this shop's logs distinguish a missing row from an
043600*    ambiguous one rather than reporting both the same way.
043700          STRING "DEVICE_TEMPLATE NOT UNIQUE: " DELIMITED BY SIZE
043800                 DI-IN-MASTER-TEMPLATE-NAME DELIMITED BY SPACE
043900                 INTO W-ERROR-TEXT
044000          END-STRING
044100          PERFORM APPEND-ERROR-IF-NEW.
044200
044300 LOOKUP-TEMPLATE-EXIT.
044400    EXIT.
044500*-----------------------------------------------------------------
044600
044700*    One row per call, same READ-NEXT-and-filter shape
044800*    INQUIRY-VENDOR-BY-NAME uses for its own name-prefix scan.
044900 SCAN-TEMPLATE-NAME-RANGE.
045000
045100*    NEXT RECORD continues from wherever the START above left
045200*    the file positioned -- no re-positioning happens here.
045300    READ DEVICE-TEMPLATE-REF-FILE NEXT RECORD
045400       AT END
045500          MOVE "99" TO TM-FILE-STATUS
045600    END-READ.
045700
045800*    A non-zero status (set to 99 by the AT END above, or
045900*    returned by the READ itself) stops the PERFORM UNTIL in the
046000*    caller -- this IF simply has nothing left to test.
046100    IF TM-FILE-STATUS = "00"
046200*    The PERFORM UNTIL in LOOKUP-TEMPLATE already stops the loop
046300*    once the name changes, but this IF is the belt-and-braces
046400*    check against the row this particular call just read.
046500       IF TM-NAME = DI-IN-MASTER-TEMPLATE-NAME
046600          IF TM-VENDOR = DI-IN-MASTER-TEMPLATE-VENDOR
046700           AND TM-MODEL-NUMBER = DI-IN-MASTER-TEMPLATE-MODEL
046800           AND TM-VERSION = DI-IN-MASTER-TEMPLATE-VERSION
046900             ADD 1 TO W-TEMPLATE-MATCH-COUNT
047000             MOVE "Y" TO W-FOUND-TEMPLATE.
047100
047200 SCAN-TEMPLATE-NAME-RANGE-EXIT.
047300    EXIT.
