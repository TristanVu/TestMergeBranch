000100*FDCFPR.CBL -- one CF_PROVIDER row.  Lookup key is
000200*NAME + "$$$" + PROVIDER-TYPE-NAME, held here as two discrete
000300*fields and compared as a compound ASCENDING KEY in CFPR-TABLE.
000400     FD  CF-PROVIDER-REF-FILE
000500         LABEL RECORDS ARE STANDARD.
000600     01  CFPR-R-RECORD.
000700         05  CFPR-R-NAME                    PIC X(100).
000800         05  CFPR-R-TYPE-NAME               PIC X(40).
000900         05  FILLER                         PIC X(10).
