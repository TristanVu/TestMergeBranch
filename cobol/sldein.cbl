000100*SLDEIN.CBL -- device parent/child edge extract, read by pass 2
000200*of DEVICE-ITEM-TRANSFORM.
000300     SELECT DEVICE-EDGE-IN-FILE
000400            ASSIGN TO "DEVICEEDGEIN"
000500            ORGANIZATION IS LINE SEQUENTIAL.
