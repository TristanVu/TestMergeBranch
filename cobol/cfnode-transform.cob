000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*----------------------------------------------------------------
000400 PROGRAM-ID.       cfnode-transform.
000500 AUTHOR.           R. HUTCHINS.
000600 INSTALLATION.     CENTRAL STATE UTILITIES - DATA PROCESSING.
000700 DATE-WRITTEN.     04/18/1989.
000800 DATE-COMPILED.
000900 SECURITY.         COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001000*
001100*    This program is CFNODE_CFNODE's counterpart to DEVICE-ITEM-
001200*    TRANSFORM -- same two-pass import / flat-ish export shape, but
001300*    the export side here has to walk a tree instead of a single
001400*    flat table, hence the explicit stack below that DEVICE-ITEM-
001500*    TRANSFORM has no equivalent of.
001600*
001700*    CHANGE LOG
001800*    ----------
001900*    041889 RH  INITIAL WRITE-UP.  TWO-PASS CFNODE IMPORT         041889RH
002000*               (SCALARS, PRESENCE-GATED PROJECT-VERSION AND      041889RH
002100*               PROVIDER LINKAGE, PROPERTY TYPE ROUND-TRIP ON     041889RH
002200*               PASS 1, EDGE LINKING ON PASS 2) PLUS THE          041889RH
002300*               RECURSIVE EXPORT WALK.  CALLED FROM               041889RH
002400*               PROJECT-VERSION-TRANSFORM.                        041889RH
002500*    072689 RH  EXPORT WALK REWRITTEN TO USE AN EXPLICIT STACK    072689RH
002600*               TABLE INSTEAD OF A PERFORM OF ITS OWN PARAGRAPH   072689RH
002700*               -- OUR COMPILER DOES NOT SUPPORT RECURSIVE        072689RH
002800*               PERFORM, SO THE OLD VERSION BLEW UP ON ANY TREE   072689RH
002900*               OVER ONE LEVEL DEEP.  TICKET DP-0142.             072689RH
003000*    030591 RH  ADDED THE VISITED-SET GUARD PROPERLY -- A NODE    030591RH
003100*               REACHABLE FROM TWO PARENT EDGES WAS BEING         030591RH
003200*               EXPORTED TWICE.  TICKET DP-0201.                  030591RH
003300*    110792 TO  PICKED UP MAINTENANCE.                            110792TO
003400*    081594 TO  PROPERTY TYPE PARSE WAS NOT HANDLING A BLANK OR   081594TO
003500*               UNKNOWN TYPE TAG -- NOW FALLS THROUGH TO          081594TO
003600*               STORE-AS-STRING, PER ENGINEERING.  TICKET         081594TO
003700*               DP-0398.                                          081594TO
003800*    081595 TO  CLEANED UP COPYBOOK NAMES TO MATCH THE SHOP       081595TO
003900*               STANDARD.                                         081595TO
004000*    030398 MD  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN THIS      030398MD
004100*               PROGRAM.  SIGNED OFF DP-0512.                     030398MD
004200*    091403 JP  MINOR: TIGHTENED UP COMMENTS PER DP AUDIT.        091403JP
004300*----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500*----------------------------------------------------------------
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900*
005000*    UPSI-0 mirrors the same rerun switch PROJECT-VERSION-TRANSFORM
005100*    and DEVICE-ITEM-TRANSFORM carry -- CFNODE import is likewise
005200*    idempotent on its own natural key, so the switch is wired but
005300*    not yet tested by any PROCEDURE DIVISION logic.
005400     CLASS W-ALPHA-CLASS IS "A" THRU "Z"
005500     UPSI-0 ON STATUS IS W-RERUN-REQUESTED
005600            OFF STATUS IS W-NORMAL-RUN.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000
006100*
006200*    Four SELECTs -- CFNODE in/out and CFNODE_CFNODE edge in/out.
006300*    No USER or TEMPLATE lookup file here the way DEVICE-ITEM-
006400*    TRANSFORM has; CFNODE's only two lookups (provider, project
006500*    version) both run against tables already preloaded into
006600*    WSREFTBL by the run controller.
006700     COPY "SLCNIN.CBL".
006800     COPY "SLCNOUT.CBL".
006900     COPY "SLCEIN.CBL".
007000     COPY "SLCEOUT.CBL".
007100
007200*----------------------------------------------------------------
007300 DATA DIVISION.
007400*----------------------------------------------------------------
007500 FILE SECTION.
007600
007700     COPY "FDCNIN.CBL".
007800     COPY "FDCNOUT.CBL".
007900     COPY "FDCEIN.CBL".
008000     COPY "FDCEOUT.CBL".
008100
008200*
008300*    FD layouts for all four files live in their own FDxxxx members;
008400*    as in the sibling sub-program, none of the four 01-levels
008500*    below is referenced by name anywhere in this PROCEDURE
008600*    DIVISION.
008700 WORKING-STORAGE SECTION.
008800
008900     77  W-RERUN-REQUESTED         PIC X(1).
009000     77  W-NORMAL-RUN              PIC X(1).
009100
009200*    Local flags -- not passed on the CALL.
009300     01  W-CN-LOCAL-FLAGS.
009400         05  W-END-OF-CN-IN        PIC X(1) VALUE "N".
009500             88  END-OF-CN-IN           VALUE "Y".
009600         05  W-END-OF-CE-IN        PIC X(1) VALUE "N".
009700             88  END-OF-CE-IN           VALUE "Y".
009800         05  W-FOUND-CN-ID         PIC X(1).
009900             88  FOUND-CN-ID            VALUE "Y".
010000         05  W-FOUND-PARENT-CN     PIC X(1).
010100             88  FOUND-PARENT-CN        VALUE "Y".
010200         05  W-FOUND-CHILD-CN      PIC X(1).
010300             88  FOUND-CHILD-CN         VALUE "Y".
010400*    W-SUB is shared by every property VARYING loop, import and
010500*    export alike -- never nested two deep, so one subscript
010600*    suffices.
010700         05  W-SUB                 PIC 9(2) COMP.
010800         05  FILLER                PIC X(10).
010900
011000*    Work fields for the property type round-trip -- split and
011100*    re-join on "." for the decimal/integer branches, case-fold
011200*    for the boolean branch.  No intrinsic FUNCTION used.
011300     01  W-PROPERTY-WORK.
011400         05  W-PROP-INT-PART       PIC X(500).
011500         05  W-PROP-FRAC-PART      PIC X(500).
011600*    500 bytes on each of the three work fields matches CN-PROP-
011700*    VALUE's own declared width in WSCFNTBL.CBL -- a property value
011800*    too long to UNSTRING/STRING into one of these would already
011900*    have been too long for the table entry itself.
012000         05  W-PROP-UPPER          PIC X(500).
012100         05  FILLER                PIC X(10).
012200
012300*    Explicit stack for the CFNODE export walk -- this shop's
012400*    compiler has no RECURSIVE PERFORM, so the recursive tree
012500*    walk is done the old way, with our own stack table
012600*    standing in for the call stack.
012700     01  W-EXPORT-STACK.
012800         05  W-STACK-TOP           PIC 9(4) COMP VALUE ZERO.
012900         05  W-STACK-ENTRY OCCURS 2000 TIMES
013000                 INDEXED BY W-STACK-IDX.
013100             10  W-STACK-NODE-IDX  PIC 9(4) COMP.
013200*    2000 stack slots is comfortably past this shop's largest
013300*    CFNODE tree on record -- a tree deeper or wider than that
013400*    would need the OCCURS raised here and nowhere else, since the
013500*    stack only ever holds at most CN-COUNT entries at a time.
013600             10  FILLER            PIC X(04).
013700*    W-PUSH-NODE is the one-item hand-off between whichever
013800*    paragraph decided a node belongs on the stack (0180 for a
013900*    root, 0210 for a child) and 0190-PUSH-NODE-INDEX, which does
014000*    the actual push.
014100     77  W-PUSH-NODE               PIC 9(4) COMP.
014200
014300 LINKAGE SECTION.
014400
014500*
014600*    Same five LINKAGE members as DEVICE-ITEM-TRANSFORM, minus
014700*    WSDEVTBL -- WSCFNTBL stands in as the working table this
014800*    program owns instead.
014900     COPY "WSRUNPRM.CBL".
015000     COPY "WSREFTBL.CBL".
015100     COPY "WSCFNTBL.CBL".
015200     COPY "WSERRTBL.CBL".
015300
015400*----------------------------------------------------------------
015500*
015600*    Parameter order must track the CALL in PROJECT-VERSION-
015700*    TRANSFORM exactly, same caution as the sibling sub-program.
015800 PROCEDURE DIVISION USING
015900     RUN-PARAMETERS
016000     CFPR-TABLE DCAT-TABLE DCLS-TABLE
016100     DTYP-TABLE PADR-TABLE SDEF-TABLE
016200     USR-CACHE
016300     W-REFERENCE-FLAGS W-LOOKUP-ARGUMENTS
016400     CN-TABLE
016500     ERR-TABLE.
016600*----------------------------------------------------------------
016700*
016800*    Three steps -- CFNODE scalars/presence-gated lookups/property
016900*    list on pass 1, CFNODE_CFNODE edge linking on pass 2, then the
017000*    recursive export walk that writes both CFNODEOUT and
017100*    CFNODEEDGEOUT.  RUN-CFNODE-ERROR-COUNT is handed back before
017200*    EXIT PROGRAM the same way DEVICE-ITEM-TRANSFORM hands back its
017300*    own count.
017400 0010-MAINLINE.
017500
017600    PERFORM 0020-IMPORT-CFNODES-PASS-1
017700       THRU 0020-IMPORT-CFNODES-PASS-1-EXIT.
017800    PERFORM 0120-IMPORT-CFNODE-EDGES-PASS-2
017900       THRU 0120-IMPORT-CFNODE-EDGES-PASS-2-EXIT.
018000    PERFORM 0170-EXPORT-CFNODE-TREE
018100*    Both output files are opened once here, at the top of the
018200*    whole export walk, and closed once at the bottom -- neither
018300*    0190, 0200 nor 0210 touches OPEN/CLOSE itself.
018400       THRU 0170-EXPORT-CFNODE-TREE-EXIT.
018500
018600    MOVE ERR-COUNT TO RUN-CFNODE-ERROR-COUNT.
018700
018800    EXIT PROGRAM.
018900
019000*    Nothing past this EXIT -- the three PERFORM ... THRU steps
019100*    above are the whole job for this sub-program.
019200 0010-MAINLINE-EXIT.
019300    EXIT.
019400*-----------------------------------------------------------------
019500*    PASS 1 -- IMPORT CFNODE SCALARS, PRESENCE-GATED LOOKUPS AND
019600*    THE PROPERTY LIST.
019700*-----------------------------------------------------------------
019800 0020-IMPORT-CFNODES-PASS-1.
019900
020000*    Pass 1 -- CFNODE scalars, lookups and property list, one
020100*    record per CFNODE, building CN-TABLE from scratch.
020200    OPEN INPUT CFNODE-IN-FILE.
020300*    Reset on every entry to pass 1 -- this paragraph only ever
020400*    runs once per job step, but the flag is cleared explicitly
020500*    rather than relied on to still be "N" from WORKING-STORAGE.
020600    MOVE "N" TO W-END-OF-CN-IN.
020700*
020800*    Mirrors the priming-read shape used throughout this program's
020900*    sibling -- one READ, wrapped so both the priming call in 0020
021000*    and the end-of-loop call in 0040 share identical AT END
021100*    handling.
021200*    One record at a time, same READ/AT-END shape used by every
021300*    other sequential input in this program.
021400    PERFORM 0030-READ-CN-IN-NEXT-RECORD.
021500    PERFORM 0040-IMPORT-ONE-CFNODE UNTIL END-OF-CN-IN.
021600*    Closed as soon as pass 1 finishes -- pass 2 opens its own
021700*    edge file separately and never re-opens this one.
021800    CLOSE CFNODE-IN-FILE.
021900
022000 0020-IMPORT-CFNODES-PASS-1-EXIT.
022100    EXIT.
022200*-----------------------------------------------------------------
022300
022400 0030-READ-CN-IN-NEXT-RECORD.
022500
022600    READ CFNODE-IN-FILE
022700       AT END SET END-OF-CN-IN TO TRUE
022800    END-READ.
022900
023000 0030-READ-CN-IN-NEXT-RECORD-EXIT.
023100    EXIT.
023200*-----------------------------------------------------------------
023300
023400*
023500*    Idempotent re-import guard, same shape as DEVICE-ITEM-
023600*    TRANSFORM's own -- a CN-IN-ID already present in CN-TABLE is
023700*    skipped outright rather than re-imported or merged.
023800*    Mirrors DEVICE-ITEM-TRANSFORM's 0040 of the same name and
023900*    same idempotent-skip shape, one level down in granularity
024000*    since CFNODE has no per-entry USER/TEMPLATE lookups.
024100 0040-IMPORT-ONE-CFNODE.
024200
024300    MOVE "N" TO W-FOUND-CN-ID.
024400    IF CN-COUNT NOT = ZERO
024500       SET CN-IDX TO 1
024600       SEARCH CN-ENTRY
024700          AT END
024800             NEXT SENTENCE
024900          WHEN CN-ID (CN-IDX) = CN-IN-ID
025000             MOVE "Y" TO W-FOUND-CN-ID.
025100
025200*    Found means already imported this run -- nothing further
025300*    happens for a duplicate CN-IN-ID, the same drop-silently
025400*    rule DEVICE-ITEM-TRANSFORM applies to its own duplicate keys.
025500    IF NOT FOUND-CN-ID
025600       ADD 1 TO CN-COUNT
025700       SET CN-IDX TO CN-COUNT
025800       PERFORM 0050-COPY-CFNODE-SCALARS
025900       PERFORM 0060-RESOLVE-CFNODE-LOOKUPS
026000*
026100*    CN-IN-PROP-COUNT drives the VARYING loop directly -- every
026200*    property is carried through regardless of its TYPE tag, unlike
026300*    DEVICE_ITEM's type/class lists above which can drop or blank
026400*    an unresolved entry.
026500*    CN-PROP-COUNT is copied verbatim from the input count -- no
026600*    maximum is enforced here because CFNODE-IN's own property
026700*    array is already bounded to the same OCCURS as CN-PROP-ENTRY.
026800       PERFORM 0070-COPY-CFNODE-PROPERTIES.
026900
027000    PERFORM 0030-READ-CN-IN-NEXT-RECORD.
027100
027200 0040-IMPORT-ONE-CFNODE-EXIT.
027300    EXIT.
027400*-----------------------------------------------------------------
027500
027600*
027700*    Four scalar fields, no optional/boolean fields on this record
027800*    the way DEVICE_ITEM has several -- CFNODE's only presence-
027900*    gated fields are the two lookup groups, handled separately in
028000*    0060.
028100*    Straight MOVE, field for field -- CN-ID is this node's
028200*    natural key and is never re-derived once copied in here.
028300 0050-COPY-CFNODE-SCALARS.
028400
028500*    Parent is resolved in pass 2; visited is cleared here and
028600*    set only by the export walk.
028700*    Cleared here the same way DI-PARENT-ID is cleared in DEVICE-
028800*    ITEM-TRANSFORM's own scalar copy -- pass 2 is the only
028900*    paragraph that ever sets it to a real value.
029000    MOVE ZERO TO CN-PARENT-ID (CN-IDX).
029100*    Default false, flipped to "Y" by pass 2 only when both
029200*    endpoints of an incoming edge resolve.
029300    MOVE "N" TO CN-PARENT-PRESENT (CN-IDX).
029400    MOVE "N" TO CN-VISITED (CN-IDX).
029500
029600*    ID/NAME/NOTES/UID -- four descriptive scalars, straight across,
029700*    no lookup or indicator involved.
029800    MOVE CN-IN-ID TO CN-ID (CN-IDX).
029900*    (same field list NAME/NOTES/UID continues below)
030000    MOVE CN-IN-NAME TO CN-NAME (CN-IDX).
030100    MOVE CN-IN-NOTES TO CN-NOTES (CN-IDX).
030200    MOVE CN-IN-UID TO CN-UID (CN-IDX).
030300
030400*    CN-VISITED starts false for every node on import -- the export
030500*    walk alone ever sets it true, once, the first time a node is
030600*    popped off the stack.
030700 0050-COPY-CFNODE-SCALARS-EXIT.
030800    EXIT.
030900*-----------------------------------------------------------------
031000
031100*
031200*    Two presence-gated groups -- project-version linkage (a flag
031300*    plus a value copied straight from the run parameter, no lookup
031400*    table involved) and the provider lookup proper (a two-part
031500*    natural key against CFPR-TABLE).  Both groups are off by
031600*    default and only switched on when their own indicator reads
031700*    "Y" on the input record.
031800 0060-RESOLVE-CFNODE-LOOKUPS.
031900
032000*    Project-version linkage is presence-gated, not value-gated
032100*    -- only the PROJECT_VERSION_ID-IND flag is tested, never
032200*    the field's own value.
032300    IF CN-IN-PROJECT-VERSION-ID-IND = "Y"
032400       MOVE "Y" TO CN-PROJECT-VERSION-ID-IND (CN-IDX)
032500       MOVE RUN-PROJECT-VERSION-ID TO CN-PROJECT-VERSION-ID (CN-IDX)
032600    ELSE
032700       MOVE "N" TO CN-PROJECT-VERSION-ID-IND (CN-IDX)
032800       MOVE ZERO TO CN-PROJECT-VERSION-ID (CN-IDX).
032900
033000*    Same rule for the provider lookup -- attempted if and only
033100*    if PROVIDER_NAME is present on the input record.
033200*    The provider lookup is the one two-part natural key in this
033300*    program -- PROVIDER-NAME plus PROVIDER-TYPE-NAME both load the
033400*    two lookup-argument slots before LOOKUP-PROVIDER runs, the
033500*    same W-LKP-KEY-1/W-LKP-KEY-2 pair DEVICE-ITEM-TRANSFORM's own
033600*    two-part lookups use.
033700    IF CN-IN-PROVIDER-NAME-IND = "Y"
033800       MOVE "Y" TO CN-PROVIDER-NAME-IND (CN-IDX)
033900       MOVE CN-IN-PROVIDER-NAME TO W-LKP-KEY-1
034000       MOVE CN-IN-PROVIDER-TYPE-NAME TO W-LKP-KEY-2
034100*    LOOKUP-PROVIDER lives in PL-LOOKUP-SERVICES.CBL, shared with
034200*    DEVICE-ITEM-TRANSFORM -- it is the only LOOKUP-xxx paragraph in
034300*    that member this program actually calls.
034400       PERFORM LOOKUP-PROVIDER
034500       IF FOUND-CFPR
034600*    Values come back out of CFPR-TABLE at CFPR-IDX, the slot
034700*    LOOKUP-PROVIDER itself leaves positioned on a successful
034800*    match -- not copied straight from the input record's own
034900*    provider fields, which may differ in case or spelling from
035000*    the canonical reference row.
035100          MOVE CFPR-NAME (CFPR-IDX) TO CN-PROVIDER-NAME (CN-IDX)
035200          MOVE CFPR-TYPE-NAME (CFPR-IDX) TO CN-PROVIDER-TYPE-NAME (CN-IDX)
035300       ELSE
035400          MOVE SPACES TO CN-PROVIDER-NAME (CN-IDX)
035500          MOVE SPACES TO CN-PROVIDER-TYPE-NAME (CN-IDX)
035600    ELSE
035700       MOVE "N" TO CN-PROVIDER-NAME-IND (CN-IDX)
035800       MOVE SPACES TO CN-PROVIDER-NAME (CN-IDX)
035900       MOVE SPACES TO CN-PROVIDER-TYPE-NAME (CN-IDX).
036000
036100*    A failed provider lookup leaves both output fields blank but
036200*    still sets CN-PROVIDER-NAME-IND to "Y" -- the indicator
036300*    reflects whether the input record asked for a provider, not
036400*    whether the lookup against CFPR-TABLE actually succeeded.
036500 0060-RESOLVE-CFNODE-LOOKUPS-EXIT.
036600    EXIT.
036700*-----------------------------------------------------------------
036800
036900 0070-COPY-CFNODE-PROPERTIES.
037000
037100*    Count moves first, so the VARYING loop below has its upper
037200*    bound set before the first property copy runs.
037300    MOVE CN-IN-PROP-COUNT TO CN-PROP-COUNT (CN-IDX).
037400    PERFORM 0080-COPY-ONE-CFNODE-PROPERTY
037500       VARYING W-SUB FROM 1 BY 1
037600          UNTIL W-SUB > CN-IN-PROP-COUNT.
037700
037800*    CN-PROP-COUNT is copied straight from CN-IN-PROP-COUNT before
037900*    the loop even starts -- unlike DEVICE_ITEM's type/class counts,
038000*    nothing here can shrink it.
038100 0070-COPY-CFNODE-PROPERTIES-EXIT.
038200    EXIT.
038300*-----------------------------------------------------------------
038400
038500 0080-COPY-ONE-CFNODE-PROPERTY.
038600
038700*    Key and type tag both carried straight across before the
038800*    per-type value parse below runs.
038900    MOVE CN-IN-PROP-KEY (W-SUB) TO CN-PROP-KEY (CN-IDX W-SUB).
039000*    The tag itself is copied before the per-type branch below
039100*    decides, on this same tag, which parse paragraph to run.
039200    MOVE CN-IN-PROP-TYPE (W-SUB) TO CN-PROP-TYPE (CN-IDX W-SUB).
039300
039400*    Per-type parse rule.  float/double and long/int are split
039500*    on the decimal point and re-joined (long/int drop any
039600*    fractional part, the way an integer parse would); boolean
039700*    is case-folded and reduced to the two canonical literals;
039800*    string[] gets its own branch per the TYPE-tag list even
039900*    though the action is a plain carry-through -- this record
040000*    layout has no repeating-value table to re-parse the array
040100*    elements into, so the bracketed-list text is kept exactly
040200*    as it arrived; any other/unrecognized/missing tag falls to
040300*    the final ELSE and is carried through the same way.
040400    IF CN-IN-PROP-TYPE (W-SUB) = "float"
040500    OR CN-IN-PROP-TYPE (W-SUB) = "double"
040600       PERFORM 0090-PARSE-DECIMAL-PROPERTY-VALUE
040700    ELSE
040800       IF CN-IN-PROP-TYPE (W-SUB) = "long"
040900       OR CN-IN-PROP-TYPE (W-SUB) = "int"
041000          PERFORM 0100-PARSE-INTEGER-PROPERTY-VALUE
041100       ELSE
041200          IF CN-IN-PROP-TYPE (W-SUB) = "boolean"
041300             PERFORM 0110-PARSE-BOOLEAN-PROPERTY-VALUE
041400          ELSE
041500*    string[] carried through plain -- see the header note above
041600*    for why this branch exists separately from the final ELSE.
041700             IF CN-IN-PROP-TYPE (W-SUB) = "string[]"
041800                MOVE CN-IN-PROP-VALUE (W-SUB)
041900                  TO CN-PROP-VALUE (CN-IDX W-SUB)
042000             ELSE
042100                MOVE CN-IN-PROP-VALUE (W-SUB)
042200                  TO CN-PROP-VALUE (CN-IDX W-SUB).
042300
042400 0080-COPY-ONE-CFNODE-PROPERTY-EXIT.
042500    EXIT.
042600*-----------------------------------------------------------------
042700
042800*
042900*    float/double parse: split on the first ".", re-join with STRING
043000*    only if a fractional part was actually present -- a value with
043100*    no decimal point at all (an integer-valued float) passes
043200*    through W-PROP-INT-PART untouched.
043300 0090-PARSE-DECIMAL-PROPERTY-VALUE.
043400
043500*    Cleared ahead of every UNSTRING -- a value with no "." at
043600*    all would otherwise leave W-PROP-FRAC-PART holding whatever
043700*    the previous property's parse left behind.
043800    MOVE SPACES TO W-PROP-INT-PART W-PROP-FRAC-PART.
043900    UNSTRING CN-IN-PROP-VALUE (W-SUB) DELIMITED BY "."
044000       INTO W-PROP-INT-PART W-PROP-FRAC-PART
044100    END-UNSTRING.
044200
044300*    No fractional part found by the UNSTRING above -- the value
044400*    passes through as a whole number, no STRING re-join needed.
044500    IF W-PROP-FRAC-PART = SPACES
044600       MOVE W-PROP-INT-PART TO CN-PROP-VALUE (CN-IDX W-SUB)
044700    ELSE
044800       STRING W-PROP-INT-PART DELIMITED BY SPACE
044900              "." DELIMITED BY SIZE
045000              W-PROP-FRAC-PART DELIMITED BY SPACE
045100              INTO CN-PROP-VALUE (CN-IDX W-SUB)
045200       END-STRING.
045300
045400 0090-PARSE-DECIMAL-PROPERTY-VALUE-EXIT.
045500    EXIT.
045600*-----------------------------------------------------------------
045700
045800*
045900 0100-PARSE-INTEGER-PROPERTY-VALUE.
046000
046100*    An integer parse truncates any fractional part.
046200    MOVE SPACES TO W-PROP-INT-PART W-PROP-FRAC-PART.
046300    UNSTRING CN-IN-PROP-VALUE (W-SUB) DELIMITED BY "."
046400       INTO W-PROP-INT-PART W-PROP-FRAC-PART
046500    END-UNSTRING.
046600
046700*    No re-join needed for an integer -- a truncated fractional
046800*    part is simply discarded, not carried forward as a remainder.
046900    MOVE W-PROP-INT-PART TO CN-PROP-VALUE (CN-IDX W-SUB).
047000
047100 0100-PARSE-INTEGER-PROPERTY-VALUE-EXIT.
047200    EXIT.
047300*-----------------------------------------------------------------
047400
047500*
047600*    INSPECT CONVERTING is this shop's case-fold idiom -- no
047700*    intrinsic FUNCTION UPPER-CASE is used anywhere in this
047800*    program.  The (1:4)/(5:1) reference modification pair checks
047900*    for the literal word TRUE followed by a blank, so TRUEX would
048000*    not false-positive.
048100 0110-PARSE-BOOLEAN-PROPERTY-VALUE.
048200
048300*    Case-insensitive "true" literal, anything else is false.
048400*    Copied into its own work field before folding rather than
048500*    folded in place -- CN-IN-PROP-VALUE is part of the input
048600*    record area and this program does not alter input records.
048700    MOVE CN-IN-PROP-VALUE (W-SUB) TO W-PROP-UPPER.
048800*    LOWER-ALPHA/UPPER-ALPHA are the standard CLASS figurative
048900*    constants for this compiler -- no locally-declared alphabet
049000*    table is needed for a plain A-Z fold.
049100    INSPECT W-PROP-UPPER CONVERTING LOWER-ALPHA
049200                                  TO UPPER-ALPHA.
049300
049400    IF W-PROP-UPPER (1:4) = "TRUE" AND W-PROP-UPPER (5:1) = SPACE
049500*    Canonical lower-case literal out, regardless of how the input
049600*    value was cased -- TRUE, True and true all fold to the same
049700*    "true" here.
049800       MOVE "true" TO CN-PROP-VALUE (CN-IDX W-SUB)
049900    ELSE
050000       MOVE "false" TO CN-PROP-VALUE (CN-IDX W-SUB).
050100
050200 0110-PARSE-BOOLEAN-PROPERTY-VALUE-EXIT.
050300    EXIT.
050400*-----------------------------------------------------------------
050500*    PASS 2 -- CFNODE_CFNODE EDGE LINKING.
050600*-----------------------------------------------------------------
050700 0120-IMPORT-CFNODE-EDGES-PASS-2.
050800
050900    OPEN INPUT CFNODE-EDGE-IN-FILE.
051000    MOVE "N" TO W-END-OF-CE-IN.
051100*
051200*    Mirrors 0030 for the edge file.
051300*    Mirror of 0030 above for the edge input file.
051400    PERFORM 0130-READ-CE-IN-NEXT-RECORD.
051500*    One edge record in, one SEARCH per endpoint, same loop
051600*    shape as pass 1's own READ/PERFORM-UNTIL.
051700    PERFORM 0140-IMPORT-ONE-CFNODE-EDGE UNTIL END-OF-CE-IN.
051800*    Closed at the end of pass 2 -- the export walk that follows
051900*    reads nothing further from either input file, only from
052000*    CN-TABLE in memory.
052100    CLOSE CFNODE-EDGE-IN-FILE.
052200
052300 0120-IMPORT-CFNODE-EDGES-PASS-2-EXIT.
052400    EXIT.
052500*-----------------------------------------------------------------
052600
052700 0130-READ-CE-IN-NEXT-RECORD.
052800
052900    READ CFNODE-EDGE-IN-FILE
053000       AT END SET END-OF-CE-IN TO TRUE
053100    END-READ.
053200
053300 0130-READ-CE-IN-NEXT-RECORD-EXIT.
053400    EXIT.
053500*-----------------------------------------------------------------
053600
053700*
053800*    Both endpoints looked up by CFNODE id against the table pass 1
053900*    already built -- same dangling-reference handling as DEVICE-
054000*    ITEM-TRANSFORM's own edge pass: an edge naming an id pass 1
054100*    never saw is silently dropped.
054200 0140-IMPORT-ONE-CFNODE-EDGE.
054300
054400*
054500*    Linear SEARCH of CN-ENTRY by CN-ID -- same shape and same
054600*    cost trade-off as DEVICE-ITEM-TRANSFORM's parent/child finds.
054700*    SEARCH (not SEARCH ALL) because CN-TABLE is built in import
054800*    order, not sorted by CN-ID -- a binary search would miss
054900*    entries.  W-FOUND-PARENT-CN is the only signal 0140 checks;
055000*    CN-PIDX is left pointing at the match for the MOVE that
055100*    follows back in the caller.
055200    PERFORM 0150-FIND-CFNODE-BY-ID-AS-PARENT.
055300*
055400*    Identical shape to 0150, against CN-CIDX instead of CN-PIDX.
055500*    Mirror of 0150 above for the child side of the edge record.
055600*    Kept as a separate paragraph rather than a shared one with a
055700*    parameter because this compiler's PERFORM has no argument
055800*    passing -- CN-PIDX and CN-CIDX stay two distinct subscripts.
055900    PERFORM 0160-FIND-CFNODE-BY-ID-AS-CHILD.
056000
056100*    Both endpoints must resolve before the edge is recorded at
056200*    all -- a dangling reference on either side drops the whole
056300*    edge, parent pointer included.
056400    IF FOUND-PARENT-CN AND FOUND-CHILD-CN
056500*    The only place in the whole program that ever sets this
056600*    flag true -- 0180's root test above relies on it staying
056700*    false for every node this paragraph never reaches.
056800       MOVE "Y" TO CN-PARENT-PRESENT (CN-CIDX)
056900*    Set from CN-ID (CN-PIDX), the matched parent's own key --
057000*    not straight off the edge record -- so a parent id that
057100*    only matched by SEARCH, not by exact literal equality on
057200*    some trailing-space difference, still lands consistently.
057300       MOVE CN-ID (CN-PIDX) TO CN-PARENT-ID (CN-CIDX).
057400
057500    PERFORM 0130-READ-CE-IN-NEXT-RECORD.
057600
057700 0140-IMPORT-ONE-CFNODE-EDGE-EXIT.
057800    EXIT.
057900*-----------------------------------------------------------------
058000
058100 0150-FIND-CFNODE-BY-ID-AS-PARENT.
058200
058300*    Default to not-found before the table search so a CN-COUNT
058400*    of zero (nothing imported yet) falls through cleanly.
058500    MOVE "N" TO W-FOUND-PARENT-CN.
058600    IF CN-COUNT NOT = ZERO
058700*    SEARCH always starts from subscript 1 -- there is no reason
058800*    to remember where the last search left off.
058900       SET CN-PIDX TO 1
059000       SEARCH CN-ENTRY
059100          AT END
059200             NEXT SENTENCE
059300          WHEN CN-ID (CN-PIDX) = CE-IN-PARENT-ID
059400             MOVE "Y" TO W-FOUND-PARENT-CN.
059500
059600 0150-FIND-CFNODE-BY-ID-AS-PARENT-EXIT.
059700    EXIT.
059800*-----------------------------------------------------------------
059900
060000 0160-FIND-CFNODE-BY-ID-AS-CHILD.
060100
060200    MOVE "N" TO W-FOUND-CHILD-CN.
060300    IF CN-COUNT NOT = ZERO
060400       SET CN-CIDX TO 1
060500       SEARCH CN-ENTRY
060600          AT END
060700             NEXT SENTENCE
060800          WHEN CN-ID (CN-CIDX) = CE-IN-CHILD-ID
060900             MOVE "Y" TO W-FOUND-CHILD-CN.
061000
061100 0160-FIND-CFNODE-BY-ID-AS-CHILD-EXIT.
061200    EXIT.
061300*-----------------------------------------------------------------
061400*    EXPORT -- RECURSIVE HIERARCHY WALK WITH A VISITED-SET GUARD.
061500*    DONE WITH AN EXPLICIT STACK (SEE W-EXPORT-STACK ABOVE) SINCE
061600*    THIS COMPILER HAS NO RECURSIVE PERFORM.
061700*-----------------------------------------------------------------
061800 0170-EXPORT-CFNODE-TREE.
061900
062000    OPEN OUTPUT CFNODE-OUT-FILE.
062100    OPEN OUTPUT CFNODE-EDGE-OUT-FILE.
062200
062300*    Reset once per run, at the top of the export walk -- this is
062400*    the one field in W-EXPORT-STACK that must start at a known
062500*    value every time; the stack entries themselves are simply
062600*    overwritten as they are pushed.
062700    MOVE ZERO TO W-STACK-TOP.
062800    PERFORM 0180-PUSH-ONE-ROOT-NODE
062900       VARYING CN-IDX FROM 1 BY 1 UNTIL CN-IDX > CN-COUNT.
063000
063100*    The whole walk ends exactly when the stack empties -- there is
063200*    no separate end-of-tree flag to maintain.
063300    PERFORM 0200-POP-AND-EXPORT-ONE-NODE UNTIL W-STACK-TOP = ZERO.
063400
063500*    Both output files close together, after the pop loop has
063600*    fully drained the stack -- neither is closed early even if
063700*    one happens to stop receiving WRITEs before the other.
063800    CLOSE CFNODE-OUT-FILE.
063900    CLOSE CFNODE-EDGE-OUT-FILE.
064000
064100 0170-EXPORT-CFNODE-TREE-EXIT.
064200    EXIT.
064300*-----------------------------------------------------------------
064400
064500 0180-PUSH-ONE-ROOT-NODE.
064600
064700*    A root CFNODE is any node in this run's tree with no
064800*    parent pointer set.
064900*    CN-HAS-PARENT is an 88-level on CN-PARENT-PRESENT, declared in
065000*    WSCFNTBL.CBL -- set by pass 2 above, never by this export
065100*    paragraph.
065200    IF NOT CN-HAS-PARENT (CN-IDX)
065300*    Each qualifying root is pushed as it is found by the VARYING
065400*    loop above -- order among roots on the stack does not matter,
065500*    since CFNODEOUT carries no ordering requirement of its own.
065600       SET W-PUSH-NODE FROM CN-IDX
065700*
065800*    Shared by both push sites -- 0180 for a root, 0210 for a
065900*    resolved child -- so the stack-full case (never actually hit
066000*    at this shop's tree sizes) would only need guarding in one
066100*    place if it ever were.
066200       PERFORM 0190-PUSH-NODE-INDEX.
066300
066400*    Every root gets pushed before the pop loop below ever starts --
066500*    a forest (more than one root) is handled the same as a single
066600*    tree, simply as more than one stack entry to begin with.
066700 0180-PUSH-ONE-ROOT-NODE-EXIT.
066800    EXIT.
066900*-----------------------------------------------------------------
067000
067100 0190-PUSH-NODE-INDEX.
067200
067300*    Push is ADD-then-SET-then-MOVE, in that order -- the new top
067400*    slot is only addressed by W-STACK-IDX after W-STACK-TOP has
067500*    already been advanced to it.
067600    ADD 1 TO W-STACK-TOP.
067700*    Pop is the mirror image of push -- address the top slot first,
067800*    read it into CN-IDX, then decrement the counter.
067900    SET W-STACK-IDX TO W-STACK-TOP.
068000*    The one MOVE in the whole push sequence -- everything else in
068100*    0190 is addressing arithmetic (ADD, SET), not data movement.
068200    MOVE W-PUSH-NODE TO W-STACK-NODE-IDX (W-STACK-IDX).
068300
068400*    W-STACK-IDX is an INDEXED BY on W-STACK-ENTRY, set by SET, not
068500*    MOVE -- the normal COBOL idiom for an OCCURS index.
068600 0190-PUSH-NODE-INDEX-EXIT.
068700    EXIT.
068800*-----------------------------------------------------------------
068900
069000*
069100*    Pop first, then check CN-IS-VISITED -- a node can be pushed
069200*    more than once (once per incoming edge, on a node with
069300*    multiple parents in a loose sense, or simply re-discovered
069400*    through more than one export pass over CN-CIDX), but is only
069500*    ever exported and only ever has its own children pushed the
069600*    first time it comes off the stack.  See change log 030591 --
069700*    this guard was added after the fact, not present in the first
069800*    cut of the export walk.
069900 0200-POP-AND-EXPORT-ONE-NODE.
070000
070100    SET W-STACK-IDX TO W-STACK-TOP.
070200*    CN-IDX, once SET here, stays positioned on this node for the
070300*    rest of the paragraph and for 0220's whole export.
070400    SET CN-IDX TO W-STACK-NODE-IDX (W-STACK-IDX).
070500*    Popped before the visited check runs -- a node found already
070600*    visited is still removed from the stack, just not re-
070700*    exported.
070800    SUBTRACT 1 FROM W-STACK-TOP.
070900
071000*    CN-IS-VISITED is an 88-level on CN-VISITED -- set false by
071100*    0050 on import, set true exactly once below, the first (and
071200*    only) time this paragraph actually exports the node.
071300    IF NOT CN-IS-VISITED (CN-IDX)
071400       MOVE "Y" TO CN-VISITED (CN-IDX)
071500       PERFORM 0220-EXPORT-ONE-CFNODE
071600       PERFORM 0210-EMIT-EDGE-AND-PUSH-IF-CHILD
071700          VARYING CN-CIDX FROM 1 BY 1 UNTIL CN-CIDX > CN-COUNT.
071800
071900*    A node already visited is simply dropped here with no further
072000*    action -- it was already exported, and its children were
072100*    already pushed, the first time it came off the stack.
072200 0200-POP-AND-EXPORT-ONE-NODE-EXIT.
072300    EXIT.
072400*-----------------------------------------------------------------
072500
072600 0210-EMIT-EDGE-AND-PUSH-IF-CHILD.
072700
072800*    Scan the whole table for this node's children -- CN-TABLE
072900*    carries only a parent pointer, never a child list.
073000*    Same outer/inner shape as DEVICE-ITEM-TRANSFORM's own edge
073100*    export, except here the child is pushed onto the walk's own
073200*    stack in the same breath the edge is written, rather than
073300*    simply written out -- the recursive descent happens as a side
073400*    effect of this single IF.
073500    IF CN-HAS-PARENT (CN-CIDX)
073600       IF CN-PARENT-ID (CN-CIDX) = CN-ID (CN-IDX)
073700*    Parent id written from CN-IDX (the node currently being
073800*    exported), child id from CN-CIDX (the candidate being
073900*    scanned) -- same naming convention as DEVICE-ITEM-TRANSFORM's
074000*    own edge export, DI-PIDX/DI-CIDX there versus CN-IDX/CN-CIDX
074100*    here.
074200          MOVE CN-ID (CN-IDX) TO CE-OUT-PARENT-ID
074300          MOVE CN-ID (CN-CIDX) TO CE-OUT-CHILD-ID
074400          WRITE CE-OUT-RECORD
074500*    The newly-discovered child is pushed immediately, not
074600*    collected into a list for a later pass -- the stack itself is
074700*    the only queue this walk needs.
074800          SET W-PUSH-NODE FROM CN-CIDX
074900          PERFORM 0190-PUSH-NODE-INDEX.
075000
075100*    The edge is written and the child pushed together, in the same
075200*    IF -- a child is never pushed without its edge also being
075300*    written, and vice versa.
075400 0210-EMIT-EDGE-AND-PUSH-IF-CHILD-EXIT.
075500    EXIT.
075600*-----------------------------------------------------------------
075700
075800*
075900*    Reverse of 0050/0060/0070 -- scalars go out plain, the provider
076000*    and project-version groups go out carrying whatever 0060 left
076100*    in CN-TABLE (including the blanks left behind by a failed
076200*    provider lookup), and the property list is walked by its own
076300*    export paragraph below.
076400 0220-EXPORT-ONE-CFNODE.
076500
076600*    Scalars out, same four fields 0050 copied in on the way in.
076700    MOVE CN-ID (CN-IDX) TO CN-OUT-ID.
076800    MOVE CN-NAME (CN-IDX) TO CN-OUT-NAME.
076900    MOVE CN-NOTES (CN-IDX) TO CN-OUT-NOTES.
077000    MOVE CN-UID (CN-IDX) TO CN-OUT-UID.
077100
077200*    CN-PROP-COUNT here was set verbatim from the input count back
077300*    in 0070 -- nothing on the export side can make it smaller.
077400    MOVE CN-PROP-COUNT (CN-IDX) TO CN-OUT-PROP-COUNT.
077500    PERFORM 0230-EXPORT-ONE-CFNODE-PROPERTY
077600       VARYING W-SUB FROM 1 BY 1
077700          UNTIL W-SUB > CN-PROP-COUNT (CN-IDX).
077800
077900*    Provider and project-version groups both go out carrying
078000*    whatever 0060 left behind, indicator and value together -- no
078100*    re-derivation the way DEVICE_ITEM's master-template indicator
078200*    is re-derived on export.
078300    MOVE CN-PROVIDER-NAME (CN-IDX) TO CN-OUT-PROVIDER-NAME.
078400    MOVE CN-PROVIDER-NAME-IND (CN-IDX) TO CN-OUT-PROVIDER-NAME-IND.
078500*    Every provider/project-version field below is a straight
078600*    carry-out of whatever 0060 set -- nothing here re-tests the
078700*    original input indicators a second time.
078800    MOVE CN-PROVIDER-TYPE-NAME (CN-IDX) TO CN-OUT-PROVIDER-TYPE-NAME.
078900    MOVE CN-PROJECT-VERSION-ID (CN-IDX) TO CN-OUT-PROJECT-VERSION-ID.
079000    MOVE CN-PROJECT-VERSION-ID-IND (CN-IDX)
079100*    Last of the export MOVEs before the property-list walk and
079200*    the final WRITE below.
079300      TO CN-OUT-PROJECT-VERSION-ID-IND.
079400
079500    WRITE CN-OUT-RECORD.
079600
079700*    WRITE CN-OUT-RECORD happens once, after every field including
079800*    the property list has been staged -- same reasoning as the
079900*    sibling sub-program's own export WRITE.
080000 0220-EXPORT-ONE-CFNODE-EXIT.
080100    EXIT.
080200*-----------------------------------------------------------------
080300
080400*
080500*    Key, value and type tag all go back out -- CN-PROP-TYPE is
080600*    carried through unchanged from import; this paragraph does not
080700*    re-derive it, since the original tag text is exactly what the
080800*    round-trip is meant to preserve.
080900 0230-EXPORT-ONE-CFNODE-PROPERTY.
081000
081100    MOVE CN-PROP-KEY (CN-IDX W-SUB) TO CN-OUT-PROP-KEY (W-SUB).
081200*    Value goes out exactly as the per-type parse in 0080/0090/
081300*    0100/0110 left it -- no re-formatting happens on export.
081400    MOVE CN-PROP-VALUE (CN-IDX W-SUB) TO CN-OUT-PROP-VALUE (W-SUB).
081500    MOVE CN-PROP-TYPE (CN-IDX W-SUB) TO CN-OUT-PROP-TYPE (W-SUB).
081600
081700*    (CN-IDX W-SUB) -- same two-subscript ordering DEVICE-ITEM-
081800*    TRANSFORM uses throughout its own property export.
081900 0230-EXPORT-ONE-CFNODE-PROPERTY-EXIT.
082000    EXIT.
082100*-----------------------------------------------------------------
082200
082300*
082400*    Shared verbatim with DEVICE-ITEM-TRANSFORM -- only LOOKUP-
082500*    PROVIDER is actually called from this program; the DEVICE_ITEM-
082600*    specific LOOKUP-xxx paragraphs in the same member simply go
082700*    unused here.
082800    COPY "PL-LOOKUP-SERVICES.CBL".
082900    COPY "PL-ERROR-SERVICES.CBL".
