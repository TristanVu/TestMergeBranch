000100*----------------------------------------------------------------
000200 IDENTIFICATION DIVISION.
000300*----------------------------------------------------------------
000400 PROGRAM-ID.       project-version-transform.
000500 AUTHOR.           R. HUTCHINS.
000600 INSTALLATION.     CENTRAL STATE UTILITIES - DATA PROCESSING.
000700 DATE-WRITTEN.     03/14/1989.
000800 DATE-COMPILED.
000900 SECURITY.         COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
001000*
001100*    CHANGE LOG
001200*    ----------
001300*    031489 RH  INITIAL WRITE-UP.  RUN CONTROLLER FOR THE         031489RH
001400*               PROJECT-VERSION EXCHANGE JOB -- LOADS THE SIX     031489RH
001500*               REFERENCE FILES, CALLS THE TWO TRANSFORM          031489RH
001600*               SUB-PROGRAMS, SORTS/WRITES THE ERROR FILE.        031489RH
001700*    091289 RH  ADDED SDEF (SERVICE DEFINITION) TABLE LOAD PER    091289RH
001800*               REQUEST FROM ENGINEERING, TICKET DP-0114.         091289RH
001900*    052291 RH  CORRECTED DUP-KEY HANDLING ON REFERENCE LOAD --   052291RH
002000*               FIRST ROW IN WAS BEING OVERWRITTEN INSTEAD OF     052291RH
002100*               KEPT.  TICKET DP-0266.                            052291RH
002200*    110792 TO  PICKED UP MAINTENANCE.  ADDED RETURN-CODE SET     110792TO
002300*               FROM FINAL ERROR COUNT FOR THE SCHEDULER.         110792TO
002400*    042694 TO  ERRORS WERE NOT COMING BACK SORTED WHEN THE       042694TO
002500*               SAME MESSAGE TEXT REPEATED -- ERR-TABLE NEEDED    042694TO
002600*               THE DUP CHECK ON INSERT, NOT JUST ON SORT.        042694TO
002700*               TICKET DP-0409.                                   042694TO
002800*    081595 TO  CLEANED UP COPYBOOK NAMES TO MATCH THE SHOP       081595TO
002900*               STANDARD (SLXXXX/FDXXXX PAIRS).                   081595TO
003000*    030398 MD  Y2K REVIEW -- RUN-DATE-OF-RUN AND LAST-UPDATE     030398MD
003100*               FIELDS ARE 8-DIGIT CCYYMMDD ALREADY, NO WINDOW    030398MD
003200*               LOGIC NEEDED.  SIGNED OFF DP-0512.                030398MD
003300*    112999 MD  ADDED RUN-DATE-OF-RUN STAMP TO JOB LOG OUTPUT     112999MD
003400*               AHEAD OF 01/01/2000 CUTOVER WEEKEND.              112999MD
003500*    062401 JP  ADDED DEVICE-TEMPLATE-REF HANDOFF TO THE DEVICE   062401JP
003600*               SUB-PROGRAM FOR THE NEW MASTER TEMPLATE LOOKUP.   062401JP
003700*               TICKET DP-0618.                                   062401JP
003800*    091403 JP  MINOR: TIGHTENED UP COMMENTS PER DP AUDIT.        091403JP
003900*----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100*----------------------------------------------------------------
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS W-ALPHA-CLASS IS "A" THRU "Z"
004600     UPSI-0 ON STATUS IS W-RERUN-REQUESTED
004700            OFF STATUS IS W-NORMAL-RUN.
004800*
004900*    UPSI-0 is this job's rerun switch.  Operations flips it on
005000*    via the JCL UPSI parameter when a run is being repeated over
005100*    the same project version (a prior run abended after partial
005200*    output, or a correction has to be re-fed) -- W-RERUN-REQUESTED
005300*    comes up "1" in that case and W-NORMAL-RUN comes up "1" on a
005400*    plain first-time run.  Neither byte is tested anywhere in
005500*    this program today; the switch is wired up so a later change
005600*    can branch on it without touching SPECIAL-NAMES again.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*
006100*    Eight SELECTs below -- six reference ("master") files that
006200*    get fully preloaded into the tables in WSREFTBL.CBL before
006300*    either transform sub-program is CALLed, plus the two files
006400*    this program itself owns outright: the sorted error report
006500*    SLESRT writes at the end of the run, and SLERRO, the error
006600*    work file that collects one row per distinct error message
006700*    as the two sub-programs report them back through ERR-TABLE.
006800
006900     COPY "SLCFPR.CBL".
007000     COPY "SLDCAT.CBL".
007100     COPY "SLDCLS.CBL".
007200     COPY "SLDTYP.CBL".
007300     COPY "SLPADR.CBL".
007400     COPY "SLSDEF.CBL".
007500     COPY "SLERRO.CBL".
007600     COPY "SLESRT.CBL".
007700*
007800*    CFPR/DCAT/DCLS/DTYP/PADR/SDEF are read sequentially, once,
007900*    by the six preload loops in PL-LOAD-REFERENCE-TABLES.CBL.
008000*    SLERRO is opened for OUTPUT by this program and filled by
008100*    APPEND-ERROR-IF-NEW (called from both sub-programs through
008200*    the shared ERR-TABLE); SLESRT is the sorted copy written at
008300*    the very end by SORT-AND-WRITE-ERRORS.
008400
008500*----------------------------------------------------------------
008600 DATA DIVISION.
008700*----------------------------------------------------------------
008800 FILE SECTION.
008900
009000     COPY "FDCFPR.CBL".
009100     COPY "FDDCAT.CBL".
009200     COPY "FDDCLS.CBL".
009300     COPY "FDDTYP.CBL".
009400     COPY "FDPADR.CBL".
009500     COPY "FDSDEF.CBL".
009600     COPY "FDERRO.CBL".
009700     COPY "FDESRT.CBL".
009800*
009900*    FD layouts are one-for-one with the SELECTs above; see each
010000*    FDxxxx member for the actual 01-level.  None of these eight
010100*    records are referenced by name in this program's own
010200*    PROCEDURE DIVISION -- this program only OPENs/CLOSEs and
010300*    drives the PERFORMs that touch them, by way of the shared
010400*    copybooks below.
010500
010600 WORKING-STORAGE SECTION.
010700
010800     77  W-RERUN-REQUESTED         PIC X(1).
010900     77  W-NORMAL-RUN              PIC X(1).
011000*
011100*    The five COPY members below carry everything this program
011200*    shares with the two transform sub-programs -- the six
011300*    reference tables and the lookup scratch area (WSREFTBL), the
011400*    two working id-map tables the sub-programs build (WSDEVTBL,
011500*    WSCFNTBL), the error table (WSERRTBL), and this run's one
011600*    input parameter plus return-code work area (WSRUNPRM).  All
011700*    five are passed by reference on both CALL statements below,
011800*    which is how a table one sub-program fills gets read back by
011900*    this program (DI-COUNT/CN-COUNT) without an intermediate file.
012000
012100     COPY "WSREFTBL.CBL".
012200     COPY "WSDEVTBL.CBL".
012300     COPY "WSCFNTBL.CBL".
012400     COPY "WSERRTBL.CBL".
012500     COPY "WSRUNPRM.CBL".
012600
012700*----------------------------------------------------------------
012800 PROCEDURE DIVISION.
012900*----------------------------------------------------------------
013000*
013100*    Three steps, in order: bring the six reference tables and
013200*    this run's parameter card in, hand the working tables off to
013300*    the two CALLed sub-programs (which do all the actual record
013400*    I-O), then sort/write the error file and set the scheduler's
013500*    return code from the final error count.  Nothing in this
013600*    paragraph itself opens a device/cfnode file -- that is the
013700*    two sub-programs' job entirely.
013800 0010-MAINLINE.
013900
014000    PERFORM 0020-INITIALIZE-RUN
014100       THRU 0020-INITIALIZE-RUN-EXIT.
014200    PERFORM 0030-RUN-TRANSFORM-SUB-PROGRAMS
014300       THRU 0030-RUN-TRANSFORM-SUB-PROGRAMS-EXIT.
014400    PERFORM 0040-FINISH-RUN
014500       THRU 0040-FINISH-RUN-EXIT.
014600
014700    STOP RUN.
014800
014900 0010-MAINLINE-EXIT.
015000    EXIT.
015100*-----------------------------------------------------------------
015200
015300*
015400*    Step 1 of MAINLINE.  Loads the six reference tables (the
015500*    paragraph itself lives in PL-LOAD-REFERENCE-TABLES.CBL, COPY'd
015600*    in below), reads the run's one parameter, and zeroes the two
015700*    working table counters the sub-programs will build up from
015800*    scratch on every run -- DI-COUNT and CN-COUNT are never
015900*    carried over between runs, even on a UPSI-0 rerun.
016000 0020-INITIALIZE-RUN.
016100
016200    DISPLAY "PROJECT-VERSION-TRANSFORM STARTING".
016300
016400    PERFORM LOAD-ALL-REFERENCE-TABLES.
016500
016600*    RUN-PROJECT-VERSION-ID is this job's one run-time parameter
016700*    -- the id of the project version being imported, supplied
016800*    on SYSIN the way the old scheduler hands a run a control
016900*    card.
017000    ACCEPT RUN-PROJECT-VERSION-ID.
017100*
017200*    No edit on the value accepted here -- an empty or garbled
017300*    control card shows up downstream as every CFNODE/DEVICE_ITEM
017400*    in the run failing its PROJECT_VERSION_ID linkage, which is
017500*    judged close enough to a hard validation for a value that
017600*    operations keys once per submitted job.
017700
017800    MOVE ZERO TO DI-COUNT.
017900    MOVE ZERO TO CN-COUNT.
018000
018100 0020-INITIALIZE-RUN-EXIT.
018200    EXIT.
018300*-----------------------------------------------------------------
018400
018500*
018600*    Step 2 of MAINLINE.  Both sub-programs get the identical
018700*    parameter list -- the run parameters, all six reference
018800*    tables, the USER cache, the shared lookup scratch area, and
018900*    the error table -- differing only in which working table
019000*    (DI-TABLE or CN-TABLE) each one owns.  Order matters not at
019100*    all between the two CALLs; DEVICE_ITEM and CFNODE import/
019200*    export are independent of each other end to end.
019300 0030-RUN-TRANSFORM-SUB-PROGRAMS.
019400
019500*    Parameter order below must track DEVICE-ITEM-TRANSFORM's own
019600*    PROCEDURE DIVISION USING clause exactly -- COBOL CALL BY
019700*    REFERENCE matches position, not name.
019800    CALL "device-item-transform" USING
019900         RUN-PARAMETERS
020000         CFPR-TABLE DCAT-TABLE DCLS-TABLE
020100         DTYP-TABLE PADR-TABLE SDEF-TABLE
020200         USR-CACHE
020300         W-REFERENCE-FLAGS W-LOOKUP-ARGUMENTS
020400         DI-TABLE
020500         ERR-TABLE.
020600
020700*    Same caution as the DEVICE-ITEM-TRANSFORM CALL above -- the
020800*    positions must track CFNODE-TRANSFORM's USING clause exactly.
020900    CALL "cfnode-transform" USING
021000         RUN-PARAMETERS
021100         CFPR-TABLE DCAT-TABLE DCLS-TABLE
021200         DTYP-TABLE PADR-TABLE SDEF-TABLE
021300         USR-CACHE
021400         W-REFERENCE-FLAGS W-LOOKUP-ARGUMENTS
021500         CN-TABLE
021600         ERR-TABLE.
021700
021800 0030-RUN-TRANSFORM-SUB-PROGRAMS-EXIT.
021900    EXIT.
022000*-----------------------------------------------------------------
022100
022200*
022300*    Step 3 of MAINLINE.  ERR-TABLE by this point holds the union
022400*    of every distinct error either sub-program logged -- sort it
022500*    ascending and write it to SLESRT, then fold the final count
022600*    into a scheduler return code: 0 means a clean run, 4 flags
022700*    "ran to completion but logged at least one error" for the
022800*    job stream to catch on the COND CODE step.
022900 0040-FINISH-RUN.
023000
023100    PERFORM SORT-AND-WRITE-ERRORS.
023200*    Paragraph itself lives in PL-ERROR-SORT.CBL, COPY'd in below;
023300*    it SORTs ERR-TABLE in place and writes SLESRT from the
023400*    sorted order.
023500
023600*    RUN-RETURN-CODE is a WSRUNPRM field, not RETURN-CODE itself,
023700*    so the scheduler-visible setting happens exactly once, after
023800*    this IF, rather than being open to a later paragraph
023900*    re-deciding it.
024000    IF ERR-COUNT = ZERO
024100       MOVE ZERO TO RUN-RETURN-CODE
024200    ELSE
024300       MOVE 4 TO RUN-RETURN-CODE.
024400
024500    MOVE RUN-RETURN-CODE TO RETURN-CODE.
024600
024700    DISPLAY "PROJECT-VERSION-TRANSFORM ENDING, ERRORS = " ERR-COUNT.
024800
024900 0040-FINISH-RUN-EXIT.
025000    EXIT.
025100*-----------------------------------------------------------------
025200
025300    COPY "PL-LOAD-REFERENCE-TABLES.CBL".
025400    COPY "PL-ERROR-SERVICES.CBL".
025500    COPY "PL-ERROR-SORT.CBL".
