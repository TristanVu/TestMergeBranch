000100*FDCNIN.CBL -- incoming CFNODE record, one row per node, with
000200*its PROPERTIES carried as a fixed-size nested OCCURS table
000300*since this sequential row has no variable-length nested array.
000400     FD  CFNODE-IN-FILE
000500         LABEL RECORDS ARE STANDARD.
000600     01  CN-IN-RECORD.
000700         05  CN-IN-ID                       PIC 9(9).
000800         05  CN-IN-ID-ALPHA REDEFINES CN-IN-ID
000900                                            PIC X(9).
001000         05  CN-IN-NAME                     PIC X(100).
001100         05  CN-IN-NOTES                    PIC X(500).
001200         05  CN-IN-UID                      PIC X(64).
001300         05  CN-IN-PROP-COUNT               PIC 9(2).
001400         05  CN-IN-PROP OCCURS 20 TIMES.
001500             10  CN-IN-PROP-KEY             PIC X(100).
001600             10  CN-IN-PROP-VALUE           PIC X(500).
001700             10  CN-IN-PROP-TYPE            PIC X(10).
001800         05  CN-IN-PROVIDER-NAME            PIC X(100).
001900         05  CN-IN-PROVIDER-NAME-IND        PIC X(1).
002000         05  CN-IN-PROVIDER-TYPE-NAME       PIC X(40).
002100         05  CN-IN-PROJECT-VERSION-ID       PIC 9(9).
002200         05  CN-IN-PROJECT-VERSION-ID-IND   PIC X(1).
002300         05  FILLER                         PIC X(20).
