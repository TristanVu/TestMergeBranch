000100*FDDEIN.CBL -- incoming DEVICE_DEVICE edge row (parent id,
000200*child id).  No key -- every row is applied once in pass 2.
000300     FD  DEVICE-EDGE-IN-FILE
000400         LABEL RECORDS ARE STANDARD.
000500     01  DE-IN-RECORD.
000600         05  DE-IN-PARENT-ID                PIC 9(9).
000700         05  DE-IN-CHILD-ID                 PIC 9(9).
000800         05  FILLER                         PIC X(20).
