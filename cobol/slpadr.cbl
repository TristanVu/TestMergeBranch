000100*SLPADR.CBL -- PROTOCOL_ADAPTER reference extract, read once at
000200*the start of the run and loaded into PADR-TABLE.
000300     SELECT PROTOCOL-ADAPTER-REF-FILE
000400            ASSIGN TO "PROTOCOLADAPTERREF"
000500            ORGANIZATION IS LINE SEQUENTIAL.
