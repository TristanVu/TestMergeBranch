000100*SLCNOUT.CBL -- outgoing CFNODE extract written by the recursive
000200*export walk of CFNODE-TRANSFORM.
000300     SELECT CFNODE-OUT-FILE
000400            ASSIGN TO "CFNODEOUT"
000500            ORGANIZATION IS LINE SEQUENTIAL.
