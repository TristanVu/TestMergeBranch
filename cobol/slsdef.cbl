000100*SLSDEF.CBL -- SERVICE_DEFINITION reference extract, read once
000200*at the start of the run and loaded into SDEF-TABLE.
000300     SELECT SERVICE-DEFINITION-REF-FILE
000400            ASSIGN TO "SERVICEDEFINITIONREF"
000500            ORGANIZATION IS LINE SEQUENTIAL.
