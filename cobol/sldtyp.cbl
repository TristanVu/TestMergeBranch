000100*SLDTYP.CBL -- DEVICE_TYPE reference extract, read once at the
000200*start of the run and loaded into DTYP-TABLE.
000300     SELECT DEVICE-TYPE-REF-FILE
000400            ASSIGN TO "DEVICETYPEREF"
000500            ORGANIZATION IS LINE SEQUENTIAL.
